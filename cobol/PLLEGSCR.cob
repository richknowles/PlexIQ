000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. PLLEGSCR.
000003       AUTHOR. R F TRUITT.
000004       INSTALLATION. PLEXIQ DATA CENTER.
000005       DATE-WRITTEN. 06/1989.
000006       DATE-COMPILED.
000007       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008**********************************************************************
000009*                                                                    *
000010*A    ABSTRACT..                                                     *
000011*  LEGACY DELETION-SCORE FILEPASS.  THIS IS THE ORIGINAL 0-100      *
000012*  SCALE SCORING ENGINE, RETAINED ALONGSIDE PLDELSCR SO THE OLDER    *
000013*  LIBRARY REPORTS THE CURATION COMMITTEE IS USED TO READING DO NOT  *
000014*  CHANGE SHAPE.  READS THE SAME MEDIA-IN EXTRACT, COMPUTES A        *
000015*  WEIGHTED 0-100 SCORE AND A SHORT DELETE-REASON NARRATIVE PER      *
000016*  ITEM, WRITES LEGACY-OUT, SORTS THE BATCH DESCENDING BY SCORE IN   *
000017*  MEMORY AND APPENDS THE RANKED LIBRARY REPORT SECTION TO THE       *
000018*  SHARED ANALYSIS REPORT.                                          *
000019*                                                                    *
000020*J    JCL..                                                          *
000021*                                                                    *
000022* //PLLEGSCR EXEC PGM=PLLEGSCR                                       *
000023* //SYSOUT   DD SYSOUT=*                                             *
000024* //MEDIAIN  DD DISP=SHR,DSN=PLX.LIBRARY.MEDIAEXT.DAILY              *
000025* //LEGOUT   DD DSN=PLX.LIBRARY.SCOREOUT.LEGACY,                     *
000026* //            DISP=(,CATLG,CATLG),                                 *
000027* //            UNIT=USER,                                           *
000028* //            SPACE=(CYL,(10,10),RLSE),                            *
000029* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                   *
000030* //ANALRPT  DD DSN=PLX.LIBRARY.ANALRPT.REPORT,                      *
000031* //            DISP=(MOD,CATLG,CATLG)                                *
000032* //*  NOTE - THIS STEP RUNS AFTER PLDELSCR IN THE SAME JOB AND      *
000033* //*         EXTENDS THE REPORT THAT STEP APPENDED TO.              *
000034*                                                                    *
000035*P    ENTRY PARAMETERS..                                             *
000036*     NONE.                                                          *
000037*                                                                    *
000038*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000039*     I/O ERROR ON FILES.                                            *
000040*                                                                    *
000041*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000042*     NONE.                                                          *
000043*                                                                    *
000044**********************************************************************
000045*    MAINTENANCE LOG
000046*    ------------------------------------------------------------
000047*    DATE     BY   TICKET      DESCRIPTION
000048*    -------- ---- ----------- -----------------------------------
000049*    06/14/89 RFT  INIT        ORIGINAL LEGACY SCORING FILEPASS -
000050*                               THIS PREDATES THE 0-1 ENGINE BY
000051*                               SEVERAL YEARS.
000052*    09/03/91 RFT  PLX-0114    ADDED CRITIC RATING COMPONENT.
000053*    02/20/95 LKM  PLX-0202    ADDED DELETE-REASON NARRATIVE BUILD.
000054*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - DAYS-SINCE FIELDS ARE
000055*                               ELAPSED-DAY COUNTS, NO CHANGE NEEDED.
000056*    06/02/00 DCW  PLX-0287    NO CHANGE - THRESHOLD MOVE WAS TO
000057*                               PLDELSCR'S ENGINE ONLY, LEGACY SCALE
000058*                               IS UNAFFECTED.
000059*    08/14/15 SGH  PLX-0455    ADDED IN-MEMORY DESCENDING SORT AND
000060*                               LIBRARY REPORT SECTION - PREVIOUSLY
000061*                               THIS FEEDS A CARD SORT UTILITY STEP
000062*                               THAT WAS RETIRED THIS RELEASE.
000063*    03/22/21 MQR  PLX-0601    WIDENED THE SORT TABLE TO 20000 TO
000064*                               MATCH PLDELSCR'S BATCH LIMIT.
000065**********************************************************************
000066       ENVIRONMENT DIVISION.
000067       CONFIGURATION SECTION.
000068       SPECIAL-NAMES.
000069           C01 IS TOP-OF-FORM.
000070       INPUT-OUTPUT SECTION.
000071       FILE-CONTROL.
000072           SELECT MEDIA-IN-FILE ASSIGN TO MEDIAIN
000073               FILE STATUS IS WS-MEDIAIN-STATUS.
000074           SELECT LEGACY-OUT-FILE ASSIGN TO LEGOUT
000075               FILE STATUS IS WS-LEGOUT-STATUS.
000076           SELECT ANALYSIS-RPT-FILE ASSIGN TO ANALRPT
000077               FILE STATUS IS WS-ANALRPT-STATUS.
000078       DATA DIVISION.
000079       FILE SECTION.
000080       FD  MEDIA-IN-FILE
000081           RECORDING MODE IS F
000082           BLOCK CONTAINS 0 RECORDS.
000083       01  MEDIA-IN-REC                PIC X(120).
000084       FD  LEGACY-OUT-FILE
000085           RECORDING MODE IS F
000086           BLOCK CONTAINS 0 RECORDS.
000087       01  LEGACY-OUT-REC               PIC X(132).
000088       FD  ANALYSIS-RPT-FILE
000089           RECORDING MODE IS F
000090           BLOCK CONTAINS 0 RECORDS.
000091       01  ANALYSIS-RPT-REC             PIC X(132).
000092       EJECT
000093       WORKING-STORAGE SECTION.
000094       01  FILLER PIC X(32)
000095           VALUE 'PLLEGSCR WORKING STORAGE BEGINS'.
000096**********************************************************************
000097*    DATA AREAS
000098**********************************************************************
000099       01  MEDIA-ITEM-AREA.
000100           COPY PLXMEDI.
000101       01  LEGACY-SCORED-AREA.
000102           COPY PLXSCLG.
000103       COPY PLXPARM.
000104       EJECT
000105**********************************************************************
000106*    READ ONLY CONSTANTS
000107**********************************************************************
000108       01  READ-ONLY-WORK-AREA.
000109           05  WS-DUMMY               PIC X VALUE SPACE.
000110           05  WS-GB-DIVISOR          PIC 9(10) COMP VALUE 1073741824.
000111           05  MSG01-IO-ERROR         PIC X(19)
000112                                      VALUE 'I/O ERROR ON FILE -'.
000113*    SWITCHES AREA
000114           05  END-OF-FILE-INDICATOR  PIC X(1).
000115               88  END-OF-FILE         VALUE 'Y'.
000116               88  NOT-END-OF-FILE     VALUE 'N'.
000117           05  WS-MEDIAIN-STATUS       PIC X(02).
000118               88  MEDIAIN-OK          VALUE '00'.
000119               88  MEDIAIN-EOF         VALUE '10'.
000120           05  WS-LEGOUT-STATUS        PIC X(02).
000121               88  LEGOUT-OK           VALUE '00'.
000122           05  WS-ANALRPT-STATUS       PIC X(02).
000123               88  ANALRPT-OK          VALUE '00'.
000124       EJECT
000125**********************************************************************
000126*                V A R I A B L E   D A T A   A R E A S               *
000127**********************************************************************
000128       01  VARIABLE-WORK-AREA.
000129           05  WS-RATING-COUNT         PIC S9(1) COMP-3 VALUE 0.
000130           05  WS-RATING-TOTAL         PIC S9(3)V99 COMP-3 VALUE 0.
000131           05  WS-RATING-AVG           PIC S9(2)V9 COMP-3 VALUE 0.
000132           05  WS-RT-NORMALIZED        PIC S9(3)V9 COMP-3 VALUE 0.
000133           05  WS-SUB                  PIC S9(4) COMP-3 VALUE 0.
000134           05  WS-SIZE-GB-CALC         PIC S9(4)V9 COMP-3 VALUE 0.
000135           05  WS-SIZE-GB-EDIT         PIC ZZZ9.9.
000136           05  WS-LARGE-FILE-TEXT      PIC X(22) VALUE SPACES.
000137           05  WS-CONTENT-PENALTY      PIC S9(2) COMP-3 VALUE 0.
000138           05  WS-DURATION-PENALTY     PIC S9(2) COMP-3 VALUE 0.
000139           05  WS-REASON-POSITION      PIC S9(1) COMP-3 VALUE 1.
000140           05  WS-REASON-POINTER       PIC S9(3) COMP-3 VALUE 1.
000141           05  WS-REASON-PHRASE        PIC X(24) VALUE SPACES.
000142*    BATCH ACCUMULATORS
000143           05  WS-ITEM-READ-CNTR       PIC S9(7) COMP-3 VALUE 0.
000144*    SORT WORK AREA
000145           05  WS-PASS-SUB             PIC S9(7) COMP-3 VALUE 0.
000146           05  WS-COMPARE-SUB          PIC S9(7) COMP-3 VALUE 0.
000147           05  WS-RANK-SUB             PIC S9(7) COMP-3 VALUE 0.
000148*    REPORT LINE COUNTER AND PAGE CONTROL
000149           05  WS-LINE-CNTR            PIC S9(3) COMP-3 VALUE 99.
000150           05  WS-PAGE-CNTR            PIC S9(3) COMP-3 VALUE 0.
000151*    LIBRARY REPORT STATISTICS ACCUMULATORS
000152           05  WS-NEVER-WATCHED-CNTR   PIC S9(7) COMP-3 VALUE 0.
000153           05  WS-LOW-RATED-CNTR       PIC S9(7) COMP-3 VALUE 0.
000154           05  WS-TOTAL-SIZE-GB        PIC S9(7)V9 COMP-3 VALUE 0.
000155           05  WS-TOP50-GB             PIC S9(7)V9 COMP-3 VALUE 0.
000156           05  WS-TOP100-GB            PIC S9(7)V9 COMP-3 VALUE 0.
000157           05  WS-TOP200-GB            PIC S9(7)V9 COMP-3 VALUE 0.
000158           05  WS-TABLE-ITEM-COUNT     PIC S9(7) COMP-3 VALUE 0.
000159       EJECT
000160**********************************************************************
000161*    LEGACY ENGINE WEIGHT SET - FIXED AT THE ORIGINATION OF THIS
000162*    FILEPASS, DISTINCT FROM THE 0-1 ENGINE'S WEIGHTS IN PLXPARM
000163**********************************************************************
000164       01  LEGACY-WEIGHT-CONSTANTS.
000165           05  WS-LWT-RATING           PIC SV999 COMP-3 VALUE .300.
000166           05  WS-LWT-PLAY             PIC SV999 COMP-3 VALUE .300.
000167           05  WS-LWT-SIZE             PIC SV999 COMP-3 VALUE .200.
000168           05  WS-LWT-AGE              PIC SV999 COMP-3 VALUE .100.
000169           05  WS-LWT-QUALITY          PIC SV999 COMP-3 VALUE .100.
000170       EJECT
000171**********************************************************************
000172*    BATCH TABLE - HOLDS EVERY LEGACY-SCORED ITEM FOR THE
000173*    DESCENDING-BY-SCORE SORT (NO SORT UTILITY STEP IN THIS JOB)
000174**********************************************************************
000175       01  WS-LEGACY-TABLE-AREA.
000176           05  WS-LEGACY-ENTRY         OCCURS 20000 TIMES
000177                                        INDEXED BY WS-LEG-IDX.
000178               10  WS-LE-ITEM-ID        PIC 9(06).
000179               10  WS-LE-TITLE          PIC X(40).
000180               10  WS-LE-DELETE-SCORE   PIC 9(3)V9.
000181               10  WS-LE-DELETE-REASON  PIC X(60).
000182               10  WS-LE-SIZE-GB        PIC S9(4)V9 COMP-3.
000183       01  WS-LEGACY-TABLE-ALT REDEFINES WS-LEGACY-TABLE-AREA.
000184           05  WS-LEGACY-ENTRY-BYTES   PIC X(2260000).
000185       01  WS-SWAP-ENTRY-HOLD.
000186           05  WS-SH-ITEM-ID           PIC 9(06).
000187           05  WS-SH-TITLE             PIC X(40).
000188           05  WS-SH-DELETE-SCORE      PIC 9(3)V9.
000189           05  WS-SH-DELETE-REASON     PIC X(60).
000190           05  WS-SH-SIZE-GB           PIC S9(4)V9 COMP-3.
000191       01  WS-SWAP-ENTRY-HOLD-ALT REDEFINES WS-SWAP-ENTRY-HOLD.
000192           05  WS-SWAP-ENTRY-BYTES     PIC X(113).
000193       EJECT
000194**********************************************************************
000195*    LIBRARY REPORT HEADING AND DETAIL LINES
000196**********************************************************************
000197       01  WS-RPT-HEADING-1.
000198           05  FILLER                  PIC X(03) VALUE SPACES.
000199           05  FILLER                  PIC X(40) VALUE
000200               'PLEXIQ LEGACY LIBRARY REPORT'.
000201           05  FILLER                  PIC X(89) VALUE SPACES.
000202       01  WS-RPT-HEADING-2.
000203           05  FILLER                  PIC X(03) VALUE SPACES.
000204           05  FILLER                  PIC X(06) VALUE 'RANK'.
000205           05  FILLER                  PIC X(04) VALUE SPACES.
000206           05  FILLER                  PIC X(40) VALUE 'TITLE'.
000207           05  FILLER                  PIC X(08) VALUE 'SCORE'.
000208           05  FILLER                  PIC X(04) VALUE SPACES.
000209           05  FILLER                  PIC X(60) VALUE 'REASON'.
000210       01  WS-RPT-DETAIL-LINE.
000211           05  FILLER                  PIC X(03) VALUE SPACES.
000212           05  WS-RD-RANK              PIC ZZZZ9.
000213           05  FILLER                  PIC X(05) VALUE SPACES.
000214           05  WS-RD-TITLE             PIC X(40).
000215           05  FILLER                  PIC X(02) VALUE SPACES.
000216           05  WS-RD-SCORE             PIC ZZ9.9.
000217           05  FILLER                  PIC X(04) VALUE SPACES.
000218           05  WS-RD-REASON            PIC X(60).
000219           05  FILLER                  PIC X(08) VALUE SPACES.
000220       01  WS-RPT-DETAIL-ALT REDEFINES WS-RPT-DETAIL-LINE.
000221           05  FILLER                  PIC X(132).
000222       01  WS-RPT-STATS-LINE           PIC X(132) VALUE SPACES.
000223       01  WS-STAT-EDIT-7              PIC ZZZZZZ9.
000224       01  WS-STAT-EDIT-GB             PIC ZZZZZZ9.9.
000225       EJECT
000226       LINKAGE SECTION.
000227       EJECT
000228       PROCEDURE DIVISION.
000229**********************************************************************
000230*                        MAINLINE LOGIC                              *
000231**********************************************************************
000232       0000-CONTROL-PROCESS.
000233           PERFORM 1000-INITIALIZATION
000234               THRU 1099-INITIALIZATION-EXIT.
000235           PERFORM 1100-OPEN-FILES
000236               THRU 1199-OPEN-FILES-EXIT.
000237           SET NOT-END-OF-FILE TO TRUE.
000238           PERFORM 2000-MAIN-PROCESS
000239               THRU 2000-MAIN-PROCESS-EXIT
000240               UNTIL END-OF-FILE.
000241           PERFORM 2600-SORT-LEGACY-TABLE
000242               THRU 2699-SORT-LEGACY-TABLE-EXIT.
000243           PERFORM 2650-COMPUTE-TOPN-RECOVERY
000244               THRU 2659-COMPUTE-TOPN-RECOVERY-EXIT.
000245           PERFORM 2700-WRITE-LIBRARY-REPORT
000246               THRU 2799-WRITE-LIBRARY-REPORT-EXIT.
000247           PERFORM EOJ9000-CLOSE-FILES
000248               THRU EOJ9999-EXIT.
000249           GOBACK.
000250       EJECT
000251**********************************************************************
000252*                         INITIALIZATION                             *
000253**********************************************************************
000254       1000-INITIALIZATION.
000255           INITIALIZE VARIABLE-WORK-AREA.
000256           INITIALIZE WS-LEGACY-TABLE-AREA.
000257       1099-INITIALIZATION-EXIT.
000258           EXIT.
000259       EJECT
000260**********************************************************************
000261*                         OPEN ALL FILES                             *
000262**********************************************************************
000263       1100-OPEN-FILES.
000264           OPEN INPUT MEDIA-IN-FILE.
000265           IF NOT MEDIAIN-OK
000266               DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
000267               GO TO EOJ9900-ABEND
000268           END-IF.
000269           OPEN OUTPUT LEGACY-OUT-FILE.
000270           IF NOT LEGOUT-OK
000271               DISPLAY MSG01-IO-ERROR ' LEGOUT   ' WS-LEGOUT-STATUS
000272               GO TO EOJ9900-ABEND
000273           END-IF.
000274           OPEN EXTEND ANALYSIS-RPT-FILE.
000275           IF NOT ANALRPT-OK
000276               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000277               GO TO EOJ9900-ABEND
000278           END-IF.
000279       1199-OPEN-FILES-EXIT.
000280           EXIT.
000281       EJECT
000282**********************************************************************
000283*                        MAIN PROCESS                                *
000284**********************************************************************
000285       2000-MAIN-PROCESS.
000286           PERFORM 2100-READ-NEXT-ITEM
000287               THRU 2199-READ-NEXT-ITEM-EXIT.
000288           IF NOT END-OF-FILE
000289               PERFORM 2200-SCORE-MEDIA-ITEM
000290                   THRU 2299-SCORE-MEDIA-ITEM-EXIT
000291           END-IF.
000292       2000-MAIN-PROCESS-EXIT.
000293           EXIT.
000294       EJECT
000295**********************************************************************
000296*                     READ NEXT MEDIA ITEM                           *
000297**********************************************************************
000298       2100-READ-NEXT-ITEM.
000299           READ MEDIA-IN-FILE INTO MEDIA-ITEM-AREA
000300               AT END
000301                   SET END-OF-FILE TO TRUE
000302               NOT AT END
000303                   ADD 1 TO WS-ITEM-READ-CNTR
000304           END-READ.
000305           IF NOT END-OF-FILE
000306               IF NOT MEDIAIN-OK AND NOT MEDIAIN-EOF
000307                   DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
000308                   GO TO EOJ9900-ABEND
000309               END-IF
000310           END-IF.
000311       2199-READ-NEXT-ITEM-EXIT.
000312           EXIT.
000313       EJECT
000314**********************************************************************
000315*                     SCORE MEDIA ITEM - LEGACY SCALE                *
000316**********************************************************************
000317       2200-SCORE-MEDIA-ITEM.
000318           MOVE MI-ITEM-ID   TO LS-ITEM-ID.
000319           MOVE MI-TITLE     TO LS-TITLE.
000320           MOVE SPACES       TO LS-DELETE-REASON.
000321           PERFORM 2210-SCORE-PLAY-COUNT
000322               THRU 2210-SCORE-PLAY-COUNT-EXIT.
000323           PERFORM 2220-SCORE-RATINGS
000324               THRU 2229-SCORE-RATINGS-EXIT.
000325           PERFORM 2230-SCORE-SIZE
000326               THRU 2230-SCORE-SIZE-EXIT.
000327           PERFORM 2240-SCORE-AGE
000328               THRU 2240-SCORE-AGE-EXIT.
000329           PERFORM 2250-SCORE-QUALITY
000330               THRU 2250-SCORE-QUALITY-EXIT.
000331           PERFORM 2260-COMPUTE-TOTAL-SCORE
000332               THRU 2269-COMPUTE-TOTAL-SCORE-EXIT.
000333           PERFORM 2270-BUILD-DELETE-REASON
000334               THRU 2279-BUILD-DELETE-REASON-EXIT.
000335           PERFORM 2400-WRITE-LEGACY-ITEM
000336               THRU 2499-WRITE-LEGACY-ITEM-EXIT.
000337       2299-SCORE-MEDIA-ITEM-EXIT.
000338           EXIT.
000339       EJECT
000340**********************************************************************
000341*    PLAY COUNT COMPONENT (0-100 SCALE)
000342**********************************************************************
000343       2210-SCORE-PLAY-COUNT.
000344           EVALUATE TRUE
000345               WHEN MI-VIEW-COUNT = 0
000346                   MOVE 100.0 TO LS-PLAY-SCORE
000347               WHEN MI-VIEW-COUNT = 1
000348                   MOVE 070.0 TO LS-PLAY-SCORE
000349               WHEN MI-VIEW-COUNT >= 2 AND MI-VIEW-COUNT <= 3
000350                   MOVE 040.0 TO LS-PLAY-SCORE
000351               WHEN OTHER
000352                   MOVE 000.0 TO LS-PLAY-SCORE
000353           END-EVALUATE.
000354       2210-SCORE-PLAY-COUNT-EXIT.
000355           EXIT.
000356       EJECT
000357**********************************************************************
000358*    RATINGS COMPONENT (0-100 SCALE) - EACH PRESENT AND NON-ZERO
000359*    RATING IS INVERTED ONTO THE 0-100 SCALE AND THE COLLECTED
000360*    VALUES ARE AVERAGED; RT MAY CONTRIBUTE A ZERO, THE OTHERS MAY
000361*    NOT (A ZERO RAW RATING ON THOSE THREE MEANS "NOT REALLY RATED")
000362**********************************************************************
000363       2220-SCORE-RATINGS.
000364           MOVE ZERO TO WS-RATING-COUNT.
000365           MOVE ZERO TO WS-RATING-TOTAL.
000366           IF MI-IMDB-PRESENT AND MI-IMDB-RATING NOT = ZERO
000367               COMPUTE WS-RT-NORMALIZED ROUNDED =
000368                   (10 - MI-IMDB-RATING) * 10
000369               ADD WS-RT-NORMALIZED TO WS-RATING-TOTAL
000370               ADD 1 TO WS-RATING-COUNT
000371           END-IF.
000372           IF MI-RT-PRESENT
000373               COMPUTE WS-RT-NORMALIZED ROUNDED =
000374                   100 - MI-RT-RATING
000375               ADD WS-RT-NORMALIZED TO WS-RATING-TOTAL
000376               ADD 1 TO WS-RATING-COUNT
000377           END-IF.
000378           IF MI-TMDB-PRESENT AND MI-TMDB-RATING NOT = ZERO
000379               COMPUTE WS-RT-NORMALIZED ROUNDED =
000380                   (10 - MI-TMDB-RATING) * 10
000381               ADD WS-RT-NORMALIZED TO WS-RATING-TOTAL
000382               ADD 1 TO WS-RATING-COUNT
000383           END-IF.
000384           IF MI-PLEX-PRESENT AND MI-PLEX-RATING NOT = ZERO
000385               COMPUTE WS-RT-NORMALIZED ROUNDED =
000386                   (10 - MI-PLEX-RATING) * 10
000387               ADD WS-RT-NORMALIZED TO WS-RATING-TOTAL
000388               ADD 1 TO WS-RATING-COUNT
000389           END-IF.
000390           IF WS-RATING-COUNT = 0
000391               MOVE 050.0 TO LS-RATING-SCORE
000392           ELSE
000393               COMPUTE LS-RATING-SCORE ROUNDED =
000394                   WS-RATING-TOTAL / WS-RATING-COUNT
000395           END-IF.
000396       2229-SCORE-RATINGS-EXIT.
000397           EXIT.
000398       EJECT
000399**********************************************************************
000400*    FILE SIZE COMPONENT (0-100 SCALE) - SIZE-GB / 20 * 100,
000401*    CAPPED AT 100 (A 20 GB FILE OR LARGER SCORES THE MAXIMUM)
000402**********************************************************************
000403       2230-SCORE-SIZE.
000404           COMPUTE WS-SIZE-GB-CALC ROUNDED =
000405               MI-SIZE-BYTES / WS-GB-DIVISOR.
000406           COMPUTE LS-SIZE-SCORE ROUNDED =
000407               (WS-SIZE-GB-CALC / 20) * 100.
000408           IF LS-SIZE-SCORE > 100.0
000409               MOVE 100.0 TO LS-SIZE-SCORE
000410           END-IF.
000411       2230-SCORE-SIZE-EXIT.
000412           EXIT.
000413       EJECT
000414**********************************************************************
000415*    AGE COMPONENT (0-100 SCALE) - BASED SOLELY ON DAYS SINCE LAST
000416*    VIEWED; NEVER VIEWED (99999) IS NEUTRAL, NOT MAXIMUM
000417**********************************************************************
000418       2240-SCORE-AGE.
000419           EVALUATE TRUE
000420               WHEN MI-DAYS-SINCE-VIEWED = 99999
000421                   MOVE 050.0 TO LS-AGE-SCORE
000422               WHEN MI-DAYS-SINCE-VIEWED > 730
000423                   MOVE 100.0 TO LS-AGE-SCORE
000424               WHEN MI-DAYS-SINCE-VIEWED > 365
000425                   MOVE 070.0 TO LS-AGE-SCORE
000426               WHEN MI-DAYS-SINCE-VIEWED > 180
000427                   MOVE 040.0 TO LS-AGE-SCORE
000428               WHEN OTHER
000429                   MOVE 000.0 TO LS-AGE-SCORE
000430           END-EVALUATE.
000431       2240-SCORE-AGE-EXIT.
000432           EXIT.
000433       EJECT
000434**********************************************************************
000435*    QUALITY INDICATORS COMPONENT (0-100 SCALE) - AVERAGE OF TWO
000436*    PENALTIES: UNRATED CONTENT CERTIFICATE, AND RUNTIME OUTSIDE
000437*    THE NORMAL FEATURE-LENGTH WINDOW (60-180 MINUTES)
000438**********************************************************************
000439       2250-SCORE-QUALITY.
000440           MOVE ZERO TO WS-CONTENT-PENALTY.
000441           MOVE ZERO TO WS-DURATION-PENALTY.
000442           IF MI-CONTENT-RATING = 'NOT RATED' OR
000443              MI-CONTENT-RATING = 'UNRATED'
000444               MOVE 30 TO WS-CONTENT-PENALTY
000445           END-IF.
000446           IF MI-DURATION-MIN < 60 OR MI-DURATION-MIN > 180
000447               MOVE 20 TO WS-DURATION-PENALTY
000448           END-IF.
000449           COMPUTE LS-QUALITY-SCORE ROUNDED =
000450               (WS-CONTENT-PENALTY + WS-DURATION-PENALTY) / 2.
000451       2250-SCORE-QUALITY-EXIT.
000452           EXIT.
000453       EJECT
000454**********************************************************************
000455*    WEIGHTED TOTAL SCORE - LEGACY WEIGHT SET (DIFFERENT FROM THE
000456*    PRIMARY ENGINE'S WEIGHTS IN PLXPARM)
000457**********************************************************************
000458       2260-COMPUTE-TOTAL-SCORE.
000459           COMPUTE LS-DELETE-SCORE ROUNDED =
000460               (LS-RATING-SCORE  * WS-LWT-RATING)
000461             + (LS-PLAY-SCORE    * WS-LWT-PLAY)
000462             + (LS-SIZE-SCORE    * WS-LWT-SIZE)
000463             + (LS-AGE-SCORE     * WS-LWT-AGE)
000464             + (LS-QUALITY-SCORE * WS-LWT-QUALITY).
000465       2269-COMPUTE-TOTAL-SCORE-EXIT.
000466           EXIT.
000467       EJECT
000468**********************************************************************
000469*    DELETE-REASON NARRATIVE - COMMA-JOINED PHRASES IN A FIXED
000470*    ORDER, ONE PER QUALIFYING COMPONENT; "LOW PRIORITY" IF NONE
000471**********************************************************************
000472       2270-BUILD-DELETE-REASON.
000473           MOVE SPACES TO LS-DELETE-REASON.
000474           MOVE 1 TO WS-REASON-POSITION.
000475           MOVE 1 TO WS-REASON-POINTER.
000476           IF LS-PLAY-SCORE > 80
000477               MOVE 'NEVER WATCHED' TO WS-REASON-PHRASE
000478               PERFORM 2271-APPEND-REASON-PHRASE
000479           ELSE
000480               IF LS-PLAY-SCORE > 50
000481                   MOVE 'RARELY WATCHED' TO WS-REASON-PHRASE
000482                   PERFORM 2271-APPEND-REASON-PHRASE
000483               END-IF
000484           END-IF.
000485           IF LS-RATING-SCORE > 70
000486               MOVE 'POOR RATINGS' TO WS-REASON-PHRASE
000487               PERFORM 2271-APPEND-REASON-PHRASE
000488           ELSE
000489               IF LS-RATING-SCORE > 50
000490                   MOVE 'BELOW AVERAGE RATINGS' TO WS-REASON-PHRASE
000491                   PERFORM 2271-APPEND-REASON-PHRASE
000492               END-IF
000493           END-IF.
000494           IF LS-SIZE-SCORE > 60
000495               PERFORM 2272-APPEND-LARGE-FILE-PHRASE
000496           END-IF.
000497           IF LS-AGE-SCORE > 70
000498               MOVE 'NOT WATCHED IN YEARS' TO WS-REASON-PHRASE
000499               PERFORM 2271-APPEND-REASON-PHRASE
000500           END-IF.
000501           IF WS-REASON-POSITION = 1
000502               MOVE 'LOW PRIORITY' TO LS-DELETE-REASON
000503           END-IF.
000504       2279-BUILD-DELETE-REASON-EXIT.
000505           EXIT.
000506       EJECT
000507**********************************************************************
000508*    APPEND ONE FIXED-LENGTH PHRASE FROM WS-REASON-PHRASE, WITH A
000509*    LEADING COMMA-SPACE WHEN IT IS NOT THE FIRST PHRASE - THE
000510*    PHRASE TABLE BELOW GIVES EACH LITERAL'S EXACT LENGTH SO
000511*    TRAILING BLANKS IN THE 24-BYTE WORK FIELD ARE NEVER COPIED
000512**********************************************************************
000513       2271-APPEND-REASON-PHRASE.
000514           IF WS-REASON-POSITION > 1
000515               STRING ', ' DELIMITED BY SIZE
000516                   INTO LS-DELETE-REASON
000517                   WITH POINTER WS-REASON-POINTER
000518           END-IF.
000519           EVALUATE WS-REASON-PHRASE
000520               WHEN 'NEVER WATCHED'
000521                   STRING 'NEVER WATCHED' DELIMITED BY SIZE
000522                       INTO LS-DELETE-REASON
000523                       WITH POINTER WS-REASON-POINTER
000524               WHEN 'RARELY WATCHED'
000525                   STRING 'RARELY WATCHED' DELIMITED BY SIZE
000526                       INTO LS-DELETE-REASON
000527                       WITH POINTER WS-REASON-POINTER
000528               WHEN 'POOR RATINGS'
000529                   STRING 'POOR RATINGS' DELIMITED BY SIZE
000530                       INTO LS-DELETE-REASON
000531                       WITH POINTER WS-REASON-POINTER
000532               WHEN 'BELOW AVERAGE RATINGS'
000533                   STRING 'BELOW AVERAGE RATINGS' DELIMITED BY SIZE
000534                       INTO LS-DELETE-REASON
000535                       WITH POINTER WS-REASON-POINTER
000536               WHEN 'NOT WATCHED IN YEARS'
000537                   STRING 'NOT WATCHED IN YEARS' DELIMITED BY SIZE
000538                       INTO LS-DELETE-REASON
000539                       WITH POINTER WS-REASON-POINTER
000540               WHEN OTHER
000541                   STRING WS-LARGE-FILE-TEXT DELIMITED BY SIZE
000542                       INTO LS-DELETE-REASON
000543                       WITH POINTER WS-REASON-POINTER
000544           END-EVALUATE.
000545           ADD 1 TO WS-REASON-POSITION.
000546           MOVE SPACES TO WS-REASON-PHRASE.
000547       2271-APPEND-REASON-PHRASE-EXIT.
000548           EXIT.
000549       EJECT
000550**********************************************************************
000551*    "LARGE FILE (N.N GB)" CARRIES THE ACTUAL SIZE IN THE PHRASE -
000552*    BUILT INTO A FIXED 22-BYTE FIELD SO ITS LENGTH IS ALWAYS KNOWN
000553**********************************************************************
000554       2272-APPEND-LARGE-FILE-PHRASE.
000555           MOVE WS-SIZE-GB-CALC TO WS-SIZE-GB-EDIT.
000556           STRING 'LARGE FILE (' DELIMITED BY SIZE
000557               WS-SIZE-GB-EDIT DELIMITED BY SIZE
000558               ' GB)' DELIMITED BY SIZE
000559               INTO WS-LARGE-FILE-TEXT.
000560           MOVE 'LARGE FILE' TO WS-REASON-PHRASE.
000561           PERFORM 2271-APPEND-REASON-PHRASE.
000562       2272-APPEND-LARGE-FILE-PHRASE-EXIT.
000563           EXIT.
000564       EJECT
000565**********************************************************************
000566*    WRITE LEGACY-SCORED RECORD AND STAGE INTO SORT TABLE
000567**********************************************************************
000568       2400-WRITE-LEGACY-ITEM.
000569           WRITE LEGACY-OUT-REC FROM LEGACY-SCORED-AREA.
000570           IF NOT LEGOUT-OK
000571               DISPLAY MSG01-IO-ERROR ' LEGOUT   ' WS-LEGOUT-STATUS
000572               GO TO EOJ9900-ABEND
000573           END-IF.
000574           IF MI-VIEW-COUNT = 0
000575               ADD 1 TO WS-NEVER-WATCHED-CNTR
000576           END-IF.
000577           IF LS-DELETE-SCORE > 70
000578               ADD 1 TO WS-LOW-RATED-CNTR
000579           END-IF.
000580           ADD WS-SIZE-GB-CALC TO WS-TOTAL-SIZE-GB.
000581           IF WS-ITEM-READ-CNTR <= 20000
000582               SET WS-LEG-IDX TO WS-ITEM-READ-CNTR
000583               MOVE LS-ITEM-ID       TO WS-LE-ITEM-ID (WS-LEG-IDX)
000584               MOVE LS-TITLE         TO WS-LE-TITLE (WS-LEG-IDX)
000585               MOVE LS-DELETE-SCORE  TO WS-LE-DELETE-SCORE (WS-LEG-IDX)
000586               MOVE LS-DELETE-REASON TO
000587                   WS-LE-DELETE-REASON (WS-LEG-IDX)
000588               MOVE WS-SIZE-GB-CALC  TO WS-LE-SIZE-GB (WS-LEG-IDX)
000589               MOVE WS-ITEM-READ-CNTR TO WS-TABLE-ITEM-COUNT
000590           END-IF.
000591       2499-WRITE-LEGACY-ITEM-EXIT.
000592           EXIT.
000593       EJECT
000594**********************************************************************
000595*    DESCENDING BUBBLE SORT OF THE LEGACY TABLE BY DELETE-SCORE
000596**********************************************************************
000597       2600-SORT-LEGACY-TABLE.
000598           IF WS-ITEM-READ-CNTR = 0
000599               GO TO 2699-SORT-LEGACY-TABLE-EXIT
000600           END-IF.
000601           PERFORM 2601-SORT-ONE-PASS
000602               THRU 2601-SORT-ONE-PASS-EXIT
000603               VARYING WS-PASS-SUB FROM 1 BY 1
000604               UNTIL WS-PASS-SUB > WS-ITEM-READ-CNTR.
000605       2699-SORT-LEGACY-TABLE-EXIT.
000606           EXIT.
000607       EJECT
000608**********************************************************************
000609*    ONE BUBBLE-SORT PASS OVER THE UNSETTLED PORTION OF THE TABLE
000610**********************************************************************
000611       2601-SORT-ONE-PASS.
000612           PERFORM 2602-COMPARE-AND-SWAP
000613               THRU 2602-COMPARE-AND-SWAP-EXIT
000614               VARYING WS-COMPARE-SUB FROM 1 BY 1
000615               UNTIL WS-COMPARE-SUB > WS-ITEM-READ-CNTR - WS-PASS-SUB.
000616       2601-SORT-ONE-PASS-EXIT.
000617           EXIT.
000618       EJECT
000619**********************************************************************
000620*    COMPARE TWO ADJACENT SLOTS AND SWAP IF OUT OF ORDER
000621**********************************************************************
000622       2602-COMPARE-AND-SWAP.
000623           SET WS-LEG-IDX TO WS-COMPARE-SUB.
000624           IF WS-LE-DELETE-SCORE (WS-LEG-IDX) <
000625              WS-LE-DELETE-SCORE (WS-LEG-IDX + 1)
000626               PERFORM 2610-SWAP-TABLE-ENTRIES
000627                   THRU 2619-SWAP-TABLE-ENTRIES-EXIT
000628           END-IF.
000629       2602-COMPARE-AND-SWAP-EXIT.
000630           EXIT.
000631       EJECT
000632**********************************************************************
000633*    SWAP TWO ADJACENT TABLE ENTRIES
000634**********************************************************************
000635       2610-SWAP-TABLE-ENTRIES.
000636           MOVE WS-LEGACY-ENTRY (WS-LEG-IDX) TO WS-SWAP-ENTRY-HOLD.
000637           SET WS-LEG-IDX TO WS-LEG-IDX + 1.
000638           MOVE WS-LEGACY-ENTRY (WS-LEG-IDX) TO
000639               WS-LEGACY-ENTRY (WS-LEG-IDX - 1).
000640           MOVE WS-SWAP-ENTRY-HOLD TO WS-LEGACY-ENTRY (WS-LEG-IDX).
000641       2619-SWAP-TABLE-ENTRIES-EXIT.
000642           EXIT.
000643       EJECT
000644**********************************************************************
000645*    SUM SPACE RECOVERY FOR THE TOP 50 / 100 / 200 OF THE SORTED
000646*    TABLE (FEWER THAN THE CUTOFF - USE WHAT IS THERE)
000647**********************************************************************
000648       2650-COMPUTE-TOPN-RECOVERY.
000649           MOVE ZERO TO WS-TOP50-GB.
000650           MOVE ZERO TO WS-TOP100-GB.
000651           MOVE ZERO TO WS-TOP200-GB.
000652           IF WS-TABLE-ITEM-COUNT = 0
000653               GO TO 2659-COMPUTE-TOPN-RECOVERY-EXIT
000654           END-IF.
000655           PERFORM 2651-ACCUM-TOPN-ENTRY
000656               THRU 2651-ACCUM-TOPN-ENTRY-EXIT
000657               VARYING WS-RANK-SUB FROM 1 BY 1
000658               UNTIL WS-RANK-SUB > WS-TABLE-ITEM-COUNT
000659                  OR WS-RANK-SUB > 200.
000660       2659-COMPUTE-TOPN-RECOVERY-EXIT.
000661           EXIT.
000662       EJECT
000663**********************************************************************
000664*    ADD ONE SORTED ENTRY'S SIZE INTO WHICHEVER OF THE THREE
000665*    TOP-N BUCKETS IT FALLS WITHIN
000666**********************************************************************
000667       2651-ACCUM-TOPN-ENTRY.
000668           SET WS-LEG-IDX TO WS-RANK-SUB.
000669           IF WS-RANK-SUB <= 50
000670               ADD WS-LE-SIZE-GB (WS-LEG-IDX) TO WS-TOP50-GB
000671           END-IF.
000672           IF WS-RANK-SUB <= 100
000673               ADD WS-LE-SIZE-GB (WS-LEG-IDX) TO WS-TOP100-GB
000674           END-IF.
000675           ADD WS-LE-SIZE-GB (WS-LEG-IDX) TO WS-TOP200-GB.
000676       2651-ACCUM-TOPN-ENTRY-EXIT.
000677           EXIT.
000678       EJECT
000679**********************************************************************
000680*    WRITE THE RANKED LIBRARY REPORT SECTION TO ANALRPT
000681**********************************************************************
000682       2700-WRITE-LIBRARY-REPORT.
000683           WRITE ANALYSIS-RPT-REC FROM WS-RPT-HEADING-1.
000684           WRITE ANALYSIS-RPT-REC FROM WS-RPT-HEADING-2.
000685           PERFORM 2705-WRITE-STATS-LINES
000686               THRU 2705-WRITE-STATS-LINES-EXIT.
000687           IF WS-ITEM-READ-CNTR = 0
000688               GO TO 2799-WRITE-LIBRARY-REPORT-EXIT
000689           END-IF.
000690           PERFORM 2710-WRITE-ONE-DETAIL-LINE
000691               THRU 2719-WRITE-ONE-DETAIL-LINE-EXIT
000692               VARYING WS-RANK-SUB FROM 1 BY 1
000693               UNTIL WS-RANK-SUB > WS-ITEM-READ-CNTR.
000694       2799-WRITE-LIBRARY-REPORT-EXIT.
000695           EXIT.
000696       EJECT
000697**********************************************************************
000698*    LIBRARY TOTALS - MOVIE COUNT, SIZE, NEVER-WATCHED, LOW-RATED
000699*    AND TOP-50/100/200 SPACE RECOVERY - ADDED PER CURATION
000700*    COMMITTEE REQUEST TO RESTORE THE OLD SUMMARY BLOCK
000701**********************************************************************
000702       2705-WRITE-STATS-LINES.
000703           MOVE WS-ITEM-READ-CNTR TO WS-STAT-EDIT-7.
000704           STRING 'TOTAL MOVIES.......... ' DELIMITED BY SIZE
000705               WS-STAT-EDIT-7 DELIMITED BY SIZE
000706               INTO WS-RPT-STATS-LINE.
000707           WRITE ANALYSIS-RPT-REC FROM WS-RPT-STATS-LINE.
000708           MOVE WS-TOTAL-SIZE-GB TO WS-STAT-EDIT-GB.
000709           MOVE SPACES TO WS-RPT-STATS-LINE.
000710           STRING 'TOTAL SIZE (GB)....... ' DELIMITED BY SIZE
000711               WS-STAT-EDIT-GB DELIMITED BY SIZE
000712               INTO WS-RPT-STATS-LINE.
000713           WRITE ANALYSIS-RPT-REC FROM WS-RPT-STATS-LINE.
000714           MOVE WS-NEVER-WATCHED-CNTR TO WS-STAT-EDIT-7.
000715           MOVE SPACES TO WS-RPT-STATS-LINE.
000716           STRING 'NEVER WATCHED.......... ' DELIMITED BY SIZE
000717               WS-STAT-EDIT-7 DELIMITED BY SIZE
000718               INTO WS-RPT-STATS-LINE.
000719           WRITE ANALYSIS-RPT-REC FROM WS-RPT-STATS-LINE.
000720           MOVE WS-LOW-RATED-CNTR TO WS-STAT-EDIT-7.
000721           MOVE SPACES TO WS-RPT-STATS-LINE.
000722           STRING 'SCORE OVER 70.......... ' DELIMITED BY SIZE
000723               WS-STAT-EDIT-7 DELIMITED BY SIZE
000724               INTO WS-RPT-STATS-LINE.
000725           WRITE ANALYSIS-RPT-REC FROM WS-RPT-STATS-LINE.
000726           MOVE WS-TOP50-GB TO WS-STAT-EDIT-GB.
000727           MOVE SPACES TO WS-RPT-STATS-LINE.
000728           STRING 'TOP 50 RECOVERY (GB)..  ' DELIMITED BY SIZE
000729               WS-STAT-EDIT-GB DELIMITED BY SIZE
000730               INTO WS-RPT-STATS-LINE.
000731           WRITE ANALYSIS-RPT-REC FROM WS-RPT-STATS-LINE.
000732           MOVE WS-TOP100-GB TO WS-STAT-EDIT-GB.
000733           MOVE SPACES TO WS-RPT-STATS-LINE.
000734           STRING 'TOP 100 RECOVERY (GB).  ' DELIMITED BY SIZE
000735               WS-STAT-EDIT-GB DELIMITED BY SIZE
000736               INTO WS-RPT-STATS-LINE.
000737           WRITE ANALYSIS-RPT-REC FROM WS-RPT-STATS-LINE.
000738           MOVE WS-TOP200-GB TO WS-STAT-EDIT-GB.
000739           MOVE SPACES TO WS-RPT-STATS-LINE.
000740           STRING 'TOP 200 RECOVERY (GB).  ' DELIMITED BY SIZE
000741               WS-STAT-EDIT-GB DELIMITED BY SIZE
000742               INTO WS-RPT-STATS-LINE.
000743           WRITE ANALYSIS-RPT-REC FROM WS-RPT-STATS-LINE.
000744           MOVE SPACES TO WS-RPT-STATS-LINE.
000745           WRITE ANALYSIS-RPT-REC FROM WS-RPT-STATS-LINE.
000746       2705-WRITE-STATS-LINES-EXIT.
000747           EXIT.
000748       EJECT
000749**********************************************************************
000750*    WRITE ONE RANKED DETAIL LINE TO THE LIBRARY REPORT
000751**********************************************************************
000752       2710-WRITE-ONE-DETAIL-LINE.
000753           SET WS-LEG-IDX TO WS-RANK-SUB.
000754           MOVE WS-RANK-SUB                      TO WS-RD-RANK.
000755           MOVE WS-LE-TITLE (WS-LEG-IDX)          TO WS-RD-TITLE.
000756           MOVE WS-LE-DELETE-SCORE (WS-LEG-IDX)   TO WS-RD-SCORE.
000757           MOVE WS-LE-DELETE-REASON (WS-LEG-IDX)  TO WS-RD-REASON.
000758           WRITE ANALYSIS-RPT-REC FROM WS-RPT-DETAIL-LINE.
000759           IF NOT ANALRPT-OK
000760               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000761               GO TO EOJ9900-ABEND
000762           END-IF.
000763       2719-WRITE-ONE-DETAIL-LINE-EXIT.
000764           EXIT.
000765       EJECT
000766**********************************************************************
000767*                        CLOSE FILES                                 *
000768**********************************************************************
000769       EOJ9000-CLOSE-FILES.
000770           CLOSE MEDIA-IN-FILE.
000771           CLOSE LEGACY-OUT-FILE.
000772           CLOSE ANALYSIS-RPT-FILE.
000773           DISPLAY 'PLLEGSCR - ITEMS READ:      ' WS-ITEM-READ-CNTR.
000774           GO TO EOJ9999-EXIT.
000775       EOJ9900-ABEND.
000776           DISPLAY 'PLLEGSCR ABENDING DUE TO ERROR'.
000777       EOJ9999-EXIT.
000778           EXIT.
