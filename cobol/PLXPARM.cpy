000001******************************************************************
000002*                                                                *
000003*    PLXPARM  --  PRIMARY ENGINE WEIGHTS AND THRESHOLDS          *
000004*    SHARED BY PLDELSCR, PLDELSEL AND PLSAFCHK SO A WEIGHT OR    *
000005*    THRESHOLD CHANGE IS MADE ONCE AND RECOMPILED EVERYWHERE.    *
000006*                                                                *
000007******************************************************************
000008*    MAINTENANCE LOG
000009*    ------------------------------------------------------------
000010*    DATE     BY   TICKET      DESCRIPTION
000011*    -------- ---- ----------- -----------------------------------
000012*    03/11/92 RFT  INIT        ORIGINAL WEIGHT SET, PULLED OUT OF
000013*                               PLDELSCR SO PLDELSEL COULD SHARE IT.
000014*    06/02/00 DCW  PLX-0287    RAISED MIN-DELETION THRESHOLD FROM
000015*                               .600 TO .700 PER LIBRARY COMMITTEE.
000016*    07/18/15 SGH  PLX-0455    ADDED WS-TH-SAFE FOR THE SAFETY
000017*                               SCREEN AGAINST RECENTLY ADDED ITEMS.
000018******************************************************************
000019       01  PLXIQ-ENGINE-PARMS.
000020           05  WS-WT-PLAY               PIC 9V999 VALUE .300.
000021           05  WS-WT-RATING             PIC 9V999 VALUE .250.
000022           05  WS-WT-SIZE                PIC 9V999 VALUE .200.
000023           05  WS-WT-AGE                 PIC 9V999 VALUE .150.
000024           05  WS-WT-QUALITY             PIC 9V999 VALUE .100.
000025           05  WS-TH-DELETE               PIC 9V999 VALUE .700.
000026           05  WS-TH-NEVERDEL             PIC 99V9 VALUE 08.0.
000027           05  WS-TH-SAFE                 PIC 9V999 VALUE .850.
000028           05  FILLER                     PIC X(05).
