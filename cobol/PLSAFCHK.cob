000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. PLSAFCHK.
000003       AUTHOR. L K MORALES.
000004       INSTALLATION. PLEXIQ DATA CENTER.
000005       DATE-WRITTEN. 02/1995.
000006       DATE-COMPILED.
000007       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008**********************************************************************
000009*                                                                    *
000010*A    ABSTRACT..                                                     *
000011*  SAFETY SCREEN FILEPASS.  POPULATES ITS "BEFORE" COUNT FROM THE    *
000012*  PLDELSEL CANDIDATE POOL - RECOMMENDED ITEMS AT OR ABOVE THE       *
000013*  ELEVATED WS-TH-SAFE SCORE LINE - THEN RE-EXAMINES EACH ONE AND    *
000014*  DROPS IT IF ITS BEST AVAILABLE CRITIC RATING IS HIGH ENOUGH TO    *
000015*  PROTECT (SEE WS-TH-NEVERDEL), OR IF IT WAS ADDED TO THE LIBRARY   *
000016*  TOO RECENTLY TO JUDGE FAIRLY (SEE THE GRACE-DAYS CONSTANT         *
000017*  BELOW).  THE ELEVATED THRESHOLD GATES WHICH ITEMS ARE LOOKED AT   *
000018*  AT ALL - IT IS NOT ITSELF ONE OF THE TWO DROP TESTS.              *
000019*  THIS PASS HAS NO REPORT FILE OF ITS OWN - IT IS A COUNT-AND-LOG   *
000020*  STEP THE COMMITTEE RUNS BEFORE TRUSTING PLDELSEL'S PLAN.          *
000021*                                                                    *
000022*  THE RAW DAYS-SINCE-ADDED FIGURE LIVES ON THE MEDIAEXT CARD, NOT   *
000023*  ON THE SCORED CARD, SO THIS PASS WALKS BOTH FILES IN LOCKSTEP -   *
000024*  THEY ARE WRITTEN IN THE SAME ITEM ORDER BY PLDELSCR'S SINGLE      *
000025*  SCAN OF MEDIAEXT, SO RECORD N OF EACH FILE IS THE SAME ITEM.      *
000026*                                                                    *
000027*J    JCL..                                                          *
000028*                                                                    *
000029* //PLSAFCHK EXEC PGM=PLSAFCHK                                       *
000030* //SYSOUT   DD SYSOUT=*                                             *
000031* //MEDIAIN  DD DISP=SHR,DSN=PLX.LIBRARY.MEDIAEXT.DAILY              *
000032* //SCOREIN  DD DISP=SHR,DSN=PLX.LIBRARY.SCOREOUT.PRIMARY            *
000033*                                                                    *
000034*P    ENTRY PARAMETERS..                                             *
000035*     NONE.                                                          *
000036*                                                                    *
000037*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000038*     I/O ERROR ON SCOREIN.                                          *
000039*                                                                    *
000040*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000041*     NONE.                                                          *
000042*                                                                    *
000043**********************************************************************
000044*    MAINTENANCE LOG
000045*    ------------------------------------------------------------
000046*    DATE     BY   TICKET      DESCRIPTION
000047*    -------- ---- ----------- -----------------------------------
000048*    02/20/95 LKM  INIT        ORIGINAL SAFETY SCREEN - PROTECTS
000049*                               HIGH-RATED ITEMS FROM THE DELETION
000050*                               PLAN EVEN IF THEIR OTHER COMPONENT
000051*                               SCORES LOOK LIKE A GOOD CANDIDATE.
000052*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - DAYS-SINCE-ADDED IS AN
000053*                               ELAPSED-DAY COUNT, NOT A CALENDAR
000054*                               DATE, NO 2-DIGIT YEAR EXPOSURE HERE.
000055*    06/02/00 DCW  PLX-0287    NEVER-DELETE RATING LINE RAISED TO
000056*                               MATCH PLDELSCR'S 8.0 CUTOFF.
000057*    07/18/15 SGH  PLX-0455    ADDED THE RECENTLY-ADDED GRACE-PERIOD
000058*                               SCREEN (30 DAYS) ALONGSIDE THE
000059*                               RATING SCREEN - STREAMING ADDS WERE
000060*                               GETTING CAUGHT BY LOW INITIAL PLAYS.
000061*    03/22/21 MQR  PLX-0601    BEFORE/AFTER COUNTS NOW DISPLAYED AT
000062*                               EOJ FOR THE OPERATOR LOG - COMMITTEE
000063*                               WANTED A QUICK SANITY CHECK WITHOUT
000064*                               OPENING THE FULL PLAN REPORT.
000065*    01/11/23 RFT  PLX-0639    2000-PROCESS-ONE-ITEM WAS ONLY GATING
000066*                               ON THE RECOMMENDED FLAG - RESTORED
000067*                               THE ELEVATED WS-TH-SAFE SCORE TEST
000068*                               THE COMMITTEE SPECIFIED FOR WHICH
000069*                               ITEMS EVEN REACH THE TWO SCREENS.
000070*    02/08/23 RFT  PLX-0642    2200-FIND-BEST-RATING WAS BACKING AN
000071*                               IMPLIED RATING OUT OF THE PRIMARY
000072*                               ENGINE'S AVERAGED SI-RATING-SCORE -
000073*                               THAT MISSES AN ITEM WITH ONE VERY
000074*                               HIGH SOURCE AND ONE LOW ONE (AVERAGE
000075*                               UNDER THE LINE EVEN THOUGH THE BEST
000076*                               SOURCE IS OVER IT).  NOW COMPUTES THE
000077*                               TRUE MAX OF THE PRESENT MEDIAEXT
000078*                               RATING FIELDS DIRECTLY, RT NORMALIZED
000079*                               TO /10, PER THE ORIGINAL U4 RULE.
000080**********************************************************************
000081       ENVIRONMENT DIVISION.
000082       CONFIGURATION SECTION.
000083       SPECIAL-NAMES.
000084           C01 IS TOP-OF-FORM.
000085       INPUT-OUTPUT SECTION.
000086       FILE-CONTROL.
000087           SELECT MEDIA-IN-FILE ASSIGN TO MEDIAIN
000088               FILE STATUS IS WS-MEDIAIN-STATUS.
000089           SELECT SCORE-IN-FILE ASSIGN TO SCOREIN
000090               FILE STATUS IS WS-SCOREIN-STATUS.
000091       DATA DIVISION.
000092       FILE SECTION.
000093       FD  MEDIA-IN-FILE
000094           RECORDING MODE IS F
000095           BLOCK CONTAINS 0 RECORDS.
000096       01  MEDIA-IN-REC                  PIC X(120).
000097       FD  SCORE-IN-FILE
000098           RECORDING MODE IS F
000099           BLOCK CONTAINS 0 RECORDS.
000100       01  SCORE-IN-REC                  PIC X(100).
000101       EJECT
000102       WORKING-STORAGE SECTION.
000103       01  FILLER PIC X(32)
000104           VALUE 'PLSAFCHK WORKING STORAGE BEGINS'.
000105**********************************************************************
000106*    DATA AREAS
000107**********************************************************************
000108       01  MEDIA-ITEM-AREA.
000109           COPY PLXMEDI.
000110       01  SCORED-ITEM-AREA.
000111           COPY PLXSCPR.
000112       COPY PLXPARM.
000113       EJECT
000114**********************************************************************
000115*    READ ONLY CONSTANTS
000116**********************************************************************
000117       01  WS00-READ-ONLY-AREA.
000118           05  WS00-DUMMY               PIC X VALUE SPACE.
000119           05  WS00-MIN-GRACE-DAYS      PIC S9(3) COMP-3 VALUE 30.
000120           05  MSG01-IO-ERROR           PIC X(19)
000121                                        VALUE 'I/O ERROR ON FILE -'.
000122       01  WS01-SWITCHES.
000123           05  WS01-EOF-SW              PIC X(01) VALUE 'N'.
000124               88  WS01-AT-EOF           VALUE 'Y'.
000125               88  WS01-NOT-AT-EOF       VALUE 'N'.
000126           05  WS01-DROP-ITEM-SW        PIC X(01) VALUE 'N'.
000127               88  WS01-DROP-ITEM        VALUE 'Y'.
000128               88  WS01-KEEP-ITEM        VALUE 'N'.
000129           05  WS-SCOREIN-STATUS         PIC X(02).
000130               88  SCOREIN-OK            VALUE '00'.
000131               88  SCOREIN-EOF           VALUE '10'.
000132           05  WS-MEDIAIN-STATUS         PIC X(02).
000133               88  MEDIAIN-OK            VALUE '00'.
000134               88  MEDIAIN-EOF           VALUE '10'.
000135       EJECT
000136**********************************************************************
000137*    MASTER DAYS-SINCE-ADDED VIEW - ALTERNATE DISPLAY FORM FOR
000138*    THE OPERATOR TRACE LINE
000139**********************************************************************
000140       01  WS02-DAYS-NUMERIC            PIC S9(5) COMP-3 VALUE 0.
000141       01  WS02-DAYS-DISPLAY REDEFINES WS02-DAYS-NUMERIC.
000142           05  FILLER                   PIC X(02).
000143           05  WS02-DAYS-DISPLAY-LOW    PIC X(03).
000144       EJECT
000145**********************************************************************
000146*    COUNTERS
000147**********************************************************************
000148       01  WC-COUNTERS.
000149           05  WC-ITEMS-READ            PIC S9(7) COMP-3 VALUE 0.
000150           05  WC-BEFORE-COUNT          PIC S9(7) COMP-3 VALUE 0.
000151           05  WC-AFTER-COUNT           PIC S9(7) COMP-3 VALUE 0.
000152           05  WC-RATING-SCREEN-DROPS   PIC S9(7) COMP-3 VALUE 0.
000153           05  WC-GRACE-SCREEN-DROPS    PIC S9(7) COMP-3 VALUE 0.
000154       01  WC-COUNTERS-DUMP-VIEW REDEFINES WC-COUNTERS.
000155           05  FILLER                   PIC X(20).
000156       EJECT
000157**********************************************************************
000158*    HIGHEST PRESENT RATING, NORMALIZED TO A 0-10 SCALE
000159**********************************************************************
000160       01  WR-RATING-WORK-AREA.
000161           05  WR-BEST-RATING           PIC S9(2)V9 COMP-3 VALUE 0.
000162           05  WR-RT-NORMALIZED         PIC S9(2)V9 COMP-3 VALUE 0.
000163       01  WR-RATING-WORK-ALT REDEFINES WR-RATING-WORK-AREA.
000164           05  FILLER                   PIC X(04).
000165       EJECT
000166       LINKAGE SECTION.
000167       EJECT
000168       PROCEDURE DIVISION.
000169**********************************************************************
000170*                        MAINLINE LOGIC                              *
000171**********************************************************************
000172       0000-MAIN-CONTROL.
000173           PERFORM 1000-OPEN-AND-INIT.
000174           PERFORM 2000-PROCESS-ONE-ITEM
000175               UNTIL WS01-AT-EOF.
000176           PERFORM 9000-CLOSE-AND-REPORT.
000177           GOBACK.
000178       EJECT
000179**********************************************************************
000180*                       OPEN AND INITIALIZE                           *
000181**********************************************************************
000182       1000-OPEN-AND-INIT.
000183           OPEN INPUT MEDIA-IN-FILE.
000184           IF NOT MEDIAIN-OK
000185               DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
000186               MOVE 16 TO RETURN-CODE
000187               GOBACK
000188           END-IF.
000189           OPEN INPUT SCORE-IN-FILE.
000190           IF NOT SCOREIN-OK
000191               DISPLAY MSG01-IO-ERROR ' SCOREIN  ' WS-SCOREIN-STATUS
000192               MOVE 16 TO RETURN-CODE
000193               GOBACK
000194           END-IF.
000195           SET WS01-NOT-AT-EOF TO TRUE.
000196           PERFORM 1500-READ-NEXT-SCORED-ITEM.
000197       EJECT
000198**********************************************************************
000199*          READ THE NEXT MATCHED PAIR OF MEDIAIN/SCOREIN RECORDS      *
000200**********************************************************************
000201       1500-READ-NEXT-SCORED-ITEM.
000202           READ MEDIA-IN-FILE INTO MEDIA-ITEM-AREA
000203               AT END
000204                   SET WS01-AT-EOF TO TRUE
000205           END-READ.
000206           IF NOT WS01-AT-EOF
000207               IF NOT MEDIAIN-OK AND NOT MEDIAIN-EOF
000208                   DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
000209                   MOVE 16 TO RETURN-CODE
000210                   GOBACK
000211               END-IF
000212           END-IF.
000213           IF NOT WS01-AT-EOF
000214               READ SCORE-IN-FILE INTO SCORED-ITEM-AREA
000215                   AT END
000216                       SET WS01-AT-EOF TO TRUE
000217                   NOT AT END
000218                       ADD 1 TO WC-ITEMS-READ
000219               END-READ
000220               IF NOT WS01-AT-EOF
000221                   IF NOT SCOREIN-OK AND NOT SCOREIN-EOF
000222                       DISPLAY MSG01-IO-ERROR ' SCOREIN  '
000223                           WS-SCOREIN-STATUS
000224                       MOVE 16 TO RETURN-CODE
000225                       GOBACK
000226                   END-IF
000227               END-IF
000228           END-IF.
000229       EJECT
000230**********************************************************************
000231*                     PROCESS ONE SCORED ITEM                         *
000232**********************************************************************
000233       2000-PROCESS-ONE-ITEM.
000234           IF SI-RECOMMENDED AND SI-DELETION-SCORE >= WS-TH-SAFE
000235               ADD 1 TO WC-BEFORE-COUNT
000236               PERFORM 2100-APPLY-SAFETY-SCREENS
000237               IF WS01-KEEP-ITEM
000238                   ADD 1 TO WC-AFTER-COUNT
000239               END-IF
000240           END-IF.
000241           PERFORM 1500-READ-NEXT-SCORED-ITEM.
000242       EJECT
000243**********************************************************************
000244*    APPLY THE TWO SAFETY SCREENS - RATING AND GRACE PERIOD
000245**********************************************************************
000246       2100-APPLY-SAFETY-SCREENS.
000247           SET WS01-KEEP-ITEM TO TRUE.
000248           PERFORM 2200-FIND-BEST-RATING.
000249           IF WR-BEST-RATING >= WS-TH-NEVERDEL
000250               SET WS01-DROP-ITEM TO TRUE
000251               ADD 1 TO WC-RATING-SCREEN-DROPS
000252               DISPLAY 'PLSAFCHK - DROPPED ' SI-TITLE
000253                   ' RATING SCREEN ' WR-BEST-RATING
000254           END-IF.
000255           IF WS01-KEEP-ITEM
000256               IF MI-DAYS-SINCE-ADDED < WS00-MIN-GRACE-DAYS
000257                   SET WS01-DROP-ITEM TO TRUE
000258                   ADD 1 TO WC-GRACE-SCREEN-DROPS
000259                   DISPLAY 'PLSAFCHK - DROPPED ' SI-TITLE
000260                       ' GRACE PERIOD SCREEN'
000261               END-IF
000262           END-IF.
000263       EJECT
000264**********************************************************************
000265*    BEST PRESENT RATING ON A 0-10 SCALE - THE TRUE MAXIMUM OF THE
000266*    PRESENT MEDIAEXT SOURCES (IMDB, TMDB, RT NORMALIZED /10), NOT
000267*    THE PRIMARY ENGINE'S AVERAGED RATING-SCORE.  AN ITEM WITH ONE
000268*    VERY HIGH SOURCE AND ONE LOW ONE MUST STILL BE CAUGHT HERE EVEN
000269*    THOUGH ITS AVERAGE FALLS WELL SHORT OF THE NEVER-DELETE LINE.
000270**********************************************************************
000271       2200-FIND-BEST-RATING.
000272           MOVE 0 TO WR-BEST-RATING.
000273           IF MI-IMDB-PRESENT
000274               IF MI-IMDB-RATING > WR-BEST-RATING
000275                   MOVE MI-IMDB-RATING TO WR-BEST-RATING
000276               END-IF
000277           END-IF.
000278           IF MI-TMDB-PRESENT
000279               IF MI-TMDB-RATING > WR-BEST-RATING
000280                   MOVE MI-TMDB-RATING TO WR-BEST-RATING
000281               END-IF
000282           END-IF.
000283           IF MI-RT-PRESENT
000284               COMPUTE WR-RT-NORMALIZED ROUNDED = MI-RT-RATING / 10.
000285               IF WR-RT-NORMALIZED > WR-BEST-RATING
000286                   MOVE WR-RT-NORMALIZED TO WR-BEST-RATING
000287               END-IF
000288           END-IF.
000289       EJECT
000290**********************************************************************
000291*                     CLOSE FILE AND REPORT COUNTS                    *
000292**********************************************************************
000293       9000-CLOSE-AND-REPORT.
000294           CLOSE MEDIA-IN-FILE.
000295           CLOSE SCORE-IN-FILE.
000296           DISPLAY 'PLSAFCHK - ITEMS READ:            ' WC-ITEMS-READ.
000297           DISPLAY 'PLSAFCHK - RECOMMENDED BEFORE:     '
000298               WC-BEFORE-COUNT.
000299           DISPLAY 'PLSAFCHK - RATING SCREEN DROPS:    '
000300               WC-RATING-SCREEN-DROPS.
000301           DISPLAY 'PLSAFCHK - GRACE PERIOD DROPS:     '
000302               WC-GRACE-SCREEN-DROPS.
000303           DISPLAY 'PLSAFCHK - RECOMMENDED AFTER:      '
000304               WC-AFTER-COUNT.
