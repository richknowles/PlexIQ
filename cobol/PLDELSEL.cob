000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. PLDELSEL.
000003       AUTHOR. R F TRUITT.
000004       INSTALLATION. PLEXIQ DATA CENTER.
000005       DATE-WRITTEN. 06/1989.
000006       DATE-COMPILED.
000007       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008**********************************************************************
000009*                                                                    *
000010*A    ABSTRACT..                                                     *
000011*  DELETION-PLAN SELECTOR.  LOADS THE PRIMARY-ENGINE SCORED-OUT      *
000012*  FILE INTO A WORKING TABLE, SORTS IT DESCENDING BY DELETION        *
000013*  SCORE, APPLIES THE LIBRARY COMMITTEE'S MINIMUM-SCORE THRESHOLD    *
000014*  AND THE RECOMMENDED-FLAG TEST, AND PRINTS THE DELETION PLAN       *
000015*  REPORT - ONE RANKED LINE PER CANDIDATE ITEM PLUS A TOTALS         *
000016*  FOOTER.  IF NOTHING QUALIFIES THE REPORT SAYS SO AND STOPS.       *
000017*                                                                    *
000018*J    JCL..                                                          *
000019*                                                                    *
000020* //PLDELSEL EXEC PGM=PLDELSEL                                       *
000021* //SYSOUT   DD SYSOUT=*                                             *
000022* //SCOREIN  DD DISP=SHR,DSN=PLX.LIBRARY.SCOREOUT.PRIMARY            *
000023* //PLANRPT  DD SYSOUT=*,DEST=LOCAL                                  *
000024*                                                                    *
000025*P    ENTRY PARAMETERS..                                             *
000026*     NONE.                                                          *
000027*                                                                    *
000028*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000029*     I/O ERROR ON FILES.  TABLE OVERFLOW IF THE SCORED BATCH       *
000030*     EXCEEDS 20000 ITEMS (SEE WS-TABLE-LIMIT).                      *
000031*                                                                    *
000032*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000033*     NONE.                                                          *
000034*                                                                    *
000035**********************************************************************
000036*    MAINTENANCE LOG
000037*    ------------------------------------------------------------
000038*    DATE     BY   TICKET      DESCRIPTION
000039*    -------- ---- ----------- -----------------------------------
000040*    06/14/89 RFT  INIT        ORIGINAL SELECTION FILEPASS - READ
000041*                               THE SCORED TAPE, PRINT CANDIDATES
000042*                               ABOVE A FIXED .600 CUTOFF.
000043*    02/20/95 LKM  PLX-0202    MOVED CUTOFF TO PLXPARM SO IT CAN BE
000044*                               TUNED WITHOUT A RECOMPILE OF THIS
000045*                               PROGRAM AND PLDELSCR TOGETHER.
000046*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - NO DATE ARITHMETIC IN
000047*                               THIS PROGRAM, NO CHANGE REQUIRED.
000048*    06/02/00 DCW  PLX-0287    CUTOFF RAISED TO .700 PER COMMITTEE.
000049*    08/14/15 SGH  PLX-0455    ADDED SIZE-GB TOTAL TO THE FOOTER
000050*                               FOR THE SPACE-RECOVERY PROJECTION.
000051*    03/22/21 MQR  PLX-0601    ADDED THE "NO ITEMS MEET CRITERIA"
000052*                               MESSAGE - BLANK REPORTS WERE BEING
000053*                               MISTAKEN FOR A FAILED RUN.
000054**********************************************************************
000055       ENVIRONMENT DIVISION.
000056       CONFIGURATION SECTION.
000057       SPECIAL-NAMES.
000058           C01 IS TOP-OF-FORM.
000059       INPUT-OUTPUT SECTION.
000060       FILE-CONTROL.
000061           SELECT SCORE-IN-FILE ASSIGN TO SCOREIN
000062               FILE STATUS IS WS-SCOREIN-STATUS.
000063           SELECT PLAN-RPT-FILE ASSIGN TO PLANRPT
000064               FILE STATUS IS WS-PLANRPT-STATUS.
000065       DATA DIVISION.
000066       FILE SECTION.
000067       FD  SCORE-IN-FILE
000068           RECORDING MODE IS F
000069           BLOCK CONTAINS 0 RECORDS.
000070       01  SCORE-IN-REC                 PIC X(100).
000071       FD  PLAN-RPT-FILE
000072           RECORDING MODE IS F
000073           BLOCK CONTAINS 0 RECORDS.
000074       01  PLAN-RPT-REC                  PIC X(132).
000075       EJECT
000076       WORKING-STORAGE SECTION.
000077       01  FILLER PIC X(32)
000078           VALUE 'PLDELSEL WORKING STORAGE BEGINS'.
000079**********************************************************************
000080*    DATA AREAS
000081**********************************************************************
000082       01  SCORED-ITEM-AREA.
000083           COPY PLXSCPR.
000084       COPY PLXPARM.
000085       EJECT
000086**********************************************************************
000087*    READ ONLY CONSTANTS
000088**********************************************************************
000089       01  READ-ONLY-WORK-AREA.
000090           05  WS-DUMMY                PIC X VALUE SPACE.
000091           05  MSG01-IO-ERROR          PIC X(19)
000092                                       VALUE 'I/O ERROR ON FILE -'.
000093           05  WS-TABLE-LIMIT           PIC S9(5) COMP VALUE 20000.
000094*    SWITCHES AREA
000095           05  END-OF-FILE-INDICATOR   PIC X(1).
000096               88  END-OF-FILE          VALUE 'Y'.
000097               88  NOT-END-OF-FILE      VALUE 'N'.
000098           05  WS-SCOREIN-STATUS        PIC X(02).
000099               88  SCOREIN-OK           VALUE '00'.
000100               88  SCOREIN-EOF          VALUE '10'.
000101           05  WS-PLANRPT-STATUS        PIC X(02).
000102               88  PLANRPT-OK           VALUE '00'.
000103       EJECT
000104**********************************************************************
000105*                V A R I A B L E   D A T A   A R E A S               *
000106**********************************************************************
000107       01  VARIABLE-WORK-AREA.
000108           05  WS-ITEM-READ-CNTR        PIC S9(7) COMP-3 VALUE 0.
000109           05  WS-CANDIDATE-CNTR        PIC S9(7) COMP-3 VALUE 0.
000110           05  WS-SIZE-GB-TOTAL         PIC S9(7)V99 COMP-3 VALUE 0.
000111           05  WS-PASS-SUB              PIC S9(7) COMP-3 VALUE 0.
000112           05  WS-COMPARE-SUB           PIC S9(7) COMP-3 VALUE 0.
000113           05  WS-RANK-SUB              PIC S9(7) COMP-3 VALUE 0.
000114       EJECT
000115**********************************************************************
000116*    BATCH TABLE - HOLDS EVERY SCORED ITEM FOR THE DESCENDING
000117*    SORT (SPEC ALLOWS A TABLE SIZED TO THE RUN - NO SORT STEP)
000118**********************************************************************
000119       01  WS-CANDIDATE-TABLE-AREA.
000120           05  WS-CAND-ENTRY            OCCURS 20000 TIMES
000121                                         INDEXED BY WS-CAND-IDX.
000122               10  WS-CE-ITEM-ID          PIC 9(06).
000123               10  WS-CE-TITLE             PIC X(40).
000124               10  WS-CE-ITEM-YEAR         PIC 9(04).
000125               10  WS-CE-DELETION-SCORE    PIC 9V9(3).
000126               10  WS-CE-RECOMMENDED-IND   PIC X(01).
000127                   88  WS-CE-RECOMMENDED   VALUE 'Y'.
000128               10  WS-CE-SIZE-GB           PIC 9(4)V99.
000129               10  WS-CE-TOP-COMPONENT     PIC X(20).
000130       01  WS-CANDIDATE-TABLE-ALT REDEFINES WS-CANDIDATE-TABLE-AREA.
000131           05  WS-CAND-ENTRY-BYTES       PIC X(1540000).
000132       01  WS-SWAP-ENTRY-HOLD.
000133           05  WS-SH-ITEM-ID             PIC 9(06).
000134           05  WS-SH-TITLE               PIC X(40).
000135           05  WS-SH-ITEM-YEAR           PIC 9(04).
000136           05  WS-SH-DELETION-SCORE      PIC 9V9(3).
000137           05  WS-SH-RECOMMENDED-IND     PIC X(01).
000138           05  WS-SH-SIZE-GB             PIC 9(4)V99.
000139           05  WS-SH-TOP-COMPONENT       PIC X(20).
000140       01  WS-SWAP-ENTRY-HOLD-ALT REDEFINES WS-SWAP-ENTRY-HOLD.
000141           05  WS-SWAP-ENTRY-BYTES       PIC X(77).
000142       EJECT
000143**********************************************************************
000144*    DELETION PLAN REPORT LINES
000145**********************************************************************
000146       01  WS-RPT-HEADING-1.
000147           05  FILLER                   PIC X(03) VALUE SPACES.
000148           05  FILLER                   PIC X(45) VALUE
000149               'PLEXIQ DELETION PLAN REPORT'.
000150           05  FILLER                   PIC X(84) VALUE SPACES.
000151       01  WS-RPT-HEADING-2.
000152           05  FILLER                   PIC X(03) VALUE SPACES.
000153           05  FILLER                   PIC X(06) VALUE 'RANK'.
000154           05  FILLER                   PIC X(05) VALUE SPACES.
000155           05  FILLER                   PIC X(40) VALUE 'TITLE'.
000156           05  FILLER                   PIC X(06) VALUE 'YEAR'.
000157           05  FILLER                   PIC X(03) VALUE SPACES.
000158           05  FILLER                   PIC X(07) VALUE 'SCORE'.
000159           05  FILLER                   PIC X(03) VALUE SPACES.
000160           05  FILLER                   PIC X(08) VALUE 'SIZE-GB'.
000161           05  FILLER                   PIC X(03) VALUE SPACES.
000162           05  FILLER                   PIC X(20) VALUE 'TOP REASON'.
000163       01  WS-RPT-DETAIL-LINE.
000164           05  FILLER                   PIC X(03) VALUE SPACES.
000165           05  WS-RD-RANK               PIC ZZZZ9.
000166           05  FILLER                   PIC X(06) VALUE SPACES.
000167           05  WS-RD-TITLE              PIC X(40).
000168           05  FILLER                   PIC X(01) VALUE SPACES.
000169           05  WS-RD-YEAR               PIC 9(04).
000170           05  FILLER                   PIC X(04) VALUE SPACES.
000171           05  WS-RD-SCORE              PIC 9.999.
000172           05  FILLER                   PIC X(03) VALUE SPACES.
000173           05  WS-RD-SIZE-GB            PIC ZZZ9.99.
000174           05  FILLER                   PIC X(02) VALUE SPACES.
000175           05  WS-RD-TOP-COMPONENT      PIC X(20).
000176       01  WS-RPT-NO-CANDIDATES-LINE.
000177           05  FILLER                   PIC X(03) VALUE SPACES.
000178           05  FILLER                   PIC X(40) VALUE
000179               'NO ITEMS MEET DELETION CRITERIA'.
000180           05  FILLER                   PIC X(89) VALUE SPACES.
000181       01  WS-RPT-FOOTER-LINE.
000182           05  FILLER                   PIC X(03) VALUE SPACES.
000183           05  FILLER                   PIC X(20) VALUE
000184               'TOTAL CANDIDATES -'.
000185           05  WS-FL-CANDIDATE-CNT      PIC ZZZZ9.
000186           05  FILLER                   PIC X(03) VALUE SPACES.
000187           05  FILLER                   PIC X(24) VALUE
000188               'TOTAL SPACE RECOVERY -'.
000189           05  WS-FL-SIZE-GB-TOTAL      PIC ZZZZ9.99.
000190           05  FILLER                   PIC X(04) VALUE ' GB '.
000191           05  FILLER                   PIC X(13) VALUE
000192               'THRESHOLD -'.
000193           05  WS-FL-THRESHOLD          PIC 9.999.
000194           05  FILLER                   PIC X(45) VALUE SPACES.
000195       01  WS-RPT-DETAIL-ALT REDEFINES WS-RPT-DETAIL-LINE.
000196           05  FILLER                   PIC X(132).
000197       EJECT
000198       LINKAGE SECTION.
000199       EJECT
000200       PROCEDURE DIVISION.
000201**********************************************************************
000202*                        MAINLINE LOGIC                              *
000203**********************************************************************
000204       0000-CONTROL-PROCESS.
000205           PERFORM 1000-INITIALIZATION
000206               THRU 1099-INITIALIZATION-EXIT.
000207           PERFORM 1100-OPEN-FILES
000208               THRU 1199-OPEN-FILES-EXIT.
000209           SET NOT-END-OF-FILE TO TRUE.
000210           PERFORM 2000-LOAD-CANDIDATES
000211               THRU 2000-LOAD-CANDIDATES-EXIT
000212               UNTIL END-OF-FILE.
000213           IF WS-CANDIDATE-CNTR > 0
000214               PERFORM 2600-SORT-CANDIDATE-TABLE
000215                   THRU 2699-SORT-CANDIDATE-TABLE-EXIT
000216           END-IF.
000217           PERFORM 2700-WRITE-PLAN-REPORT
000218               THRU 2799-WRITE-PLAN-REPORT-EXIT.
000219           PERFORM EOJ9000-CLOSE-FILES
000220               THRU EOJ9999-EXIT.
000221           GOBACK.
000222       EJECT
000223**********************************************************************
000224*                         INITIALIZATION                             *
000225**********************************************************************
000226       1000-INITIALIZATION.
000227           INITIALIZE VARIABLE-WORK-AREA.
000228           INITIALIZE WS-CANDIDATE-TABLE-AREA.
000229       1099-INITIALIZATION-EXIT.
000230           EXIT.
000231       EJECT
000232**********************************************************************
000233*                         OPEN ALL FILES                             *
000234**********************************************************************
000235       1100-OPEN-FILES.
000236           OPEN INPUT SCORE-IN-FILE.
000237           IF NOT SCOREIN-OK
000238               DISPLAY MSG01-IO-ERROR ' SCOREIN  ' WS-SCOREIN-STATUS
000239               GO TO EOJ9900-ABEND
000240           END-IF.
000241           OPEN OUTPUT PLAN-RPT-FILE.
000242           IF NOT PLANRPT-OK
000243               DISPLAY MSG01-IO-ERROR ' PLANRPT  ' WS-PLANRPT-STATUS
000244               GO TO EOJ9900-ABEND
000245           END-IF.
000246       1199-OPEN-FILES-EXIT.
000247           EXIT.
000248       EJECT
000249**********************************************************************
000250*          LOAD CANDIDATES - APPLY THRESHOLD AND RECOMMEND TEST      *
000251**********************************************************************
000252       2000-LOAD-CANDIDATES.
000253           READ SCORE-IN-FILE INTO SCORED-ITEM-AREA
000254               AT END
000255                   SET END-OF-FILE TO TRUE
000256               NOT AT END
000257                   ADD 1 TO WS-ITEM-READ-CNTR
000258           END-READ.
000259           IF NOT END-OF-FILE
000260               IF NOT SCOREIN-OK AND NOT SCOREIN-EOF
000261                   DISPLAY MSG01-IO-ERROR ' SCOREIN  ' WS-SCOREIN-STATUS
000262                   GO TO EOJ9900-ABEND
000263               END-IF
000264               IF SI-DELETION-SCORE >= WS-TH-DELETE AND SI-RECOMMENDED
000265                   PERFORM 2100-ADD-CANDIDATE
000266                       THRU 2199-ADD-CANDIDATE-EXIT
000267               END-IF
000268           END-IF.
000269       2000-LOAD-CANDIDATES-EXIT.
000270           EXIT.
000271       EJECT
000272**********************************************************************
000273*    ADD A QUALIFYING ITEM TO THE CANDIDATE TABLE
000274**********************************************************************
000275       2100-ADD-CANDIDATE.
000276           IF WS-CANDIDATE-CNTR >= WS-TABLE-LIMIT
000277               DISPLAY 'PLDELSEL - CANDIDATE TABLE FULL, SKIPPING'
000278               GO TO 2199-ADD-CANDIDATE-EXIT
000279           END-IF.
000280           ADD 1 TO WS-CANDIDATE-CNTR.
000281           SET WS-CAND-IDX TO WS-CANDIDATE-CNTR.
000282           MOVE SI-ITEM-ID          TO WS-CE-ITEM-ID (WS-CAND-IDX).
000283           MOVE SI-TITLE            TO WS-CE-TITLE (WS-CAND-IDX).
000284           MOVE SI-ITEM-YEAR        TO WS-CE-ITEM-YEAR (WS-CAND-IDX).
000285           MOVE SI-DELETION-SCORE   TO
000286               WS-CE-DELETION-SCORE (WS-CAND-IDX).
000287           MOVE SI-RECOMMENDED-IND  TO
000288               WS-CE-RECOMMENDED-IND (WS-CAND-IDX).
000289           MOVE SI-SIZE-GB          TO WS-CE-SIZE-GB (WS-CAND-IDX).
000290           ADD SI-SIZE-GB TO WS-SIZE-GB-TOTAL.
000291           PERFORM 2150-SET-TOP-COMPONENT
000292               THRU 2159-SET-TOP-COMPONENT-EXIT.
000293       2199-ADD-CANDIDATE-EXIT.
000294           EXIT.
000295       EJECT
000296**********************************************************************
000297*    NAME THE HIGHEST-SCORING COMPONENT FOR THE REPORT DETAIL LINE
000298**********************************************************************
000299       2150-SET-TOP-COMPONENT.
000300           EVALUATE TRUE
000301               WHEN SI-PLAY-SCORE >= SI-RATING-SCORE
000302                AND SI-PLAY-SCORE >= SI-SIZE-SCORE
000303                AND SI-PLAY-SCORE >= SI-AGE-SCORE
000304                AND SI-PLAY-SCORE >= SI-QUALITY-SCORE
000305                   MOVE 'LOW PLAY COUNT' TO
000306                       WS-CE-TOP-COMPONENT (WS-CAND-IDX)
000307               WHEN SI-SIZE-SCORE >= SI-RATING-SCORE
000308                AND SI-SIZE-SCORE >= SI-AGE-SCORE
000309                AND SI-SIZE-SCORE >= SI-QUALITY-SCORE
000310                   MOVE 'LARGE FILE SIZE' TO
000311                       WS-CE-TOP-COMPONENT (WS-CAND-IDX)
000312               WHEN SI-AGE-SCORE >= SI-RATING-SCORE
000313                AND SI-AGE-SCORE >= SI-QUALITY-SCORE
000314                   MOVE 'STALE - NOT VIEWED' TO
000315                       WS-CE-TOP-COMPONENT (WS-CAND-IDX)
000316               WHEN SI-QUALITY-SCORE >= SI-RATING-SCORE
000317                   MOVE 'LOW RESOLUTION' TO
000318                       WS-CE-TOP-COMPONENT (WS-CAND-IDX)
000319               WHEN OTHER
000320                   MOVE 'LOW CRITIC RATING' TO
000321                       WS-CE-TOP-COMPONENT (WS-CAND-IDX)
000322           END-EVALUATE.
000323       2159-SET-TOP-COMPONENT-EXIT.
000324           EXIT.
000325       EJECT
000326**********************************************************************
000327*    DESCENDING BUBBLE SORT BY DELETION SCORE
000328**********************************************************************
000329       2600-SORT-CANDIDATE-TABLE.
000330           PERFORM 2601-SORT-ONE-PASS
000331               THRU 2601-SORT-ONE-PASS-EXIT
000332               VARYING WS-PASS-SUB FROM 1 BY 1
000333               UNTIL WS-PASS-SUB > WS-CANDIDATE-CNTR.
000334       2699-SORT-CANDIDATE-TABLE-EXIT.
000335           EXIT.
000336       EJECT
000337**********************************************************************
000338*    ONE BUBBLE-SORT PASS OVER THE UNSETTLED PORTION OF THE TABLE
000339**********************************************************************
000340       2601-SORT-ONE-PASS.
000341           PERFORM 2602-COMPARE-AND-SWAP
000342               THRU 2602-COMPARE-AND-SWAP-EXIT
000343               VARYING WS-COMPARE-SUB FROM 1 BY 1
000344               UNTIL WS-COMPARE-SUB > WS-CANDIDATE-CNTR - WS-PASS-SUB.
000345       2601-SORT-ONE-PASS-EXIT.
000346           EXIT.
000347       EJECT
000348**********************************************************************
000349*    COMPARE TWO ADJACENT SLOTS AND SWAP IF OUT OF ORDER
000350**********************************************************************
000351       2602-COMPARE-AND-SWAP.
000352           SET WS-CAND-IDX TO WS-COMPARE-SUB.
000353           IF WS-CE-DELETION-SCORE (WS-CAND-IDX) <
000354              WS-CE-DELETION-SCORE (WS-CAND-IDX + 1)
000355               PERFORM 2610-SWAP-TABLE-ENTRIES
000356                   THRU 2619-SWAP-TABLE-ENTRIES-EXIT
000357           END-IF.
000358       2602-COMPARE-AND-SWAP-EXIT.
000359           EXIT.
000360       EJECT
000361**********************************************************************
000362*    SWAP TWO ADJACENT TABLE ENTRIES
000363**********************************************************************
000364       2610-SWAP-TABLE-ENTRIES.
000365           MOVE WS-CAND-ENTRY (WS-CAND-IDX) TO WS-SWAP-ENTRY-HOLD.
000366           SET WS-CAND-IDX TO WS-CAND-IDX + 1.
000367           MOVE WS-CAND-ENTRY (WS-CAND-IDX) TO
000368               WS-CAND-ENTRY (WS-CAND-IDX - 1).
000369           MOVE WS-SWAP-ENTRY-HOLD TO WS-CAND-ENTRY (WS-CAND-IDX).
000370       2619-SWAP-TABLE-ENTRIES-EXIT.
000371           EXIT.
000372       EJECT
000373**********************************************************************
000374*                 WRITE THE DELETION PLAN REPORT                     *
000375**********************************************************************
000376       2700-WRITE-PLAN-REPORT.
000377           WRITE PLAN-RPT-REC FROM WS-RPT-HEADING-1.
000378           WRITE PLAN-RPT-REC FROM WS-RPT-HEADING-2.
000379           IF WS-CANDIDATE-CNTR = 0
000380               WRITE PLAN-RPT-REC FROM WS-RPT-NO-CANDIDATES-LINE
000381               GO TO 2799-WRITE-PLAN-REPORT-EXIT
000382           END-IF.
000383           PERFORM 2710-WRITE-ONE-DETAIL-LINE
000384               THRU 2719-WRITE-ONE-DETAIL-LINE-EXIT
000385               VARYING WS-RANK-SUB FROM 1 BY 1
000386               UNTIL WS-RANK-SUB > WS-CANDIDATE-CNTR.
000387           MOVE WS-CANDIDATE-CNTR   TO WS-FL-CANDIDATE-CNT.
000388           MOVE WS-SIZE-GB-TOTAL    TO WS-FL-SIZE-GB-TOTAL.
000389           MOVE WS-TH-DELETE        TO WS-FL-THRESHOLD.
000390           WRITE PLAN-RPT-REC FROM WS-RPT-FOOTER-LINE.
000391       2799-WRITE-PLAN-REPORT-EXIT.
000392           EXIT.
000393       EJECT
000394**********************************************************************
000395*    WRITE ONE RANKED DETAIL LINE
000396**********************************************************************
000397       2710-WRITE-ONE-DETAIL-LINE.
000398           SET WS-CAND-IDX TO WS-RANK-SUB.
000399           MOVE WS-RANK-SUB                          TO WS-RD-RANK.
000400           MOVE WS-CE-TITLE (WS-CAND-IDX)             TO WS-RD-TITLE.
000401           MOVE WS-CE-ITEM-YEAR (WS-CAND-IDX)         TO WS-RD-YEAR.
000402           MOVE WS-CE-DELETION-SCORE (WS-CAND-IDX)    TO WS-RD-SCORE.
000403           MOVE WS-CE-SIZE-GB (WS-CAND-IDX)           TO WS-RD-SIZE-GB.
000404           MOVE WS-CE-TOP-COMPONENT (WS-CAND-IDX) TO
000405               WS-RD-TOP-COMPONENT.
000406           WRITE PLAN-RPT-REC FROM WS-RPT-DETAIL-LINE.
000407           IF NOT PLANRPT-OK
000408               DISPLAY MSG01-IO-ERROR ' PLANRPT  ' WS-PLANRPT-STATUS
000409               GO TO EOJ9900-ABEND
000410           END-IF.
000411       2719-WRITE-ONE-DETAIL-LINE-EXIT.
000412           EXIT.
000413       EJECT
000414**********************************************************************
000415*                        CLOSE FILES                                 *
000416**********************************************************************
000417       EOJ9000-CLOSE-FILES.
000418           CLOSE SCORE-IN-FILE.
000419           CLOSE PLAN-RPT-FILE.
000420           DISPLAY 'PLDELSEL - ITEMS READ:      ' WS-ITEM-READ-CNTR.
000421           DISPLAY 'PLDELSEL - CANDIDATES:       ' WS-CANDIDATE-CNTR.
000422           GO TO EOJ9999-EXIT.
000423       EOJ9900-ABEND.
000424           DISPLAY 'PLDELSEL ABENDING DUE TO ERROR'.
000425       EOJ9999-EXIT.
000426           EXIT.
