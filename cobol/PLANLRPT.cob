000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. PLANLRPT.
000003       AUTHOR. R F TRUITT.
000004       INSTALLATION. PLEXIQ DATA CENTER.
000005       DATE-WRITTEN. 09/1991.
000006       DATE-COMPILED.
000007       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008**********************************************************************
000009*                                                                    *
000010*A    ABSTRACT..                                                     *
000011*  ANALYSIS REPORT WRITER.  FIRST STEP OF THE DAILY CURATION JOB TO  *
000012*  TOUCH THE SHARED ANALYSIS REPORT DATASET - OPENS IT OUTPUT AND    *
000013*  WRITES THE HEADER BAR, ONE DETAIL LINE PER PRIMARY-SCORED ITEM    *
000014*  WITH FIVE RATIONALE BULLETS UNDER IT - ONE PER STORED COMPONENT   *
000015*  SCORE (PLAY COUNT, RATINGS, SIZE, AGE, QUALITY) - EACH CARRYING   *
000016*  ITS OWN LOW/MODERATE/HIGH PRIORITY LABEL, AND A SUMMARY FOOTER -  *
000017*  TOTAL ITEMS, RECOMMENDED COUNT AND THE POTENTIAL SPACE RECOVERY   *
000018*  IN GB.  LATER STEPS IN THE SAME JOB (PLDELSCR, PLLEGSCR,          *
000019*  PLQUALBR) OPEN THE SAME DATASET EXTEND AND APPEND THEIR OWN       *
000020*  SECTIONS BEHIND THIS ONE.                                         *
000021*                                                                    *
000022*J    JCL..                                                          *
000023*                                                                    *
000024* //PLANLRPT EXEC PGM=PLANLRPT                                       *
000025* //SYSOUT   DD SYSOUT=*                                             *
000026* //SCOREIN  DD DISP=SHR,DSN=PLX.LIBRARY.SCOREOUT.PRIMARY            *
000027* //ANALRPT  DD DSN=PLX.LIBRARY.ANALRPT.REPORT,                      *
000028* //            DISP=(,CATLG,CATLG),                                 *
000029* //            UNIT=USER,                                           *
000030* //            SPACE=(CYL,(20,20),RLSE),                            *
000031* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                   *
000032* //*  NOTE - THIS STEP MUST RUN FIRST IN THE JOB SO THE DATASET     *
000033* //*         EXISTS BEFORE PLDELSCR/PLLEGSCR/PLQUALBR EXTEND IT.    *
000034*                                                                    *
000035*P    ENTRY PARAMETERS..                                             *
000036*     NONE.                                                          *
000037*                                                                    *
000038*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000039*     I/O ERROR ON FILES.                                            *
000040*                                                                    *
000041*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000042*     NONE.                                                          *
000043*                                                                    *
000044**********************************************************************
000045*    MAINTENANCE LOG
000046*    ------------------------------------------------------------
000047*    DATE     BY   TICKET      DESCRIPTION
000048*    -------- ---- ----------- -----------------------------------
000049*    09/03/91 RFT  PLX-0114    ORIGINAL ANALYSIS REPORT WRITER - THE
000050*                               COMMITTEE WANTED ONE PLAIN-LANGUAGE
000051*                               SUMMARY TO READ INSTEAD OF THE RAW
000052*                               SCORE TAPE.
000053*    02/20/95 LKM  PLX-0202    ADDED THE RATIONALE BULLET LINES
000054*                               UNDER EACH DETAIL LINE.
000055*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - NO DATE ARITHMETIC IN
000056*                               THIS PROGRAM, NO CHANGE REQUIRED.
000057*    08/14/15 SGH  PLX-0455    ADDED THE SPACE-RECOVERY FOOTER LINE.
000058*    03/22/21 MQR  PLX-0601    MOVED TO FIRST STEP OF THE JOB AND
000059*                               CHANGED OPEN MODE TO OUTPUT SO THIS
000060*                               STEP CREATES THE SHARED ANALRPT
000061*                               DATASET THAT THE OTHER THREE STEPS
000062*                               NOW EXTEND - PREVIOUSLY EACH STEP
000063*                               WROTE ITS OWN SEPARATE REPORT.
000064*    01/11/23 RFT  PLX-0639    THE RATIONALE SECTION WAS ONLY PRINTING
000065*                               ONE BULLET FOR THE SINGLE HIGHEST-
000066*                               SCORING COMPONENT - COMMITTEE WANTS
000067*                               ALL FIVE COMPONENTS REPORTED, EACH
000068*                               WITH ITS OWN LOW/MODERATE/HIGH
000069*                               PRIORITY LABEL (SAME VOCABULARY AS
000070*                               THE RATINGS WRITE-UP BELOW).  REPLACED
000071*                               2250-BUILD-RATIONALE-TEXT WITH
000072*                               2250-WRITE-RATIONALE-BULLETS.
000073*    02/08/23 RFT  PLX-0642    2200-WRITE-DETAIL-AND-RATIONALE WAS
000074*                               ADDING EVERY ITEM'S SIZE-GB TO THE
000075*                               FOOTER TOTAL, RECOMMENDED OR NOT -
000076*                               THE SPACE-RECOVERY FIGURE IS SUPPOSED
000077*                               TO BE RECOMMENDED ITEMS ONLY.  MOVED
000078*                               THE ADD INSIDE THE SI-RECOMMENDED LEG.
000079**********************************************************************
000080       ENVIRONMENT DIVISION.
000081       CONFIGURATION SECTION.
000082       SPECIAL-NAMES.
000083           C01 IS TOP-OF-FORM.
000084       INPUT-OUTPUT SECTION.
000085       FILE-CONTROL.
000086           SELECT SCORE-IN-FILE ASSIGN TO SCOREIN
000087               FILE STATUS IS WS-SCOREIN-STATUS.
000088           SELECT ANALYSIS-RPT-FILE ASSIGN TO ANALRPT
000089               FILE STATUS IS WS-ANALRPT-STATUS.
000090       DATA DIVISION.
000091       FILE SECTION.
000092       FD  SCORE-IN-FILE
000093           RECORDING MODE IS F
000094           BLOCK CONTAINS 0 RECORDS.
000095       01  SCORE-IN-REC                  PIC X(100).
000096       FD  ANALYSIS-RPT-FILE
000097           RECORDING MODE IS F
000098           BLOCK CONTAINS 0 RECORDS.
000099       01  ANALYSIS-RPT-REC               PIC X(132).
000100       EJECT
000101       WORKING-STORAGE SECTION.
000102       01  FILLER PIC X(32)
000103           VALUE 'PLANLRPT WORKING STORAGE BEGINS'.
000104**********************************************************************
000105*    DATA AREAS
000106**********************************************************************
000107       01  SCORED-ITEM-AREA.
000108           COPY PLXSCPR.
000109       01  SCORED-ITEM-KEY-VIEW REDEFINES SCORED-ITEM-AREA.
000110           05  SIK-ITEM-ID               PIC 9(06).
000111           05  SIK-TITLE                 PIC X(40).
000112           05  FILLER                    PIC X(54).
000113       EJECT
000114**********************************************************************
000115*    READ ONLY CONSTANTS
000116**********************************************************************
000117       01  READ-ONLY-WORK-AREA.
000118           05  WS-DUMMY                 PIC X VALUE SPACE.
000119           05  MSG01-IO-ERROR           PIC X(19)
000120                                        VALUE 'I/O ERROR ON FILE -'.
000121*    SWITCHES AREA
000122           05  END-OF-FILE-INDICATOR    PIC X(1).
000123               88  END-OF-FILE           VALUE 'Y'.
000124               88  NOT-END-OF-FILE       VALUE 'N'.
000125           05  WS-SCOREIN-STATUS         PIC X(02).
000126               88  SCOREIN-OK            VALUE '00'.
000127               88  SCOREIN-EOF           VALUE '10'.
000128           05  WS-ANALRPT-STATUS         PIC X(02).
000129               88  ANALRPT-OK            VALUE '00'.
000130       EJECT
000131**********************************************************************
000132*                V A R I A B L E   D A T A   A R E A S               *
000133**********************************************************************
000134       01  VARIABLE-WORK-AREA.
000135           05  WS-ITEM-READ-CNTR         PIC S9(7) COMP-3 VALUE 0.
000136           05  WS-RECOMMEND-CNTR         PIC S9(7) COMP-3 VALUE 0.
000137           05  WS-SIZE-GB-TOTAL          PIC S9(7)V99 COMP-3 VALUE 0.
000138       01  VARIABLE-WORK-ALT REDEFINES VARIABLE-WORK-AREA.
000139           05  FILLER                   PIC X(12).
000140       EJECT
000141**********************************************************************
000142*    RATIONALE BULLET WORK AREA - ONE PRIORITY LOOK-UP SHARED BY
000143*    ALL FIVE COMPONENT BULLETS
000144**********************************************************************
000145       01  WS-RATIONALE-WORK-AREA.
000146           05  WS-PRI-SCORE              PIC 9V9(3) COMP-3 VALUE 0.
000147           05  WS-PRI-LABEL              PIC X(08) VALUE SPACES.
000148           05  WS-RATINGS-AVG            PIC 9V9 COMP-3 VALUE 0.
000149           05  WS-RATINGS-AVG-ED         PIC Z9.9.
000150       01  WS-RATIONALE-WORK-ALT REDEFINES WS-RATIONALE-WORK-AREA.
000151           05  FILLER                   PIC X(17).
000152       EJECT
000153**********************************************************************
000154*    ANALYSIS REPORT LINES
000155**********************************************************************
000156       01  WS-RPT-HEADING-1.
000157           05  FILLER                    PIC X(03) VALUE SPACES.
000158           05  FILLER                    PIC X(45) VALUE
000159               'PLEXIQ MEDIA DELETION ANALYSIS REPORT'.
000160           05  FILLER                    PIC X(84) VALUE SPACES.
000161       01  WS-RPT-HEADING-2.
000162           05  FILLER                    PIC X(03) VALUE SPACES.
000163           05  FILLER                    PIC X(06) VALUE 'ITEM'.
000164           05  FILLER                    PIC X(04) VALUE SPACES.
000165           05  FILLER                    PIC X(40) VALUE 'TITLE'.
000166           05  FILLER                    PIC X(06) VALUE 'YEAR'.
000167           05  FILLER                    PIC X(05) VALUE SPACES.
000168           05  FILLER                    PIC X(07) VALUE 'SCORE'.
000169           05  FILLER                    PIC X(03) VALUE SPACES.
000170           05  FILLER                    PIC X(12) VALUE 'RECOMMEND'.
000171           05  FILLER                    PIC X(46) VALUE SPACES.
000172       01  WS-RPT-DETAIL-LINE.
000173           05  FILLER                    PIC X(03) VALUE SPACES.
000174           05  WS-RD-ITEM-ID             PIC 9(06).
000175           05  FILLER                    PIC X(04) VALUE SPACES.
000176           05  WS-RD-TITLE               PIC X(40).
000177           05  FILLER                    PIC X(01) VALUE SPACES.
000178           05  WS-RD-YEAR                PIC 9(04).
000179           05  FILLER                    PIC X(04) VALUE SPACES.
000180           05  WS-RD-SCORE               PIC 9.999.
000181           05  FILLER                    PIC X(03) VALUE SPACES.
000182           05  WS-RD-RECOMMEND           PIC X(12).
000183           05  FILLER                    PIC X(55) VALUE SPACES.
000184       01  WS-RPT-RATIONALE-LINE.
000185           05  FILLER                    PIC X(10) VALUE SPACES.
000186           05  FILLER                    PIC X(10) VALUE
000187               '- RATIONALE:'.
000188           05  WS-RL-TEXT                PIC X(60).
000189           05  FILLER                    PIC X(52) VALUE SPACES.
000190       01  WS-RPT-FOOTER-LINE.
000191           05  FILLER                    PIC X(03) VALUE SPACES.
000192           05  FILLER                    PIC X(20) VALUE
000193               'TOTAL ITEMS SCORED -'.
000194           05  WS-FL-TOTAL-ITEMS         PIC ZZZZ9.
000195           05  FILLER                    PIC X(03) VALUE SPACES.
000196           05  FILLER                    PIC X(24) VALUE
000197               'RECOMMENDED FOR DELETE -'.
000198           05  WS-FL-RECOMMEND-CNT       PIC ZZZZ9.
000199           05  FILLER                    PIC X(03) VALUE SPACES.
000200           05  FILLER                    PIC X(22) VALUE
000201               'SPACE RECOVERY (GB) -'.
000202           05  WS-FL-SIZE-GB-TOTAL       PIC ZZZZ9.99.
000203           05  FILLER                    PIC X(27) VALUE SPACES.
000204       01  WS-RPT-DETAIL-ALT REDEFINES WS-RPT-DETAIL-LINE.
000205           05  FILLER                    PIC X(132).
000206       EJECT
000207       LINKAGE SECTION.
000208       EJECT
000209       PROCEDURE DIVISION.
000210**********************************************************************
000211*                        MAINLINE LOGIC                              *
000212**********************************************************************
000213       0000-CONTROL-PROCESS.
000214           PERFORM 1000-INITIALIZATION
000215               THRU 1099-INITIALIZATION-EXIT.
000216           PERFORM 1100-OPEN-FILES
000217               THRU 1199-OPEN-FILES-EXIT.
000218           SET NOT-END-OF-FILE TO TRUE.
000219           PERFORM 2700-WRITE-HEADER
000220               THRU 2799-WRITE-HEADER-EXIT.
000221           PERFORM 2000-MAIN-PROCESS
000222               THRU 2000-MAIN-PROCESS-EXIT
000223               UNTIL END-OF-FILE.
000224           PERFORM 2800-WRITE-FOOTER
000225               THRU 2899-WRITE-FOOTER-EXIT.
000226           PERFORM EOJ9000-CLOSE-FILES
000227               THRU EOJ9999-EXIT.
000228           GOBACK.
000229       EJECT
000230**********************************************************************
000231*                         INITIALIZATION                             *
000232**********************************************************************
000233       1000-INITIALIZATION.
000234           INITIALIZE VARIABLE-WORK-AREA.
000235       1099-INITIALIZATION-EXIT.
000236           EXIT.
000237       EJECT
000238**********************************************************************
000239*                         OPEN ALL FILES                             *
000240**********************************************************************
000241       1100-OPEN-FILES.
000242           OPEN INPUT SCORE-IN-FILE.
000243           IF NOT SCOREIN-OK
000244               DISPLAY MSG01-IO-ERROR ' SCOREIN  ' WS-SCOREIN-STATUS
000245               GO TO EOJ9900-ABEND
000246           END-IF.
000247           OPEN OUTPUT ANALYSIS-RPT-FILE.
000248           IF NOT ANALRPT-OK
000249               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000250               GO TO EOJ9900-ABEND
000251           END-IF.
000252       1199-OPEN-FILES-EXIT.
000253           EXIT.
000254       EJECT
000255**********************************************************************
000256*                        MAIN PROCESS                                *
000257**********************************************************************
000258       2000-MAIN-PROCESS.
000259           PERFORM 2100-READ-NEXT-ITEM
000260               THRU 2199-READ-NEXT-ITEM-EXIT.
000261           IF NOT END-OF-FILE
000262               PERFORM 2200-WRITE-DETAIL-AND-RATIONALE
000263                   THRU 2299-WRITE-DETAIL-AND-RATIONALE-EXIT
000264           END-IF.
000265       2000-MAIN-PROCESS-EXIT.
000266           EXIT.
000267       EJECT
000268**********************************************************************
000269*                     READ NEXT SCORED ITEM                          *
000270**********************************************************************
000271       2100-READ-NEXT-ITEM.
000272           READ SCORE-IN-FILE INTO SCORED-ITEM-AREA
000273               AT END
000274                   SET END-OF-FILE TO TRUE
000275               NOT AT END
000276                   ADD 1 TO WS-ITEM-READ-CNTR
000277           END-READ.
000278           IF NOT END-OF-FILE
000279               IF NOT SCOREIN-OK AND NOT SCOREIN-EOF
000280                   DISPLAY MSG01-IO-ERROR ' SCOREIN  ' WS-SCOREIN-STATUS
000281                   GO TO EOJ9900-ABEND
000282               END-IF
000283           END-IF.
000284       2199-READ-NEXT-ITEM-EXIT.
000285           EXIT.
000286       EJECT
000287**********************************************************************
000288*            WRITE THE DETAIL LINE AND RATIONALE BULLET              *
000289**********************************************************************
000290       2200-WRITE-DETAIL-AND-RATIONALE.
000291           MOVE SI-ITEM-ID          TO WS-RD-ITEM-ID.
000292           MOVE SI-TITLE            TO WS-RD-TITLE.
000293           MOVE SI-ITEM-YEAR        TO WS-RD-YEAR.
000294           MOVE SI-DELETION-SCORE   TO WS-RD-SCORE.
000295           IF SI-RECOMMENDED
000296               MOVE 'YES'             TO WS-RD-RECOMMEND
000297               ADD 1 TO WS-RECOMMEND-CNTR
000298               ADD SI-SIZE-GB TO WS-SIZE-GB-TOTAL
000299           ELSE
000300               MOVE 'NO'              TO WS-RD-RECOMMEND
000301           END-IF.
000302           WRITE ANALYSIS-RPT-REC FROM WS-RPT-DETAIL-LINE.
000303           IF NOT ANALRPT-OK
000304               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000305               GO TO EOJ9900-ABEND
000306           END-IF.
000307           PERFORM 2250-WRITE-RATIONALE-BULLETS
000308               THRU 2259-WRITE-RATIONALE-BULLETS-EXIT.
000309       2299-WRITE-DETAIL-AND-RATIONALE-EXIT.
000310           EXIT.
000311       EJECT
000312**********************************************************************
000313*    WRITE ONE RATIONALE BULLET PER COMPONENT SCORE - PLAY COUNT,    *
000314*    RATINGS, SIZE, AGE AND QUALITY EACH CARRY THEIR OWN             *
000315*    LOW/MODERATE/HIGH PRIORITY LABEL (2260-SET-PRIORITY-LABEL).     *
000316**********************************************************************
000317       2250-WRITE-RATIONALE-BULLETS.
000318           MOVE SI-PLAY-SCORE TO WS-PRI-SCORE.
000319           PERFORM 2260-SET-PRIORITY-LABEL
000320               THRU 2269-SET-PRIORITY-LABEL-EXIT.
000321           STRING 'PLAY COUNT COMPONENT - ' WS-PRI-LABEL ' PRIORITY'
000322               DELIMITED BY SIZE INTO WS-RL-TEXT.
000323           PERFORM 2290-WRITE-ONE-BULLET
000324               THRU 2299-WRITE-ONE-BULLET-EXIT.
000325           MOVE SI-RATING-SCORE TO WS-PRI-SCORE.
000326           PERFORM 2260-SET-PRIORITY-LABEL
000327               THRU 2269-SET-PRIORITY-LABEL-EXIT.
000328           COMPUTE WS-RATINGS-AVG ROUNDED =
000329               (1.000 - SI-RATING-SCORE) * 10.
000330           MOVE WS-RATINGS-AVG TO WS-RATINGS-AVG-ED.
000331           STRING 'RATINGS AVERAGE ' WS-RATINGS-AVG-ED '/10 - '
000332               WS-PRI-LABEL ' PRIORITY'
000333               DELIMITED BY SIZE INTO WS-RL-TEXT.
000334           PERFORM 2290-WRITE-ONE-BULLET
000335               THRU 2299-WRITE-ONE-BULLET-EXIT.
000336           MOVE SI-SIZE-SCORE TO WS-PRI-SCORE.
000337           PERFORM 2260-SET-PRIORITY-LABEL
000338               THRU 2269-SET-PRIORITY-LABEL-EXIT.
000339           STRING 'FILE SIZE COMPONENT - ' WS-PRI-LABEL ' PRIORITY'
000340               DELIMITED BY SIZE INTO WS-RL-TEXT.
000341           PERFORM 2290-WRITE-ONE-BULLET
000342               THRU 2299-WRITE-ONE-BULLET-EXIT.
000343           MOVE SI-AGE-SCORE TO WS-PRI-SCORE.
000344           PERFORM 2260-SET-PRIORITY-LABEL
000345               THRU 2269-SET-PRIORITY-LABEL-EXIT.
000346           STRING 'AGE / LAST-VIEWED COMPONENT - ' WS-PRI-LABEL
000347               ' PRIORITY' DELIMITED BY SIZE INTO WS-RL-TEXT.
000348           PERFORM 2290-WRITE-ONE-BULLET
000349               THRU 2299-WRITE-ONE-BULLET-EXIT.
000350           MOVE SI-QUALITY-SCORE TO WS-PRI-SCORE.
000351           PERFORM 2260-SET-PRIORITY-LABEL
000352               THRU 2269-SET-PRIORITY-LABEL-EXIT.
000353           STRING 'RESOLUTION/QUALITY COMPONENT - ' WS-PRI-LABEL
000354               ' PRIORITY' DELIMITED BY SIZE INTO WS-RL-TEXT.
000355           PERFORM 2290-WRITE-ONE-BULLET
000356               THRU 2299-WRITE-ONE-BULLET-EXIT.
000357       2259-WRITE-RATIONALE-BULLETS-EXIT.
000358           EXIT.
000359       EJECT
000360**********************************************************************
000361*    SET THE LOW/MODERATE/HIGH PRIORITY LABEL FOR ONE COMPONENT      *
000362*    SCORE - SAME CUT POINTS THE COMMITTEE GAVE US FOR THE RATINGS   *
000363*    AVERAGE (7.0/5.0), RESTATED ON THE 0.000-1.000 SCORE SCALE      *
000364*    (0.300/0.500) SO ONE ROUTINE SERVES ALL FIVE COMPONENTS.        *
000365**********************************************************************
000366       2260-SET-PRIORITY-LABEL.
000367           EVALUATE TRUE
000368               WHEN WS-PRI-SCORE <= .300
000369                   MOVE 'LOW     ' TO WS-PRI-LABEL
000370               WHEN WS-PRI-SCORE <= .500
000371                   MOVE 'MODERATE' TO WS-PRI-LABEL
000372               WHEN OTHER
000373                   MOVE 'HIGH    ' TO WS-PRI-LABEL
000374           END-EVALUATE.
000375       2269-SET-PRIORITY-LABEL-EXIT.
000376           EXIT.
000377       EJECT
000378**********************************************************************
000379*    WRITE ONE RATIONALE BULLET LINE TO ANALRPT                      *
000380**********************************************************************
000381       2290-WRITE-ONE-BULLET.
000382           WRITE ANALYSIS-RPT-REC FROM WS-RPT-RATIONALE-LINE.
000383           IF NOT ANALRPT-OK
000384               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000385               GO TO EOJ9900-ABEND
000386           END-IF.
000387       2299-WRITE-ONE-BULLET-EXIT.
000388           EXIT.
000389       EJECT
000390**********************************************************************
000391*                        WRITE REPORT HEADER                         *
000392**********************************************************************
000393       2700-WRITE-HEADER.
000394           WRITE ANALYSIS-RPT-REC FROM WS-RPT-HEADING-1.
000395           IF NOT ANALRPT-OK
000396               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000397               GO TO EOJ9900-ABEND
000398           END-IF.
000399           WRITE ANALYSIS-RPT-REC FROM WS-RPT-HEADING-2.
000400       2799-WRITE-HEADER-EXIT.
000401           EXIT.
000402       EJECT
000403**********************************************************************
000404*                        WRITE REPORT FOOTER                         *
000405**********************************************************************
000406       2800-WRITE-FOOTER.
000407           MOVE WS-ITEM-READ-CNTR  TO WS-FL-TOTAL-ITEMS.
000408           MOVE WS-RECOMMEND-CNTR  TO WS-FL-RECOMMEND-CNT.
000409           MOVE WS-SIZE-GB-TOTAL   TO WS-FL-SIZE-GB-TOTAL.
000410           WRITE ANALYSIS-RPT-REC FROM WS-RPT-FOOTER-LINE.
000411           IF NOT ANALRPT-OK
000412               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000413               GO TO EOJ9900-ABEND
000414           END-IF.
000415       2899-WRITE-FOOTER-EXIT.
000416           EXIT.
000417       EJECT
000418**********************************************************************
000419*                        CLOSE FILES                                 *
000420**********************************************************************
000421       EOJ9000-CLOSE-FILES.
000422           CLOSE SCORE-IN-FILE.
000423           CLOSE ANALYSIS-RPT-FILE.
000424           DISPLAY 'PLANLRPT - ITEMS READ:      ' WS-ITEM-READ-CNTR.
000425           DISPLAY 'PLANLRPT - RECOMMENDED CNT:  ' WS-RECOMMEND-CNTR.
000426           GO TO EOJ9999-EXIT.
000427       EOJ9900-ABEND.
000428           DISPLAY 'PLANLRPT ABENDING DUE TO ERROR'.
000429       EOJ9999-EXIT.
000430           EXIT.
