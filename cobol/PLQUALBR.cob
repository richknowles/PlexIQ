000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. PLQUALBR.
000003       AUTHOR. L K MORALES.
000004       INSTALLATION. PLEXIQ DATA CENTER.
000005       DATE-WRITTEN. 02/1995.
000006       DATE-COMPILED.
000007       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008**********************************************************************
000009*                                                                    *
000010*A    ABSTRACT..                                                     *
000011*  QUALITY BREAKDOWN FILEPASS.  READS THE MEDIAEXT EXTRACT AND       *
000012*  ACCUMULATES ITEM COUNTS AND TOTAL STORAGE BY RESOLUTION CLASS -   *
000013*  SD, 480, 720, 1080, 4K AND 2160 EACH GET THEIR OWN LINE, PLUS AN   *
000014*  UNKNOWN BUCKET FOR ANY RESOLUTION CODE THE TABLE DOES NOT          *
000015*  RECOGNIZE - SEVEN LINES IN ALL.  ALSO COUNTS HOW MANY SD/480       *
000016*  ITEMS ARE UPGRADE CANDIDATES (NO CODEC CARVE-OUT - EVERY SD/480    *
000017*  ITEM COUNTS).  APPENDS ITS SECTION TO THE SHARED ANALYSIS REPORT   *
000018*  AS THE LAST STEP OF THE JOB.                                      *
000019*                                                                    *
000020*J    JCL..                                                          *
000021*                                                                    *
000022* //PLQUALBR EXEC PGM=PLQUALBR                                       *
000023* //SYSOUT   DD SYSOUT=*                                             *
000024* //MEDIAIN  DD DISP=SHR,DSN=PLX.LIBRARY.MEDIAEXT.DAILY              *
000025* //ANALRPT  DD DSN=PLX.LIBRARY.ANALRPT.REPORT,                      *
000026* //            DISP=(MOD,CATLG,CATLG)                                *
000027* //*  NOTE - THIS IS THE LAST STEP TO EXTEND ANALRPT IN THE JOB.    *
000028*                                                                    *
000029*P    ENTRY PARAMETERS..                                             *
000030*     NONE.                                                          *
000031*                                                                    *
000032*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000033*     I/O ERROR ON FILES.                                            *
000034*                                                                    *
000035*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000036*     NONE.                                                          *
000037*                                                                    *
000038**********************************************************************
000039*    MAINTENANCE LOG
000040*    ------------------------------------------------------------
000041*    DATE     BY   TICKET      DESCRIPTION
000042*    -------- ---- ----------- -----------------------------------
000043*    02/20/95 LKM  INIT        ORIGINAL QUALITY BREAKDOWN FILEPASS -
000044*                               COMMITTEE WANTED TO SEE HOW MUCH OF
000045*                               THE LIBRARY WAS STILL LOW-RES.
000046*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - NO DATE FIELDS READ BY
000047*                               THIS PROGRAM, NO CHANGE REQUIRED.
000048*    07/18/15 SGH  PLX-0455    ADDED THE UPGRADE-CANDIDATE COUNT FOR
000049*                               SD/480 ITEMS WHEN TRANSCODING WORK
000050*                               STARTED ON THE STREAMING BACKLOG.
000051*    08/14/15 SGH  PLX-0455    ADDED THE UNKNOWN-RESOLUTION BUCKET -
000052*                               A HANDFUL OF OLD IMPORT RECORDS HAD
000053*                               BLANK OR GARBLED RESOLUTION CODES.
000054*    03/22/21 MQR  PLX-0601    SECTION NOW APPENDS TO THE SHARED
000055*                               ANALRPT INSTEAD OF ITS OWN DATASET -
000056*                               COMMITTEE WANTED ONE REPORT TO READ.
000057*    01/11/23 RFT  PLX-0639    SD AND 480 WERE SHARING ONE TABLE SLOT,
000058*                               GIVING A 6-LINE REPORT WHEN THE
000059*                               COMMITTEE ASKED FOR SEVEN - SD AND 480
000060*                               NOW EACH GET THEIR OWN SLOT/LINE.  ALSO
000061*                               DROPPED THE MPEG2/H263 CODEC CARVE-OUT
000062*                               ON THE UPGRADE-CANDIDATE COUNT - THAT
000063*                               WAS NEVER PART OF THE SPEC, EVERY
000064*                               SD/480 ITEM COUNTS NOW.
000065**********************************************************************
000066       ENVIRONMENT DIVISION.
000067       CONFIGURATION SECTION.
000068       SPECIAL-NAMES.
000069           C01 IS TOP-OF-FORM.
000070       INPUT-OUTPUT SECTION.
000071       FILE-CONTROL.
000072           SELECT MEDIA-IN-FILE ASSIGN TO MEDIAIN
000073               FILE STATUS IS WS-MEDIAIN-STATUS.
000074           SELECT ANALYSIS-RPT-FILE ASSIGN TO ANALRPT
000075               FILE STATUS IS WS-ANALRPT-STATUS.
000076       DATA DIVISION.
000077       FILE SECTION.
000078       FD  MEDIA-IN-FILE
000079           RECORDING MODE IS F
000080           BLOCK CONTAINS 0 RECORDS.
000081       01  MEDIA-IN-REC                 PIC X(120).
000082       FD  ANALYSIS-RPT-FILE
000083           RECORDING MODE IS F
000084           BLOCK CONTAINS 0 RECORDS.
000085       01  ANALYSIS-RPT-REC              PIC X(132).
000086       EJECT
000087       WORKING-STORAGE SECTION.
000088       01  FILLER PIC X(32)
000089           VALUE 'PLQUALBR WORKING STORAGE BEGINS'.
000090**********************************************************************
000091*    DATA AREAS
000092**********************************************************************
000093       01  MEDIA-ITEM-AREA.
000094           COPY PLXMEDI.
000095       EJECT
000096**********************************************************************
000097*    READ ONLY CONSTANTS
000098**********************************************************************
000099       01  WS00-READ-ONLY-AREA.
000100           05  WS00-DUMMY                PIC X VALUE SPACE.
000101           05  WS00-GB-DIVISOR           PIC 9(10) COMP
000102                                         VALUE 1073741824.
000103           05  MSG01-IO-ERROR            PIC X(19)
000104                                         VALUE 'I/O ERROR ON FILE -'.
000105       01  WS01-SWITCHES.
000106           05  WS01-EOF-SW               PIC X(01) VALUE 'N'.
000107               88  WS01-AT-EOF            VALUE 'Y'.
000108               88  WS01-NOT-AT-EOF        VALUE 'N'.
000109           05  WS-MEDIAIN-STATUS          PIC X(02).
000110               88  MEDIAIN-OK             VALUE '00'.
000111               88  MEDIAIN-EOF            VALUE '10'.
000112           05  WS-ANALRPT-STATUS          PIC X(02).
000113               88  ANALRPT-OK             VALUE '00'.
000114       EJECT
000115**********************************************************************
000116*    RESOLUTION CLASS TABLE - SUBSCRIPT 7 IS THE UNKNOWN BUCKET
000117**********************************************************************
000118       01  WS02-CLASS-TABLE-AREA.
000119           05  WS02-CLASS-ENTRY          OCCURS 7 TIMES
000120                                         INDEXED BY WS02-CLASS-IDX.
000121               10  WS02-CLASS-LABEL        PIC X(06).
000122               10  WS02-CLASS-ITEM-COUNT   PIC S9(7) COMP-3 VALUE 0.
000123               10  WS02-CLASS-GB-TOTAL     PIC S9(7)V99 COMP-3
000124                                            VALUE 0.
000125       01  WS02-CLASS-TABLE-ALT REDEFINES WS02-CLASS-TABLE-AREA.
000126           05  WS02-CLASS-ENTRY-BYTES     PIC X(105).
000127       EJECT
000128**********************************************************************
000129*    COUNTERS
000130**********************************************************************
000131       01  WC-COUNTERS.
000132           05  WC-ITEMS-READ             PIC S9(7) COMP-3 VALUE 0.
000133           05  WC-UPGRADE-CANDIDATES     PIC S9(7) COMP-3 VALUE 0.
000134           05  WC-CLASS-SUB               PIC S9(3) COMP-3 VALUE 0.
000135       01  WC-COUNTERS-ALT REDEFINES WC-COUNTERS.
000136           05  FILLER                    PIC X(09).
000137       EJECT
000138**********************************************************************
000139*    SIZE WORK AREA
000140**********************************************************************
000141       01  WS03-SIZE-GB                  PIC S9(7)V99 COMP-3 VALUE 0.
000142       EJECT
000143**********************************************************************
000144*    QUALITY BREAKDOWN REPORT LINES
000145**********************************************************************
000146       01  WS04-RPT-HEADING-1.
000147           05  FILLER                    PIC X(03) VALUE SPACES.
000148           05  FILLER                    PIC X(45) VALUE
000149               'PLEXIQ QUALITY BREAKDOWN REPORT'.
000150           05  FILLER                    PIC X(84) VALUE SPACES.
000151       01  WS04-RPT-HEADING-2.
000152           05  FILLER                    PIC X(03) VALUE SPACES.
000153           05  FILLER                    PIC X(12) VALUE 'RESOLUTION'.
000154           05  FILLER                    PIC X(04) VALUE SPACES.
000155           05  FILLER                    PIC X(10) VALUE 'ITEM CNT'.
000156           05  FILLER                    PIC X(04) VALUE SPACES.
000157           05  FILLER                    PIC X(12) VALUE 'TOTAL GB'.
000158           05  FILLER                    PIC X(83) VALUE SPACES.
000159       01  WS04-RPT-DETAIL-LINE.
000160           05  FILLER                    PIC X(03) VALUE SPACES.
000161           05  WS04-RD-CLASS-LABEL       PIC X(10).
000162           05  FILLER                    PIC X(06) VALUE SPACES.
000163           05  WS04-RD-ITEM-COUNT        PIC ZZZZZ9.
000164           05  FILLER                    PIC X(05) VALUE SPACES.
000165           05  WS04-RD-GB-TOTAL          PIC ZZZZZ9.99.
000166           05  FILLER                    PIC X(85) VALUE SPACES.
000167       01  WS04-RPT-UPGRADE-LINE.
000168           05  FILLER                    PIC X(03) VALUE SPACES.
000169           05  FILLER                    PIC X(40) VALUE
000170               'SD/480 UPGRADE CANDIDATES -'.
000171           05  WS04-UL-COUNT              PIC ZZZZZ9.
000172           05  FILLER                    PIC X(82) VALUE SPACES.
000173       01  WS04-RPT-DETAIL-ALT REDEFINES WS04-RPT-DETAIL-LINE.
000174           05  FILLER                    PIC X(132).
000175       EJECT
000176       LINKAGE SECTION.
000177       EJECT
000178       PROCEDURE DIVISION.
000179**********************************************************************
000180*                        MAINLINE LOGIC                              *
000181**********************************************************************
000182       0000-MAIN-CONTROL.
000183           PERFORM 1000-OPEN-AND-INIT.
000184           PERFORM 2000-PROCESS-ONE-ITEM
000185               UNTIL WS01-AT-EOF.
000186           PERFORM 8000-WRITE-BREAKDOWN-REPORT.
000187           PERFORM 9000-CLOSE-AND-REPORT.
000188           GOBACK.
000189       EJECT
000190**********************************************************************
000191*                       OPEN AND INITIALIZE                           *
000192**********************************************************************
000193       1000-OPEN-AND-INIT.
000194           OPEN INPUT MEDIA-IN-FILE.
000195           IF NOT MEDIAIN-OK
000196               DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
000197               MOVE 16 TO RETURN-CODE
000198               GOBACK
000199           END-IF.
000200           OPEN EXTEND ANALYSIS-RPT-FILE.
000201           IF NOT ANALRPT-OK
000202               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000203               MOVE 16 TO RETURN-CODE
000204               GOBACK
000205           END-IF.
000206           PERFORM 1200-INIT-CLASS-TABLE.
000207           SET WS01-NOT-AT-EOF TO TRUE.
000208           PERFORM 1500-READ-NEXT-MEDIA-ITEM.
000209       EJECT
000210**********************************************************************
000211*    INITIALIZE THE RESOLUTION CLASS TABLE WITH ITS FIXED LABELS
000212**********************************************************************
000213       1200-INIT-CLASS-TABLE.
000214           MOVE 'SD'     TO WS02-CLASS-LABEL (1).
000215           MOVE '480'    TO WS02-CLASS-LABEL (2).
000216           MOVE '720'    TO WS02-CLASS-LABEL (3).
000217           MOVE '1080'   TO WS02-CLASS-LABEL (4).
000218           MOVE '4K'     TO WS02-CLASS-LABEL (5).
000219           MOVE '2160'   TO WS02-CLASS-LABEL (6).
000220           MOVE 'UNKNWN' TO WS02-CLASS-LABEL (7).
000221       EJECT
000222**********************************************************************
000223*                     READ NEXT MEDIA ITEM                           *
000224**********************************************************************
000225       1500-READ-NEXT-MEDIA-ITEM.
000226           READ MEDIA-IN-FILE INTO MEDIA-ITEM-AREA
000227               AT END
000228                   SET WS01-AT-EOF TO TRUE
000229               NOT AT END
000230                   ADD 1 TO WC-ITEMS-READ
000231           END-READ.
000232           IF NOT WS01-AT-EOF
000233               IF NOT MEDIAIN-OK AND NOT MEDIAIN-EOF
000234                   DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
000235                   MOVE 16 TO RETURN-CODE
000236                   GOBACK
000237               END-IF
000238           END-IF.
000239       EJECT
000240**********************************************************************
000241*                     PROCESS ONE MEDIA ITEM                         *
000242**********************************************************************
000243       2000-PROCESS-ONE-ITEM.
000244           PERFORM 2100-FIND-CLASS-SUBSCRIPT.
000245           COMPUTE WS03-SIZE-GB ROUNDED =
000246               MI-SIZE-BYTES / WS00-GB-DIVISOR.
000247           ADD 1 TO WS02-CLASS-ITEM-COUNT (WC-CLASS-SUB).
000248           ADD WS03-SIZE-GB TO WS02-CLASS-GB-TOTAL (WC-CLASS-SUB).
000249           IF MI-RESOLUTION = 'SD' OR MI-RESOLUTION = '480'
000250               ADD 1 TO WC-UPGRADE-CANDIDATES
000251           END-IF.
000252           PERFORM 1500-READ-NEXT-MEDIA-ITEM.
000253       EJECT
000254**********************************************************************
000255*    FIND THE CLASS TABLE SUBSCRIPT FOR THIS ITEM'S RESOLUTION
000256**********************************************************************
000257       2100-FIND-CLASS-SUBSCRIPT.
000258           EVALUATE TRUE
000259               WHEN MI-RESOLUTION = 'SD'
000260                   MOVE 1 TO WC-CLASS-SUB
000261               WHEN MI-RESOLUTION = '480'
000262                   MOVE 2 TO WC-CLASS-SUB
000263               WHEN MI-RESOLUTION = '720'
000264                   MOVE 3 TO WC-CLASS-SUB
000265               WHEN MI-RESOLUTION = '1080'
000266                   MOVE 4 TO WC-CLASS-SUB
000267               WHEN MI-RESOLUTION = '4K'
000268                   MOVE 5 TO WC-CLASS-SUB
000269               WHEN MI-RESOLUTION = '2160'
000270                   MOVE 6 TO WC-CLASS-SUB
000271               WHEN OTHER
000272                   MOVE 7 TO WC-CLASS-SUB
000273           END-EVALUATE.
000274       EJECT
000275**********************************************************************
000276*          WRITE THE QUALITY BREAKDOWN SECTION TO ANALRPT            *
000277**********************************************************************
000278       8000-WRITE-BREAKDOWN-REPORT.
000279           WRITE ANALYSIS-RPT-REC FROM WS04-RPT-HEADING-1.
000280           WRITE ANALYSIS-RPT-REC FROM WS04-RPT-HEADING-2.
000281           PERFORM 8100-WRITE-ONE-CLASS-LINE
000282               VARYING WS02-CLASS-IDX FROM 1 BY 1
000283               UNTIL WS02-CLASS-IDX > 7.
000284           MOVE WC-UPGRADE-CANDIDATES TO WS04-UL-COUNT.
000285           WRITE ANALYSIS-RPT-REC FROM WS04-RPT-UPGRADE-LINE.
000286       EJECT
000287**********************************************************************
000288*    WRITE ONE RESOLUTION CLASS LINE TO THE REPORT                   *
000289**********************************************************************
000290       8100-WRITE-ONE-CLASS-LINE.
000291           MOVE WS02-CLASS-LABEL (WS02-CLASS-IDX)
000292               TO WS04-RD-CLASS-LABEL.
000293           MOVE WS02-CLASS-ITEM-COUNT (WS02-CLASS-IDX)
000294               TO WS04-RD-ITEM-COUNT.
000295           MOVE WS02-CLASS-GB-TOTAL (WS02-CLASS-IDX)
000296               TO WS04-RD-GB-TOTAL.
000297           WRITE ANALYSIS-RPT-REC FROM WS04-RPT-DETAIL-LINE.
000298           IF NOT ANALRPT-OK
000299               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000300               MOVE 16 TO RETURN-CODE
000301               GOBACK
000302           END-IF.
000303       EJECT
000304**********************************************************************
000305*                     CLOSE FILES AND REPORT COUNTS                   *
000306**********************************************************************
000307       9000-CLOSE-AND-REPORT.
000308           CLOSE MEDIA-IN-FILE.
000309           CLOSE ANALYSIS-RPT-FILE.
000310           DISPLAY 'PLQUALBR - ITEMS READ:            ' WC-ITEMS-READ.
000311           DISPLAY 'PLQUALBR - UPGRADE CANDIDATES:     '
000312               WC-UPGRADE-CANDIDATES.
