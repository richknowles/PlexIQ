000001******************************************************************
000002*                                                                *
000003*    PLXSCPR  --  SCORED-ITEM OUTPUT RECORD (PRIMARY ENGINE)    *
000004*    WRITTEN BY PLDELSCR, READ BY PLDELSEL/PLSAFCHK/PLANLRPT    *
000005*                                                                *
000006******************************************************************
000007*    MAINTENANCE LOG
000008*    ------------------------------------------------------------
000009*    DATE     BY   TICKET      DESCRIPTION
000010*    -------- ---- ----------- -----------------------------------
000011*    03/11/92 RFT  INIT        ORIGINAL PRIMARY SCORE OUTPUT CARD.
000012*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - NO DATE FIELDS ON THIS
000013*                               LAYOUT, NO CHANGE REQUIRED.
000014*    08/14/15 SGH  PLX-0455    ADDED SIZE-GB FOR SPACE-RECOVERY
000015*                               REPORTING ON THE STREAMING LIBRARY.
000016******************************************************************
000017       01  SCORED-ITEM-RECORD.
000018           05  SI-ITEM-ID               PIC 9(06).
000019           05  SI-TITLE                 PIC X(40).
000020           05  SI-ITEM-YEAR             PIC 9(04).
000021           05  SI-DELETION-SCORE        PIC 9V9(3).
000022           05  SI-RECOMMENDED-IND       PIC X(01).
000023               88  SI-RECOMMENDED       VALUE 'Y'.
000024               88  SI-NOT-RECOMMENDED   VALUE 'N'.
000025           05  SI-PLAY-SCORE            PIC 9V9(3).
000026           05  SI-RATING-SCORE          PIC 9V9(3).
000027           05  SI-SIZE-SCORE            PIC 9V9(3).
000028           05  SI-AGE-SCORE             PIC 9V9(3).
000029           05  SI-QUALITY-SCORE         PIC 9V9(3).
000030           05  SI-SIZE-GB               PIC 9(4)V99.
000031           05  FILLER                   PIC X(19).
