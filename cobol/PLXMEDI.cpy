000001******************************************************************
000002*                                                                *
000003*    PLXMEDI  --  MEDIA-ITEM INPUT RECORD                       *
000004*    ONE 120-BYTE FIXED RECORD PER LIBRARY ITEM ON MEDIA-IN      *
000005*                                                                *
000006******************************************************************
000007*    MAINTENANCE LOG
000008*    ------------------------------------------------------------
000009*    DATE     BY   TICKET      DESCRIPTION
000010*    -------- ---- ----------- -----------------------------------
000011*    06/14/89 RFT  INIT        ORIGINAL TAPE-LIBRARY CARD LAYOUT.
000012*    09/03/91 RFT  PLX-0114    ADDED EXTERNAL CRITIC RATING FIELDS.
000013*    02/20/95 LKM  PLX-0202    ADDED PLEX-RATING FOR IN-HOUSE SCORE.
000014*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - NO 2-DIGIT YEARS FOUND
000015*                               ON THIS LAYOUT, NO CHANGE REQUIRED.
000016*    04/02/09 SGH  PLX-0310    WIDENED SIZE-BYTES FOR HD FILE SIZES.
000017*    07/18/15 SGH  PLX-0455    ADDED RESOLUTION/VIDEO-CODEC FOR THE
000018*                               STREAMING-ERA TRANSCODE BACKLOG.
000019******************************************************************
000020       01  MEDIA-ITEM-RECORD.
000021           05  MI-ITEM-ID               PIC 9(06).
000022           05  MI-TITLE                 PIC X(40).
000023           05  MI-ITEM-YEAR             PIC 9(04).
000024           05  MI-VIEW-COUNT            PIC 9(04).
000025           05  MI-DAYS-SINCE-ADDED      PIC 9(05).
000026           05  MI-DAYS-SINCE-VIEWED     PIC 9(05).
000027           05  MI-SIZE-BYTES            PIC 9(12).
000028           05  MI-RESOLUTION            PIC X(06).
000029           05  MI-VIDEO-CODEC           PIC X(08).
000030           05  MI-IMDB-RATING           PIC 9(02)V9.
000031           05  MI-IMDB-PRESENT-IND      PIC X(01).
000032               88  MI-IMDB-PRESENT      VALUE 'Y'.
000033               88  MI-IMDB-ABSENT       VALUE 'N'.
000034           05  MI-TMDB-RATING           PIC 9(02)V9.
000035           05  MI-TMDB-PRESENT-IND      PIC X(01).
000036               88  MI-TMDB-PRESENT      VALUE 'Y'.
000037               88  MI-TMDB-ABSENT       VALUE 'N'.
000038           05  MI-RT-RATING             PIC 9(03).
000039           05  MI-RT-PRESENT-IND        PIC X(01).
000040               88  MI-RT-PRESENT        VALUE 'Y'.
000041               88  MI-RT-ABSENT         VALUE 'N'.
000042           05  MI-PLEX-RATING           PIC 9(02)V9.
000043           05  MI-PLEX-PRESENT-IND      PIC X(01).
000044               88  MI-PLEX-PRESENT      VALUE 'Y'.
000045               88  MI-PLEX-ABSENT       VALUE 'N'.
000046           05  MI-CONTENT-RATING        PIC X(10).
000047           05  MI-DURATION-MIN          PIC 9(03).
000048           05  FILLER                   PIC X(01).
