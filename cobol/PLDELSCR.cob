000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. PLDELSCR.
000003       AUTHOR. R F TRUITT.
000004       INSTALLATION. PLEXIQ DATA CENTER.
000005       DATE-WRITTEN. 06/1989.
000006       DATE-COMPILED.
000007       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008**********************************************************************
000009*                                                                    *
000010*A    ABSTRACT..                                                     *
000011*  PRIMARY DELETION-SCORE FILEPASS.  READS THE MEDIA-IN LIBRARY      *
000012*  EXTRACT AND COMPUTES, FOR EVERY ITEM, A WEIGHTED 0.000-1.000      *
000013*  DELETION SCORE FROM PLAY COUNT, CRITIC RATINGS, FILE SIZE, AGE    *
000014*  AND RESOLUTION/CODEC QUALITY, PLUS A RECOMMEND-FOR-DELETION       *
000015*  FLAG PROTECTED BY THE NEVER-DELETE RATING SAFEGUARD.  WRITES ONE  *
000016*  SCORED-ITEM RECORD PER INPUT ITEM AND, AT END OF FILE, APPENDS    *
000017*  THE BATCH MEAN/MEDIAN SCORE LINE TO THE SHARED ANALYSIS REPORT.   *
000018*                                                                    *
000019*J    JCL..                                                          *
000020*                                                                    *
000021* //PLDELSCR EXEC PGM=PLDELSCR                                       *
000022* //SYSOUT   DD SYSOUT=*                                             *
000023* //MEDIAIN  DD DISP=SHR,DSN=PLX.LIBRARY.MEDIAEXT.DAILY              *
000024* //SCOREOUT DD DSN=PLX.LIBRARY.SCOREOUT.PRIMARY,                    *
000025* //            DISP=(,CATLG,CATLG),                                 *
000026* //            UNIT=USER,                                           *
000027* //            SPACE=(CYL,(10,10),RLSE),                            *
000028* //            DCB=(RECFM=FB,LRECL=100,BLKSIZE=0)                   *
000029* //ANALRPT  DD DSN=PLX.LIBRARY.ANALRPT.REPORT,                      *
000030* //            DISP=(MOD,CATLG,CATLG)                                *
000031* //*  NOTE - ANALRPT IS OPENED OUTPUT BY PLANLRPT IN AN EARLIER     *
000032* //*         STEP OF THE SAME JOB; THIS STEP EXTENDS IT.            *
000033*                                                                    *
000034*P    ENTRY PARAMETERS..                                             *
000035*     NONE.                                                          *
000036*                                                                    *
000037*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000038*     I/O ERROR ON FILES.                                            *
000039*                                                                    *
000040*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000041*     NONE.                                                          *
000042*                                                                    *
000043*U    USER CONSTANTS AND TABLES REFERENCED..                         *
000044*     PLXPARM  ---- PRIMARY ENGINE WEIGHTS AND THRESHOLDS            *
000045*                                                                    *
000046**********************************************************************
000047*    MAINTENANCE LOG
000048*    ------------------------------------------------------------
000049*    DATE     BY   TICKET      DESCRIPTION
000050*    -------- ---- ----------- -----------------------------------
000051*    06/14/89 RFT  INIT        ORIGINAL FILEPASS - TAPE LIBRARY,
000052*                               PLAY COUNT AND AGE COMPONENTS ONLY.
000053*    09/03/91 RFT  PLX-0114    ADDED RATING COMPONENT WHEN CRITIC
000054*                               FEEDS WERE WIRED INTO MEDIAEXT.
000055*    02/20/95 LKM  PLX-0202    ADDED QUALITY COMPONENT (RESOLUTION
000056*                               AND CODEC PENALTY).
000057*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - DAYS-SINCE FIELDS ARE
000058*                               ALREADY ELAPSED-DAY COUNTS, NO
000059*                               2-DIGIT YEAR MATH IN THIS PROGRAM.
000060*    06/02/00 DCW  PLX-0287    MIN-DELETION THRESHOLD MOVED TO
000061*                               PLXPARM, RAISED TO .700.
000062*    08/14/15 SGH  PLX-0455    ADDED SIZE-GB TO THE OUTPUT RECORD
000063*                               FOR THE SELECTOR'S SPACE TOTALS.
000064*    03/22/21 MQR  PLX-0601    REWORKED MEDIAN CALCULATION TO USE
000065*                               THE FULL-BATCH SCORE TABLE INSTEAD
000066*                               OF A RUNNING ESTIMATE - COMMITTEE
000067*                               WANTED THE EXACT MEDIAN, NOT ~.
000068**********************************************************************
000069       ENVIRONMENT DIVISION.
000070       CONFIGURATION SECTION.
000071       SPECIAL-NAMES.
000072           C01 IS TOP-OF-FORM.
000073       INPUT-OUTPUT SECTION.
000074       FILE-CONTROL.
000075           SELECT MEDIA-IN-FILE ASSIGN TO MEDIAIN
000076               FILE STATUS IS WS-MEDIAIN-STATUS.
000077           SELECT SCORE-OUT-FILE ASSIGN TO SCOREOUT
000078               FILE STATUS IS WS-SCOREOUT-STATUS.
000079           SELECT ANALYSIS-RPT-FILE ASSIGN TO ANALRPT
000080               FILE STATUS IS WS-ANALRPT-STATUS.
000081       DATA DIVISION.
000082       FILE SECTION.
000083       FD  MEDIA-IN-FILE
000084           RECORDING MODE IS F
000085           BLOCK CONTAINS 0 RECORDS.
000086       01  MEDIA-IN-REC               PIC X(120).
000087       FD  SCORE-OUT-FILE
000088           RECORDING MODE IS F
000089           BLOCK CONTAINS 0 RECORDS.
000090       01  SCORE-OUT-REC               PIC X(100).
000091       FD  ANALYSIS-RPT-FILE
000092           RECORDING MODE IS F
000093           BLOCK CONTAINS 0 RECORDS.
000094       01  ANALYSIS-RPT-REC            PIC X(132).
000095       EJECT
000096       WORKING-STORAGE SECTION.
000097       01  FILLER PIC X(32)
000098           VALUE 'PLDELSCR WORKING STORAGE BEGINS'.
000099**********************************************************************
000100*    DATA AREAS
000101**********************************************************************
000102       01  MEDIA-ITEM-AREA.
000103           COPY PLXMEDI.
000104       01  MEDIA-ITEM-KEY-VIEW REDEFINES MEDIA-ITEM-AREA.
000105           05  MIK-ITEM-ID                PIC 9(06).
000106           05  MIK-TITLE                  PIC X(40).
000107           05  FILLER                     PIC X(74).
000108       01  SCORED-ITEM-AREA.
000109           COPY PLXSCPR.
000110       COPY PLXPARM.
000111       EJECT
000112**********************************************************************
000113*    READ ONLY CONSTANTS
000114**********************************************************************
000115       01  READ-ONLY-WORK-AREA.
000116           05  WS-DUMMY              PIC X VALUE SPACE.
000117           05  WS-GB-DIVISOR         PIC 9(10) COMP VALUE 1073741824.
000118           05  MSG01-IO-ERROR        PIC X(19)
000119                                     VALUE 'I/O ERROR ON FILE -'.
000120*    SWITCHES AREA
000121           05  END-OF-FILE-INDICATOR PIC X(1).
000122               88  END-OF-FILE        VALUE 'Y'.
000123               88  NOT-END-OF-FILE    VALUE 'N'.
000124           05  NEVER-DELETE-IND       PIC X(1).
000125               88  NEVER-DELETE-ITEM  VALUE 'Y'.
000126               88  NOT-NEVER-DELETE   VALUE 'N'.
000127           05  WS-MEDIAIN-STATUS      PIC X(02).
000128               88  MEDIAIN-OK         VALUE '00'.
000129               88  MEDIAIN-EOF        VALUE '10'.
000130           05  WS-SCOREOUT-STATUS     PIC X(02).
000131               88  SCOREOUT-OK        VALUE '00'.
000132           05  WS-ANALRPT-STATUS      PIC X(02).
000133               88  ANALRPT-OK         VALUE '00'.
000134       EJECT
000135**********************************************************************
000136*                V A R I A B L E   D A T A   A R E A S               *
000137**********************************************************************
000138       01  VARIABLE-WORK-AREA.
000139           05  WS-RATING-COUNT        PIC S9(1) COMP-3 VALUE 0.
000140           05  WS-RATING-TOTAL        PIC S9(3)V99 COMP-3 VALUE 0.
000141           05  WS-RATING-AVG          PIC S9(2)V9 COMP-3 VALUE 0.
000142           05  WS-RT-NORMALIZED       PIC S9(2)V9 COMP-3 VALUE 0.
000143           05  WS-SIZE-GB-CALC        PIC S9(6)V99 COMP-3 VALUE 0.
000144           05  WS-TOTAL-SCORE         PIC S9V999 COMP-3 VALUE 0.
000145           05  WS-SUB                 PIC S9(4) COMP-3 VALUE 0.
000146*    BATCH ACCUMULATORS - STATISTICS
000147           05  WS-ITEM-READ-CNTR      PIC S9(7) COMP-3 VALUE 0.
000148           05  WS-RECOMMEND-CNTR      PIC S9(7) COMP-3 VALUE 0.
000149           05  WS-SCORE-SUM           PIC S9(7)V999 COMP-3 VALUE 0.
000150           05  WS-MEAN-SCORE          PIC 9V999 VALUE 0.
000151           05  WS-MEDIAN-SCORE        PIC 9V999 VALUE 0.
000152*    MEDIAN WORK AREA
000153           05  WS-MID-POINT           PIC S9(7) COMP-3 VALUE 0.
000154           05  WS-SWAP-HOLD           PIC S9V999 COMP-3 VALUE 0.
000155           05  WS-PASS-SUB            PIC S9(7) COMP-3 VALUE 0.
000156           05  WS-COMPARE-SUB         PIC S9(7) COMP-3 VALUE 0.
000157           05  WS-ODD-EVEN-REMAINDER  PIC S9(1) COMP-3 VALUE 0.
000158       EJECT
000159**********************************************************************
000160*    BATCH SCORE TABLE - HOLDS EVERY SCORE IN THE RUN FOR THE
000161*    MEDIAN CALCULATION (SPEC ALLOWS A TABLE SIZED TO THE RUN)
000162**********************************************************************
000163       01  WS-SCORE-TABLE-AREA.
000164           05  WS-SCORE-TABLE         OCCURS 20000 TIMES
000165                                       INDEXED BY WS-SCORE-IDX
000166                                       PIC S9V999 COMP-3.
000167       01  WS-SCORE-TABLE-ALT REDEFINES WS-SCORE-TABLE-AREA.
000168           05  WS-SCORE-TABLE-BYTES   PIC X(80000).
000169       EJECT
000170**********************************************************************
000171*    EDITED STATISTICS LINE - ANALRPT OUTPUT
000172**********************************************************************
000173       01  WS-STATS-LINE.
000174           05  FILLER                 PIC X(03) VALUE SPACES.
000175           05  FILLER                 PIC X(20) VALUE
000176               'PRIMARY ENGINE STATS'.
000177           05  FILLER                 PIC X(02) VALUE SPACES.
000178           05  WS-SL-MEAN             PIC 9.999.
000179           05  FILLER                 PIC X(02) VALUE SPACES.
000180           05  WS-SL-MEDIAN           PIC 9.999.
000181           05  FILLER                 PIC X(02) VALUE SPACES.
000182           05  WS-SL-RECOMMEND        PIC ZZZZ9.
000183           05  FILLER                 PIC X(01) VALUE '/'.
000184           05  WS-SL-TOTAL            PIC ZZZZ9.
000185           05  FILLER                 PIC X(66) VALUE SPACES.
000186       01  WS-MEAN-NUMERIC REDEFINES WS-STATS-LINE.
000187           05  FILLER                 PIC X(25).
000188           05  WS-MN-MEAN-EDIT        PIC 9.999.
000189           05  FILLER                 PIC X(103).
000190       EJECT
000191       LINKAGE SECTION.
000192       EJECT
000193       PROCEDURE DIVISION.
000194**********************************************************************
000195*                        MAINLINE LOGIC                              *
000196**********************************************************************
000197       0000-CONTROL-PROCESS.
000198           PERFORM 1000-INITIALIZATION
000199               THRU 1099-INITIALIZATION-EXIT.
000200           PERFORM 1100-OPEN-FILES
000201               THRU 1199-OPEN-FILES-EXIT.
000202           SET NOT-END-OF-FILE TO TRUE.
000203           PERFORM 2000-MAIN-PROCESS
000204               THRU 2000-MAIN-PROCESS-EXIT
000205               UNTIL END-OF-FILE.
000206           PERFORM 2600-COMPUTE-STATISTICS
000207               THRU 2699-COMPUTE-STATISTICS-EXIT.
000208           PERFORM 2700-WRITE-STATS-LINE
000209               THRU 2799-WRITE-STATS-LINE-EXIT.
000210           PERFORM EOJ9000-CLOSE-FILES
000211               THRU EOJ9999-EXIT.
000212           GOBACK.
000213       EJECT
000214**********************************************************************
000215*                         INITIALIZATION                             *
000216**********************************************************************
000217       1000-INITIALIZATION.
000218           INITIALIZE VARIABLE-WORK-AREA.
000219           INITIALIZE WS-SCORE-TABLE-AREA.
000220           SET NOT-NEVER-DELETE TO TRUE.
000221       1099-INITIALIZATION-EXIT.
000222           EXIT.
000223       EJECT
000224**********************************************************************
000225*                         OPEN ALL FILES                             *
000226**********************************************************************
000227       1100-OPEN-FILES.
000228           OPEN INPUT MEDIA-IN-FILE.
000229           IF NOT MEDIAIN-OK
000230               DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
000231               GO TO EOJ9900-ABEND
000232           END-IF.
000233           OPEN OUTPUT SCORE-OUT-FILE.
000234           IF NOT SCOREOUT-OK
000235               DISPLAY MSG01-IO-ERROR ' SCOREOUT ' WS-SCOREOUT-STATUS
000236               GO TO EOJ9900-ABEND
000237           END-IF.
000238           OPEN EXTEND ANALYSIS-RPT-FILE.
000239           IF NOT ANALRPT-OK
000240               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000241               GO TO EOJ9900-ABEND
000242           END-IF.
000243       1199-OPEN-FILES-EXIT.
000244           EXIT.
000245       EJECT
000246**********************************************************************
000247*                        MAIN PROCESS                                *
000248**********************************************************************
000249       2000-MAIN-PROCESS.
000250           PERFORM 2100-READ-NEXT-ITEM
000251               THRU 2199-READ-NEXT-ITEM-EXIT.
000252           IF NOT END-OF-FILE
000253               PERFORM 2200-SCORE-MEDIA-ITEM
000254                   THRU 2299-SCORE-MEDIA-ITEM-EXIT
000255           END-IF.
000256       2000-MAIN-PROCESS-EXIT.
000257           EXIT.
000258       EJECT
000259**********************************************************************
000260*                     READ NEXT MEDIA ITEM                           *
000261**********************************************************************
000262       2100-READ-NEXT-ITEM.
000263           READ MEDIA-IN-FILE INTO MEDIA-ITEM-AREA
000264               AT END
000265                   SET END-OF-FILE TO TRUE
000266               NOT AT END
000267                   ADD 1 TO WS-ITEM-READ-CNTR
000268           END-READ.
000269           IF NOT END-OF-FILE
000270               IF NOT MEDIAIN-OK AND NOT MEDIAIN-EOF
000271                   DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
000272                   GO TO EOJ9900-ABEND
000273               END-IF
000274           END-IF.
000275       2199-READ-NEXT-ITEM-EXIT.
000276           EXIT.
000277       EJECT
000278**********************************************************************
000279*                     SCORE MEDIA ITEM                                *
000280**********************************************************************
000281       2200-SCORE-MEDIA-ITEM.
000282           MOVE MI-ITEM-ID   TO SI-ITEM-ID.
000283           MOVE MI-TITLE     TO SI-TITLE.
000284           MOVE MI-ITEM-YEAR TO SI-ITEM-YEAR.
000285           PERFORM 2210-SCORE-PLAY-COUNT
000286               THRU 2210-SCORE-PLAY-COUNT-EXIT.
000287           PERFORM 2220-SCORE-RATINGS
000288               THRU 2229-SCORE-RATINGS-EXIT.
000289           PERFORM 2230-SCORE-SIZE
000290               THRU 2230-SCORE-SIZE-EXIT.
000291           PERFORM 2240-SCORE-AGE
000292               THRU 2240-SCORE-AGE-EXIT.
000293           PERFORM 2250-SCORE-QUALITY
000294               THRU 2250-SCORE-QUALITY-EXIT.
000295           PERFORM 2260-COMPUTE-TOTAL-SCORE
000296               THRU 2269-COMPUTE-TOTAL-SCORE-EXIT.
000297           PERFORM 2270-SET-RECOMMENDED-FLAG
000298               THRU 2279-SET-RECOMMENDED-FLAG-EXIT.
000299           PERFORM 2280-COMPUTE-SIZE-GB
000300               THRU 2280-COMPUTE-SIZE-GB-EXIT.
000301           PERFORM 2400-WRITE-SCORED-ITEM
000302               THRU 2499-WRITE-SCORED-ITEM-EXIT.
000303       2299-SCORE-MEDIA-ITEM-EXIT.
000304           EXIT.
000305       EJECT
000306**********************************************************************
000307*    PLAY COUNT COMPONENT
000308**********************************************************************
000309       2210-SCORE-PLAY-COUNT.
000310           EVALUATE TRUE
000311               WHEN MI-VIEW-COUNT = 0
000312                   MOVE 1.000 TO SI-PLAY-SCORE
000313               WHEN MI-VIEW-COUNT = 1
000314                   MOVE 0.700 TO SI-PLAY-SCORE
000315               WHEN MI-VIEW-COUNT >= 2 AND MI-VIEW-COUNT <= 3
000316                   MOVE 0.400 TO SI-PLAY-SCORE
000317               WHEN OTHER
000318                   MOVE 0.100 TO SI-PLAY-SCORE
000319           END-EVALUATE.
000320       2210-SCORE-PLAY-COUNT-EXIT.
000321           EXIT.
000322       EJECT
000323**********************************************************************
000324*    RATINGS COMPONENT
000325**********************************************************************
000326       2220-SCORE-RATINGS.
000327           MOVE ZERO TO WS-RATING-COUNT.
000328           MOVE ZERO TO WS-RATING-TOTAL.
000329           IF MI-IMDB-PRESENT
000330               ADD MI-IMDB-RATING TO WS-RATING-TOTAL
000331               ADD 1 TO WS-RATING-COUNT
000332           END-IF.
000333           IF MI-TMDB-PRESENT
000334               ADD MI-TMDB-RATING TO WS-RATING-TOTAL
000335               ADD 1 TO WS-RATING-COUNT
000336           END-IF.
000337           IF MI-RT-PRESENT
000338               COMPUTE WS-RT-NORMALIZED ROUNDED =
000339                   MI-RT-RATING / 10
000340               ADD WS-RT-NORMALIZED TO WS-RATING-TOTAL
000341               ADD 1 TO WS-RATING-COUNT
000342           END-IF.
000343           IF WS-RATING-COUNT = 0
000344               MOVE 0.5 TO SI-RATING-SCORE
000345               SET NOT-NEVER-DELETE TO TRUE
000346           ELSE
000347               COMPUTE WS-RATING-AVG ROUNDED =
000348                   WS-RATING-TOTAL / WS-RATING-COUNT
000349               IF WS-RATING-AVG >= WS-TH-NEVERDEL
000350                   MOVE 0.000 TO SI-RATING-SCORE
000351                   SET NEVER-DELETE-ITEM TO TRUE
000352               ELSE
000353                   COMPUTE SI-RATING-SCORE ROUNDED =
000354                       1 - (WS-RATING-AVG / 10)
000355                   SET NOT-NEVER-DELETE TO TRUE
000356               END-IF
000357           END-IF.
000358       2229-SCORE-RATINGS-EXIT.
000359           EXIT.
000360       EJECT
000361**********************************************************************
000362*    SIZE COMPONENT
000363**********************************************************************
000364       2230-SCORE-SIZE.
000365           COMPUTE WS-SIZE-GB-CALC ROUNDED =
000366               MI-SIZE-BYTES / WS-GB-DIVISOR.
000367           EVALUATE TRUE
000368               WHEN WS-SIZE-GB-CALC < 1.0
000369                   MOVE 0.200 TO SI-SIZE-SCORE
000370               WHEN WS-SIZE-GB-CALC < 5.0
000371                   MOVE 0.400 TO SI-SIZE-SCORE
000372               WHEN WS-SIZE-GB-CALC < 10.0
000373                   MOVE 0.700 TO SI-SIZE-SCORE
000374               WHEN OTHER
000375                   MOVE 1.000 TO SI-SIZE-SCORE
000376           END-EVALUATE.
000377       2230-SCORE-SIZE-EXIT.
000378           EXIT.
000379       EJECT
000380**********************************************************************
000381*    AGE COMPONENT
000382**********************************************************************
000383       2240-SCORE-AGE.
000384           EVALUATE TRUE
000385               WHEN MI-DAYS-SINCE-ADDED = 99999
000386                   MOVE 0.5 TO SI-AGE-SCORE
000387               WHEN MI-DAYS-SINCE-VIEWED = 99999
000388                   IF MI-DAYS-SINCE-ADDED > 365
000389                       MOVE 1.000 TO SI-AGE-SCORE
000390                   ELSE
000391                       IF MI-DAYS-SINCE-ADDED > 180
000392                           MOVE 0.800 TO SI-AGE-SCORE
000393                       ELSE
000394                           MOVE 0.600 TO SI-AGE-SCORE
000395                       END-IF
000396                   END-IF
000397               WHEN MI-DAYS-SINCE-VIEWED > 730
000398                   MOVE 0.900 TO SI-AGE-SCORE
000399               WHEN MI-DAYS-SINCE-VIEWED > 365
000400                   MOVE 0.600 TO SI-AGE-SCORE
000401               WHEN MI-DAYS-SINCE-VIEWED > 180
000402                   MOVE 0.400 TO SI-AGE-SCORE
000403               WHEN OTHER
000404                   MOVE 0.100 TO SI-AGE-SCORE
000405           END-EVALUATE.
000406       2240-SCORE-AGE-EXIT.
000407           EXIT.
000408       EJECT
000409**********************************************************************
000410*    QUALITY COMPONENT
000411**********************************************************************
000412       2250-SCORE-QUALITY.
000413           EVALUATE TRUE
000414               WHEN MI-RESOLUTION = 'SD' OR MI-RESOLUTION = '480'
000415                   MOVE 1.000 TO SI-QUALITY-SCORE
000416               WHEN MI-RESOLUTION = '720'
000417                   MOVE 0.600 TO SI-QUALITY-SCORE
000418               WHEN MI-RESOLUTION = '1080'
000419                   MOVE 0.300 TO SI-QUALITY-SCORE
000420               WHEN MI-RESOLUTION = '4K' OR MI-RESOLUTION = '2160'
000421                   MOVE 0.000 TO SI-QUALITY-SCORE
000422               WHEN OTHER
000423                   MOVE 0.500 TO SI-QUALITY-SCORE
000424           END-EVALUATE.
000425           IF MI-VIDEO-CODEC = 'MPEG2' OR MI-VIDEO-CODEC = 'H263'
000426               IF SI-QUALITY-SCORE + 0.300 > 1.000
000427                   MOVE 1.000 TO SI-QUALITY-SCORE
000428               ELSE
000429                   ADD 0.300 TO SI-QUALITY-SCORE
000430               END-IF
000431           END-IF.
000432       2250-SCORE-QUALITY-EXIT.
000433           EXIT.
000434       EJECT
000435**********************************************************************
000436*    WEIGHTED TOTAL SCORE
000437**********************************************************************
000438       2260-COMPUTE-TOTAL-SCORE.
000439           COMPUTE WS-TOTAL-SCORE ROUNDED =
000440               (SI-PLAY-SCORE    * WS-WT-PLAY)
000441             + (SI-RATING-SCORE  * WS-WT-RATING)
000442             + (SI-SIZE-SCORE    * WS-WT-SIZE)
000443             + (SI-AGE-SCORE     * WS-WT-AGE)
000444             + (SI-QUALITY-SCORE * WS-WT-QUALITY).
000445           MOVE WS-TOTAL-SCORE TO SI-DELETION-SCORE.
000446       2269-COMPUTE-TOTAL-SCORE-EXIT.
000447           EXIT.
000448       EJECT
000449**********************************************************************
000450*    RECOMMENDATION FLAG
000451**********************************************************************
000452       2270-SET-RECOMMENDED-FLAG.
000453           IF SI-DELETION-SCORE < WS-TH-DELETE
000454               SET SI-NOT-RECOMMENDED TO TRUE
000455           ELSE
000456               IF NEVER-DELETE-ITEM
000457                   SET SI-NOT-RECOMMENDED TO TRUE
000458               ELSE
000459                   SET SI-RECOMMENDED TO TRUE
000460               END-IF
000461           END-IF.
000462       2279-SET-RECOMMENDED-FLAG-EXIT.
000463           EXIT.
000464       EJECT
000465**********************************************************************
000466*    SIZE IN GB FOR REPORTING
000467**********************************************************************
000468       2280-COMPUTE-SIZE-GB.
000469           COMPUTE SI-SIZE-GB ROUNDED = MI-SIZE-BYTES / WS-GB-DIVISOR.
000470       2280-COMPUTE-SIZE-GB-EXIT.
000471           EXIT.
000472       EJECT
000473**********************************************************************
000474*    WRITE SCORED-ITEM RECORD AND ACCUMULATE STATISTICS
000475**********************************************************************
000476       2400-WRITE-SCORED-ITEM.
000477           WRITE SCORE-OUT-REC FROM SCORED-ITEM-AREA.
000478           IF NOT SCOREOUT-OK
000479               DISPLAY MSG01-IO-ERROR ' SCOREOUT ' WS-SCOREOUT-STATUS
000480               GO TO EOJ9900-ABEND
000481           END-IF.
000482           ADD SI-DELETION-SCORE TO WS-SCORE-SUM.
000483           IF SI-RECOMMENDED
000484               ADD 1 TO WS-RECOMMEND-CNTR
000485           END-IF.
000486           IF WS-ITEM-READ-CNTR <= 20000
000487               SET WS-SCORE-IDX TO WS-ITEM-READ-CNTR
000488               MOVE SI-DELETION-SCORE TO WS-SCORE-TABLE (WS-SCORE-IDX)
000489           END-IF.
000490       2499-WRITE-SCORED-ITEM-EXIT.
000491           EXIT.
000492       EJECT
000493**********************************************************************
000494*    BATCH STATISTICS - MEAN AND EXACT MEDIAN
000495**********************************************************************
000496       2600-COMPUTE-STATISTICS.
000497           IF WS-ITEM-READ-CNTR = 0
000498               MOVE 0 TO WS-MEAN-SCORE
000499               MOVE 0 TO WS-MEDIAN-SCORE
000500           ELSE
000501               COMPUTE WS-MEAN-SCORE ROUNDED =
000502                   WS-SCORE-SUM / WS-ITEM-READ-CNTR
000503               PERFORM 2610-SORT-SCORE-TABLE
000504                   THRU 2619-SORT-SCORE-TABLE-EXIT
000505               PERFORM 2620-DERIVE-MEDIAN
000506                   THRU 2629-DERIVE-MEDIAN-EXIT
000507           END-IF.
000508       2699-COMPUTE-STATISTICS-EXIT.
000509           EXIT.
000510       EJECT
000511**********************************************************************
000512*    ASCENDING BUBBLE SORT OF THE BATCH SCORE TABLE
000513**********************************************************************
000514       2610-SORT-SCORE-TABLE.
000515           PERFORM 2611-SORT-ONE-PASS
000516               THRU 2611-SORT-ONE-PASS-EXIT
000517               VARYING WS-PASS-SUB FROM 1 BY 1
000518               UNTIL WS-PASS-SUB > WS-ITEM-READ-CNTR.
000519       2619-SORT-SCORE-TABLE-EXIT.
000520           EXIT.
000521       EJECT
000522**********************************************************************
000523*    ONE BUBBLE-SORT PASS OVER THE UNSETTLED PORTION OF THE TABLE
000524**********************************************************************
000525       2611-SORT-ONE-PASS.
000526           PERFORM 2612-COMPARE-AND-SWAP
000527               THRU 2612-COMPARE-AND-SWAP-EXIT
000528               VARYING WS-COMPARE-SUB FROM 1 BY 1
000529               UNTIL WS-COMPARE-SUB > WS-ITEM-READ-CNTR - WS-PASS-SUB.
000530       2611-SORT-ONE-PASS-EXIT.
000531           EXIT.
000532       EJECT
000533**********************************************************************
000534*    COMPARE TWO ADJACENT SLOTS AND SWAP IF OUT OF ORDER
000535**********************************************************************
000536       2612-COMPARE-AND-SWAP.
000537           SET WS-SCORE-IDX TO WS-COMPARE-SUB.
000538           IF WS-SCORE-TABLE (WS-SCORE-IDX) >
000539              WS-SCORE-TABLE (WS-SCORE-IDX + 1)
000540               MOVE WS-SCORE-TABLE (WS-SCORE-IDX)
000541                   TO WS-SWAP-HOLD
000542               MOVE WS-SCORE-TABLE (WS-SCORE-IDX + 1)
000543                   TO WS-SCORE-TABLE (WS-SCORE-IDX)
000544               MOVE WS-SWAP-HOLD
000545                   TO WS-SCORE-TABLE (WS-SCORE-IDX + 1)
000546           END-IF.
000547       2612-COMPARE-AND-SWAP-EXIT.
000548           EXIT.
000549       EJECT
000550**********************************************************************
000551*    MEDIAN - MIDDLE VALUE, OR AVERAGE OF THE TWO MIDDLE VALUES
000552**********************************************************************
000553       2620-DERIVE-MEDIAN.
000554           DIVIDE WS-ITEM-READ-CNTR BY 2
000555               GIVING WS-MID-POINT
000556               REMAINDER WS-ODD-EVEN-REMAINDER.
000557           IF WS-ODD-EVEN-REMAINDER = 1
000558               ADD 1 TO WS-MID-POINT
000559               SET WS-SCORE-IDX TO WS-MID-POINT
000560               MOVE WS-SCORE-TABLE (WS-SCORE-IDX) TO WS-MEDIAN-SCORE
000561           ELSE
000562               SET WS-SCORE-IDX TO WS-MID-POINT
000563               MOVE WS-SCORE-TABLE (WS-SCORE-IDX) TO WS-SWAP-HOLD
000564               SET WS-SCORE-IDX TO WS-MID-POINT + 1
000565               COMPUTE WS-MEDIAN-SCORE ROUNDED =
000566                   (WS-SWAP-HOLD + WS-SCORE-TABLE (WS-SCORE-IDX)) / 2
000567           END-IF.
000568       2629-DERIVE-MEDIAN-EXIT.
000569           EXIT.
000570       EJECT
000571**********************************************************************
000572*    WRITE THE STATISTICS LINE TO THE SHARED ANALYSIS REPORT
000573**********************************************************************
000574       2700-WRITE-STATS-LINE.
000575           MOVE WS-MEAN-SCORE TO WS-SL-MEAN.
000576           MOVE WS-MEDIAN-SCORE TO WS-SL-MEDIAN.
000577           MOVE WS-RECOMMEND-CNTR TO WS-SL-RECOMMEND.
000578           MOVE WS-ITEM-READ-CNTR TO WS-SL-TOTAL.
000579           WRITE ANALYSIS-RPT-REC FROM WS-STATS-LINE.
000580           IF NOT ANALRPT-OK
000581               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
000582               GO TO EOJ9900-ABEND
000583           END-IF.
000584       2799-WRITE-STATS-LINE-EXIT.
000585           EXIT.
000586       EJECT
000587**********************************************************************
000588*                        CLOSE FILES                                 *
000589**********************************************************************
000590       EOJ9000-CLOSE-FILES.
000591           CLOSE MEDIA-IN-FILE.
000592           CLOSE SCORE-OUT-FILE.
000593           CLOSE ANALYSIS-RPT-FILE.
000594           DISPLAY 'PLDELSCR - ITEMS READ:      ' WS-ITEM-READ-CNTR.
000595           DISPLAY 'PLDELSCR - RECOMMENDED CNT:  ' WS-RECOMMEND-CNTR.
000596           DISPLAY 'PLDELSCR - MEAN SCORE:       ' WS-MEAN-SCORE.
000597           DISPLAY 'PLDELSCR - MEDIAN SCORE:     ' WS-MEDIAN-SCORE.
000598           GO TO EOJ9999-EXIT.
000599       EOJ9900-ABEND.
000600           DISPLAY 'PLDELSCR ABENDING DUE TO ERROR'.
000601       EOJ9999-EXIT.
000602           EXIT.
