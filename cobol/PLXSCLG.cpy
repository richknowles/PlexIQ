000001******************************************************************
000002*                                                                *
000003*    PLXSCLG  --  LEGACY-SCORED OUTPUT RECORD (LEGACY ENGINE)   *
000004*    WRITTEN BY PLLEGSCR FOR THE LIBRARY REPORT SORT PASS       *
000005*                                                                *
000006******************************************************************
000007*    MAINTENANCE LOG
000008*    ------------------------------------------------------------
000009*    DATE     BY   TICKET      DESCRIPTION
000010*    -------- ---- ----------- -----------------------------------
000011*    03/11/92 RFT  INIT        ORIGINAL LEGACY SCORE OUTPUT CARD.
000012*    02/20/95 LKM  PLX-0202    ADDED DELETE-REASON NARRATIVE FIELD.
000013*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - NO DATE FIELDS ON THIS
000014*                               LAYOUT, NO CHANGE REQUIRED.
000015******************************************************************
000016       01  LEGACY-SCORED-RECORD.
000017           05  LS-ITEM-ID               PIC 9(06).
000018           05  LS-TITLE                 PIC X(40).
000019           05  LS-DELETE-SCORE          PIC 9(3)V9.
000020           05  LS-RATING-SCORE          PIC 9(3)V9.
000021           05  LS-PLAY-SCORE            PIC 9(3)V9.
000022           05  LS-SIZE-SCORE            PIC 9(3)V9.
000023           05  LS-AGE-SCORE             PIC 9(3)V9.
000024           05  LS-QUALITY-SCORE         PIC 9(3)V9.
000025           05  LS-DELETE-REASON         PIC X(60).
000026           05  FILLER                   PIC X(02).
