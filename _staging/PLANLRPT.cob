       IDENTIFICATION DIVISION.
       PROGRAM-ID. PLANLRPT.
       AUTHOR. R F TRUITT.
       INSTALLATION. PLEXIQ DATA CENTER.
       DATE-WRITTEN. 09/1991.
       DATE-COMPILED.
       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
**********************************************************************
*                                                                    *
*A    ABSTRACT..                                                     *
*  ANALYSIS REPORT WRITER.  FIRST STEP OF THE DAILY CURATION JOB TO  *
*  TOUCH THE SHARED ANALYSIS REPORT DATASET - OPENS IT OUTPUT AND    *
*  WRITES THE HEADER BAR, ONE DETAIL LINE PER PRIMARY-SCORED ITEM    *
*  WITH FIVE RATIONALE BULLETS UNDER IT - ONE PER STORED COMPONENT   *
*  SCORE (PLAY COUNT, RATINGS, SIZE, AGE, QUALITY) - EACH CARRYING   *
*  ITS OWN LOW/MODERATE/HIGH PRIORITY LABEL, AND A SUMMARY FOOTER -  *
*  TOTAL ITEMS, RECOMMENDED COUNT AND THE POTENTIAL SPACE RECOVERY   *
*  IN GB.  LATER STEPS IN THE SAME JOB (PLDELSCR, PLLEGSCR,          *
*  PLQUALBR) OPEN THE SAME DATASET EXTEND AND APPEND THEIR OWN       *
*  SECTIONS BEHIND THIS ONE.                                         *
*                                                                    *
*J    JCL..                                                          *
*                                                                    *
* //PLANLRPT EXEC PGM=PLANLRPT                                       *
* //SYSOUT   DD SYSOUT=*                                             *
* //SCOREIN  DD DISP=SHR,DSN=PLX.LIBRARY.SCOREOUT.PRIMARY            *
* //ANALRPT  DD DSN=PLX.LIBRARY.ANALRPT.REPORT,                      *
* //            DISP=(,CATLG,CATLG),                                 *
* //            UNIT=USER,                                           *
* //            SPACE=(CYL,(20,20),RLSE),                            *
* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                   *
* //*  NOTE - THIS STEP MUST RUN FIRST IN THE JOB SO THE DATASET     *
* //*         EXISTS BEFORE PLDELSCR/PLLEGSCR/PLQUALBR EXTEND IT.    *
*                                                                    *
*P    ENTRY PARAMETERS..                                             *
*     NONE.                                                          *
*                                                                    *
*E    ERRORS DETECTED BY THIS ELEMENT..                              *
*     I/O ERROR ON FILES.                                            *
*                                                                    *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
*     NONE.                                                          *
*                                                                    *
**********************************************************************
*    MAINTENANCE LOG
*    ------------------------------------------------------------
*    DATE     BY   TICKET      DESCRIPTION
*    -------- ---- ----------- -----------------------------------
*    09/03/91 RFT  PLX-0114    ORIGINAL ANALYSIS REPORT WRITER - THE
*                               COMMITTEE WANTED ONE PLAIN-LANGUAGE
*                               SUMMARY TO READ INSTEAD OF THE RAW
*                               SCORE TAPE.
*    02/20/95 LKM  PLX-0202    ADDED THE RATIONALE BULLET LINES
*                               UNDER EACH DETAIL LINE.
*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - NO DATE ARITHMETIC IN
*                               THIS PROGRAM, NO CHANGE REQUIRED.
*    08/14/15 SGH  PLX-0455    ADDED THE SPACE-RECOVERY FOOTER LINE.
*    03/22/21 MQR  PLX-0601    MOVED TO FIRST STEP OF THE JOB AND
*                               CHANGED OPEN MODE TO OUTPUT SO THIS
*                               STEP CREATES THE SHARED ANALRPT
*                               DATASET THAT THE OTHER THREE STEPS
*                               NOW EXTEND - PREVIOUSLY EACH STEP
*                               WROTE ITS OWN SEPARATE REPORT.
*    01/11/23 RFT  PLX-0639    THE RATIONALE SECTION WAS ONLY PRINTING
*                               ONE BULLET FOR THE SINGLE HIGHEST-
*                               SCORING COMPONENT - COMMITTEE WANTS
*                               ALL FIVE COMPONENTS REPORTED, EACH
*                               WITH ITS OWN LOW/MODERATE/HIGH
*                               PRIORITY LABEL (SAME VOCABULARY AS
*                               THE RATINGS WRITE-UP BELOW).  REPLACED
*                               2250-BUILD-RATIONALE-TEXT WITH
*                               2250-WRITE-RATIONALE-BULLETS.
*    02/08/23 RFT  PLX-0642    2200-WRITE-DETAIL-AND-RATIONALE WAS
*                               ADDING EVERY ITEM'S SIZE-GB TO THE
*                               FOOTER TOTAL, RECOMMENDED OR NOT -
*                               THE SPACE-RECOVERY FIGURE IS SUPPOSED
*                               TO BE RECOMMENDED ITEMS ONLY.  MOVED
*                               THE ADD INSIDE THE SI-RECOMMENDED LEG.
**********************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SCORE-IN-FILE ASSIGN TO SCOREIN
               FILE STATUS IS WS-SCOREIN-STATUS.
           SELECT ANALYSIS-RPT-FILE ASSIGN TO ANALRPT
               FILE STATUS IS WS-ANALRPT-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  SCORE-IN-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SCORE-IN-REC                  PIC X(100).
       FD  ANALYSIS-RPT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  ANALYSIS-RPT-REC               PIC X(132).
       EJECT
       WORKING-STORAGE SECTION.
       01  FILLER PIC X(32)
           VALUE 'PLANLRPT WORKING STORAGE BEGINS'.
**********************************************************************
*    DATA AREAS
**********************************************************************
       01  SCORED-ITEM-AREA.
           COPY PLXSCPR.
       01  SCORED-ITEM-KEY-VIEW REDEFINES SCORED-ITEM-AREA.
           05  SIK-ITEM-ID               PIC 9(06).
           05  SIK-TITLE                 PIC X(40).
           05  FILLER                    PIC X(54).
       EJECT
**********************************************************************
*    READ ONLY CONSTANTS
**********************************************************************
       01  READ-ONLY-WORK-AREA.
           05  WS-DUMMY                 PIC X VALUE SPACE.
           05  MSG01-IO-ERROR           PIC X(19)
                                        VALUE 'I/O ERROR ON FILE -'.
*    SWITCHES AREA
           05  END-OF-FILE-INDICATOR    PIC X(1).
               88  END-OF-FILE           VALUE 'Y'.
               88  NOT-END-OF-FILE       VALUE 'N'.
           05  WS-SCOREIN-STATUS         PIC X(02).
               88  SCOREIN-OK            VALUE '00'.
               88  SCOREIN-EOF           VALUE '10'.
           05  WS-ANALRPT-STATUS         PIC X(02).
               88  ANALRPT-OK            VALUE '00'.
       EJECT
**********************************************************************
*                V A R I A B L E   D A T A   A R E A S               *
**********************************************************************
       01  VARIABLE-WORK-AREA.
           05  WS-ITEM-READ-CNTR         PIC S9(7) COMP-3 VALUE 0.
           05  WS-RECOMMEND-CNTR         PIC S9(7) COMP-3 VALUE 0.
           05  WS-SIZE-GB-TOTAL          PIC S9(7)V99 COMP-3 VALUE 0.
       01  VARIABLE-WORK-ALT REDEFINES VARIABLE-WORK-AREA.
           05  FILLER                   PIC X(12).
       EJECT
**********************************************************************
*    RATIONALE BULLET WORK AREA - ONE PRIORITY LOOK-UP SHARED BY
*    ALL FIVE COMPONENT BULLETS
**********************************************************************
       01  WS-RATIONALE-WORK-AREA.
           05  WS-PRI-SCORE              PIC 9V9(3) COMP-3 VALUE 0.
           05  WS-PRI-LABEL              PIC X(08) VALUE SPACES.
           05  WS-RATINGS-AVG            PIC 9V9 COMP-3 VALUE 0.
           05  WS-RATINGS-AVG-ED         PIC Z9.9.
       01  WS-RATIONALE-WORK-ALT REDEFINES WS-RATIONALE-WORK-AREA.
           05  FILLER                   PIC X(17).
       EJECT
**********************************************************************
*    ANALYSIS REPORT LINES
**********************************************************************
       01  WS-RPT-HEADING-1.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(45) VALUE
               'PLEXIQ MEDIA DELETION ANALYSIS REPORT'.
           05  FILLER                    PIC X(84) VALUE SPACES.
       01  WS-RPT-HEADING-2.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(06) VALUE 'ITEM'.
           05  FILLER                    PIC X(04) VALUE SPACES.
           05  FILLER                    PIC X(40) VALUE 'TITLE'.
           05  FILLER                    PIC X(06) VALUE 'YEAR'.
           05  FILLER                    PIC X(05) VALUE SPACES.
           05  FILLER                    PIC X(07) VALUE 'SCORE'.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(12) VALUE 'RECOMMEND'.
           05  FILLER                    PIC X(46) VALUE SPACES.
       01  WS-RPT-DETAIL-LINE.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  WS-RD-ITEM-ID             PIC 9(06).
           05  FILLER                    PIC X(04) VALUE SPACES.
           05  WS-RD-TITLE               PIC X(40).
           05  FILLER                    PIC X(01) VALUE SPACES.
           05  WS-RD-YEAR                PIC 9(04).
           05  FILLER                    PIC X(04) VALUE SPACES.
           05  WS-RD-SCORE               PIC 9.999.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  WS-RD-RECOMMEND           PIC X(12).
           05  FILLER                    PIC X(55) VALUE SPACES.
       01  WS-RPT-RATIONALE-LINE.
           05  FILLER                    PIC X(10) VALUE SPACES.
           05  FILLER                    PIC X(10) VALUE
               '- RATIONALE:'.
           05  WS-RL-TEXT                PIC X(60).
           05  FILLER                    PIC X(52) VALUE SPACES.
       01  WS-RPT-FOOTER-LINE.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(20) VALUE
               'TOTAL ITEMS SCORED -'.
           05  WS-FL-TOTAL-ITEMS         PIC ZZZZ9.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(24) VALUE
               'RECOMMENDED FOR DELETE -'.
           05  WS-FL-RECOMMEND-CNT       PIC ZZZZ9.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(22) VALUE
               'SPACE RECOVERY (GB) -'.
           05  WS-FL-SIZE-GB-TOTAL       PIC ZZZZ9.99.
           05  FILLER                    PIC X(27) VALUE SPACES.
       01  WS-RPT-DETAIL-ALT REDEFINES WS-RPT-DETAIL-LINE.
           05  FILLER                    PIC X(132).
       EJECT
       LINKAGE SECTION.
       EJECT
       PROCEDURE DIVISION.
**********************************************************************
*                        MAINLINE LOGIC                              *
**********************************************************************
       0000-CONTROL-PROCESS.
           PERFORM 1000-INITIALIZATION
               THRU 1099-INITIALIZATION-EXIT.
           PERFORM 1100-OPEN-FILES
               THRU 1199-OPEN-FILES-EXIT.
           SET NOT-END-OF-FILE TO TRUE.
           PERFORM 2700-WRITE-HEADER
               THRU 2799-WRITE-HEADER-EXIT.
           PERFORM 2000-MAIN-PROCESS
               THRU 2000-MAIN-PROCESS-EXIT
               UNTIL END-OF-FILE.
           PERFORM 2800-WRITE-FOOTER
               THRU 2899-WRITE-FOOTER-EXIT.
           PERFORM EOJ9000-CLOSE-FILES
               THRU EOJ9999-EXIT.
           GOBACK.
       EJECT
**********************************************************************
*                         INITIALIZATION                             *
**********************************************************************
       1000-INITIALIZATION.
           INITIALIZE VARIABLE-WORK-AREA.
       1099-INITIALIZATION-EXIT.
           EXIT.
       EJECT
**********************************************************************
*                         OPEN ALL FILES                             *
**********************************************************************
       1100-OPEN-FILES.
           OPEN INPUT SCORE-IN-FILE.
           IF NOT SCOREIN-OK
               DISPLAY MSG01-IO-ERROR ' SCOREIN  ' WS-SCOREIN-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT ANALYSIS-RPT-FILE.
           IF NOT ANALRPT-OK
               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       1199-OPEN-FILES-EXIT.
           EXIT.
       EJECT
**********************************************************************
*                        MAIN PROCESS                                *
**********************************************************************
       2000-MAIN-PROCESS.
           PERFORM 2100-READ-NEXT-ITEM
               THRU 2199-READ-NEXT-ITEM-EXIT.
           IF NOT END-OF-FILE
               PERFORM 2200-WRITE-DETAIL-AND-RATIONALE
                   THRU 2299-WRITE-DETAIL-AND-RATIONALE-EXIT
           END-IF.
       2000-MAIN-PROCESS-EXIT.
           EXIT.
       EJECT
**********************************************************************
*                     READ NEXT SCORED ITEM                          *
**********************************************************************
       2100-READ-NEXT-ITEM.
           READ SCORE-IN-FILE INTO SCORED-ITEM-AREA
               AT END
                   SET END-OF-FILE TO TRUE
               NOT AT END
                   ADD 1 TO WS-ITEM-READ-CNTR
           END-READ.
           IF NOT END-OF-FILE
               IF NOT SCOREIN-OK AND NOT SCOREIN-EOF
                   DISPLAY MSG01-IO-ERROR ' SCOREIN  ' WS-SCOREIN-STATUS
                   GO TO EOJ9900-ABEND
               END-IF
           END-IF.
       2199-READ-NEXT-ITEM-EXIT.
           EXIT.
       EJECT
**********************************************************************
*            WRITE THE DETAIL LINE AND RATIONALE BULLET              *
**********************************************************************
       2200-WRITE-DETAIL-AND-RATIONALE.
           MOVE SI-ITEM-ID          TO WS-RD-ITEM-ID.
           MOVE SI-TITLE            TO WS-RD-TITLE.
           MOVE SI-ITEM-YEAR        TO WS-RD-YEAR.
           MOVE SI-DELETION-SCORE   TO WS-RD-SCORE.
           IF SI-RECOMMENDED
               MOVE 'YES'             TO WS-RD-RECOMMEND
               ADD 1 TO WS-RECOMMEND-CNTR
               ADD SI-SIZE-GB TO WS-SIZE-GB-TOTAL
           ELSE
               MOVE 'NO'              TO WS-RD-RECOMMEND
           END-IF.
           WRITE ANALYSIS-RPT-REC FROM WS-RPT-DETAIL-LINE.
           IF NOT ANALRPT-OK
               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           PERFORM 2250-WRITE-RATIONALE-BULLETS
               THRU 2259-WRITE-RATIONALE-BULLETS-EXIT.
       2299-WRITE-DETAIL-AND-RATIONALE-EXIT.
           EXIT.
       EJECT
**********************************************************************
*    WRITE ONE RATIONALE BULLET PER COMPONENT SCORE - PLAY COUNT,    *
*    RATINGS, SIZE, AGE AND QUALITY EACH CARRY THEIR OWN             *
*    LOW/MODERATE/HIGH PRIORITY LABEL (2260-SET-PRIORITY-LABEL).     *
**********************************************************************
       2250-WRITE-RATIONALE-BULLETS.
           MOVE SI-PLAY-SCORE TO WS-PRI-SCORE.
           PERFORM 2260-SET-PRIORITY-LABEL
               THRU 2269-SET-PRIORITY-LABEL-EXIT.
           STRING 'PLAY COUNT COMPONENT - ' WS-PRI-LABEL ' PRIORITY'
               DELIMITED BY SIZE INTO WS-RL-TEXT.
           PERFORM 2290-WRITE-ONE-BULLET
               THRU 2299-WRITE-ONE-BULLET-EXIT.
           MOVE SI-RATING-SCORE TO WS-PRI-SCORE.
           PERFORM 2260-SET-PRIORITY-LABEL
               THRU 2269-SET-PRIORITY-LABEL-EXIT.
           COMPUTE WS-RATINGS-AVG ROUNDED =
               (1.000 - SI-RATING-SCORE) * 10.
           MOVE WS-RATINGS-AVG TO WS-RATINGS-AVG-ED.
           STRING 'RATINGS AVERAGE ' WS-RATINGS-AVG-ED '/10 - '
               WS-PRI-LABEL ' PRIORITY'
               DELIMITED BY SIZE INTO WS-RL-TEXT.
           PERFORM 2290-WRITE-ONE-BULLET
               THRU 2299-WRITE-ONE-BULLET-EXIT.
           MOVE SI-SIZE-SCORE TO WS-PRI-SCORE.
           PERFORM 2260-SET-PRIORITY-LABEL
               THRU 2269-SET-PRIORITY-LABEL-EXIT.
           STRING 'FILE SIZE COMPONENT - ' WS-PRI-LABEL ' PRIORITY'
               DELIMITED BY SIZE INTO WS-RL-TEXT.
           PERFORM 2290-WRITE-ONE-BULLET
               THRU 2299-WRITE-ONE-BULLET-EXIT.
           MOVE SI-AGE-SCORE TO WS-PRI-SCORE.
           PERFORM 2260-SET-PRIORITY-LABEL
               THRU 2269-SET-PRIORITY-LABEL-EXIT.
           STRING 'AGE / LAST-VIEWED COMPONENT - ' WS-PRI-LABEL
               ' PRIORITY' DELIMITED BY SIZE INTO WS-RL-TEXT.
           PERFORM 2290-WRITE-ONE-BULLET
               THRU 2299-WRITE-ONE-BULLET-EXIT.
           MOVE SI-QUALITY-SCORE TO WS-PRI-SCORE.
           PERFORM 2260-SET-PRIORITY-LABEL
               THRU 2269-SET-PRIORITY-LABEL-EXIT.
           STRING 'RESOLUTION/QUALITY COMPONENT - ' WS-PRI-LABEL
               ' PRIORITY' DELIMITED BY SIZE INTO WS-RL-TEXT.
           PERFORM 2290-WRITE-ONE-BULLET
               THRU 2299-WRITE-ONE-BULLET-EXIT.
       2259-WRITE-RATIONALE-BULLETS-EXIT.
           EXIT.
       EJECT
**********************************************************************
*    SET THE LOW/MODERATE/HIGH PRIORITY LABEL FOR ONE COMPONENT      *
*    SCORE - SAME CUT POINTS THE COMMITTEE GAVE US FOR THE RATINGS   *
*    AVERAGE (7.0/5.0), RESTATED ON THE 0.000-1.000 SCORE SCALE      *
*    (0.300/0.500) SO ONE ROUTINE SERVES ALL FIVE COMPONENTS.        *
**********************************************************************
       2260-SET-PRIORITY-LABEL.
           EVALUATE TRUE
               WHEN WS-PRI-SCORE <= .300
                   MOVE 'LOW     ' TO WS-PRI-LABEL
               WHEN WS-PRI-SCORE <= .500
                   MOVE 'MODERATE' TO WS-PRI-LABEL
               WHEN OTHER
                   MOVE 'HIGH    ' TO WS-PRI-LABEL
           END-EVALUATE.
       2269-SET-PRIORITY-LABEL-EXIT.
           EXIT.
       EJECT
**********************************************************************
*    WRITE ONE RATIONALE BULLET LINE TO ANALRPT                      *
**********************************************************************
       2290-WRITE-ONE-BULLET.
           WRITE ANALYSIS-RPT-REC FROM WS-RPT-RATIONALE-LINE.
           IF NOT ANALRPT-OK
               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       2299-WRITE-ONE-BULLET-EXIT.
           EXIT.
       EJECT
**********************************************************************
*                        WRITE REPORT HEADER                         *
**********************************************************************
       2700-WRITE-HEADER.
           WRITE ANALYSIS-RPT-REC FROM WS-RPT-HEADING-1.
           IF NOT ANALRPT-OK
               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           WRITE ANALYSIS-RPT-REC FROM WS-RPT-HEADING-2.
       2799-WRITE-HEADER-EXIT.
           EXIT.
       EJECT
**********************************************************************
*                        WRITE REPORT FOOTER                         *
**********************************************************************
       2800-WRITE-FOOTER.
           MOVE WS-ITEM-READ-CNTR  TO WS-FL-TOTAL-ITEMS.
           MOVE WS-RECOMMEND-CNTR  TO WS-FL-RECOMMEND-CNT.
           MOVE WS-SIZE-GB-TOTAL   TO WS-FL-SIZE-GB-TOTAL.
           WRITE ANALYSIS-RPT-REC FROM WS-RPT-FOOTER-LINE.
           IF NOT ANALRPT-OK
               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       2899-WRITE-FOOTER-EXIT.
           EXIT.
       EJECT
**********************************************************************
*                        CLOSE FILES                                 *
**********************************************************************
       EOJ9000-CLOSE-FILES.
           CLOSE SCORE-IN-FILE.
           CLOSE ANALYSIS-RPT-FILE.
           DISPLAY 'PLANLRPT - ITEMS READ:      ' WS-ITEM-READ-CNTR.
           DISPLAY 'PLANLRPT - RECOMMENDED CNT:  ' WS-RECOMMEND-CNTR.
           GO TO EOJ9999-EXIT.
       EOJ9900-ABEND.
           DISPLAY 'PLANLRPT ABENDING DUE TO ERROR'.
       EOJ9999-EXIT.
           EXIT.
