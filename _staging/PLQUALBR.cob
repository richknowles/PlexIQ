       IDENTIFICATION DIVISION.
       PROGRAM-ID. PLQUALBR.
       AUTHOR. L K MORALES.
       INSTALLATION. PLEXIQ DATA CENTER.
       DATE-WRITTEN. 02/1995.
       DATE-COMPILED.
       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
**********************************************************************
*                                                                    *
*A    ABSTRACT..                                                     *
*  QUALITY BREAKDOWN FILEPASS.  READS THE MEDIAEXT EXTRACT AND       *
*  ACCUMULATES ITEM COUNTS AND TOTAL STORAGE BY RESOLUTION CLASS -   *
*  SD, 480, 720, 1080, 4K AND 2160 EACH GET THEIR OWN LINE, PLUS AN   *
*  UNKNOWN BUCKET FOR ANY RESOLUTION CODE THE TABLE DOES NOT          *
*  RECOGNIZE - SEVEN LINES IN ALL.  ALSO COUNTS HOW MANY SD/480       *
*  ITEMS ARE UPGRADE CANDIDATES (NO CODEC CARVE-OUT - EVERY SD/480    *
*  ITEM COUNTS).  APPENDS ITS SECTION TO THE SHARED ANALYSIS REPORT   *
*  AS THE LAST STEP OF THE JOB.                                      *
*                                                                    *
*J    JCL..                                                          *
*                                                                    *
* //PLQUALBR EXEC PGM=PLQUALBR                                       *
* //SYSOUT   DD SYSOUT=*                                             *
* //MEDIAIN  DD DISP=SHR,DSN=PLX.LIBRARY.MEDIAEXT.DAILY              *
* //ANALRPT  DD DSN=PLX.LIBRARY.ANALRPT.REPORT,                      *
* //            DISP=(MOD,CATLG,CATLG)                                *
* //*  NOTE - THIS IS THE LAST STEP TO EXTEND ANALRPT IN THE JOB.    *
*                                                                    *
*P    ENTRY PARAMETERS..                                             *
*     NONE.                                                          *
*                                                                    *
*E    ERRORS DETECTED BY THIS ELEMENT..                              *
*     I/O ERROR ON FILES.                                            *
*                                                                    *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
*     NONE.                                                          *
*                                                                    *
**********************************************************************
*    MAINTENANCE LOG
*    ------------------------------------------------------------
*    DATE     BY   TICKET      DESCRIPTION
*    -------- ---- ----------- -----------------------------------
*    02/20/95 LKM  INIT        ORIGINAL QUALITY BREAKDOWN FILEPASS -
*                               COMMITTEE WANTED TO SEE HOW MUCH OF
*                               THE LIBRARY WAS STILL LOW-RES.
*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - NO DATE FIELDS READ BY
*                               THIS PROGRAM, NO CHANGE REQUIRED.
*    07/18/15 SGH  PLX-0455    ADDED THE UPGRADE-CANDIDATE COUNT FOR
*                               SD/480 ITEMS WHEN TRANSCODING WORK
*                               STARTED ON THE STREAMING BACKLOG.
*    08/14/15 SGH  PLX-0455    ADDED THE UNKNOWN-RESOLUTION BUCKET -
*                               A HANDFUL OF OLD IMPORT RECORDS HAD
*                               BLANK OR GARBLED RESOLUTION CODES.
*    03/22/21 MQR  PLX-0601    SECTION NOW APPENDS TO THE SHARED
*                               ANALRPT INSTEAD OF ITS OWN DATASET -
*                               COMMITTEE WANTED ONE REPORT TO READ.
*    01/11/23 RFT  PLX-0639    SD AND 480 WERE SHARING ONE TABLE SLOT,
*                               GIVING A 6-LINE REPORT WHEN THE
*                               COMMITTEE ASKED FOR SEVEN - SD AND 480
*                               NOW EACH GET THEIR OWN SLOT/LINE.  ALSO
*                               DROPPED THE MPEG2/H263 CODEC CARVE-OUT
*                               ON THE UPGRADE-CANDIDATE COUNT - THAT
*                               WAS NEVER PART OF THE SPEC, EVERY
*                               SD/480 ITEM COUNTS NOW.
**********************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MEDIA-IN-FILE ASSIGN TO MEDIAIN
               FILE STATUS IS WS-MEDIAIN-STATUS.
           SELECT ANALYSIS-RPT-FILE ASSIGN TO ANALRPT
               FILE STATUS IS WS-ANALRPT-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  MEDIA-IN-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  MEDIA-IN-REC                 PIC X(120).
       FD  ANALYSIS-RPT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  ANALYSIS-RPT-REC              PIC X(132).
       EJECT
       WORKING-STORAGE SECTION.
       01  FILLER PIC X(32)
           VALUE 'PLQUALBR WORKING STORAGE BEGINS'.
**********************************************************************
*    DATA AREAS
**********************************************************************
       01  MEDIA-ITEM-AREA.
           COPY PLXMEDI.
       EJECT
**********************************************************************
*    READ ONLY CONSTANTS
**********************************************************************
       01  WS00-READ-ONLY-AREA.
           05  WS00-DUMMY                PIC X VALUE SPACE.
           05  WS00-GB-DIVISOR           PIC 9(10) COMP
                                         VALUE 1073741824.
           05  MSG01-IO-ERROR            PIC X(19)
                                         VALUE 'I/O ERROR ON FILE -'.
       01  WS01-SWITCHES.
           05  WS01-EOF-SW               PIC X(01) VALUE 'N'.
               88  WS01-AT-EOF            VALUE 'Y'.
               88  WS01-NOT-AT-EOF        VALUE 'N'.
           05  WS-MEDIAIN-STATUS          PIC X(02).
               88  MEDIAIN-OK             VALUE '00'.
               88  MEDIAIN-EOF            VALUE '10'.
           05  WS-ANALRPT-STATUS          PIC X(02).
               88  ANALRPT-OK             VALUE '00'.
       EJECT
**********************************************************************
*    RESOLUTION CLASS TABLE - SUBSCRIPT 7 IS THE UNKNOWN BUCKET
**********************************************************************
       01  WS02-CLASS-TABLE-AREA.
           05  WS02-CLASS-ENTRY          OCCURS 7 TIMES
                                         INDEXED BY WS02-CLASS-IDX.
               10  WS02-CLASS-LABEL        PIC X(06).
               10  WS02-CLASS-ITEM-COUNT   PIC S9(7) COMP-3 VALUE 0.
               10  WS02-CLASS-GB-TOTAL     PIC S9(7)V99 COMP-3
                                            VALUE 0.
       01  WS02-CLASS-TABLE-ALT REDEFINES WS02-CLASS-TABLE-AREA.
           05  WS02-CLASS-ENTRY-BYTES     PIC X(105).
       EJECT
**********************************************************************
*    COUNTERS
**********************************************************************
       01  WC-COUNTERS.
           05  WC-ITEMS-READ             PIC S9(7) COMP-3 VALUE 0.
           05  WC-UPGRADE-CANDIDATES     PIC S9(7) COMP-3 VALUE 0.
           05  WC-CLASS-SUB               PIC S9(3) COMP-3 VALUE 0.
       01  WC-COUNTERS-ALT REDEFINES WC-COUNTERS.
           05  FILLER                    PIC X(09).
       EJECT
**********************************************************************
*    SIZE WORK AREA
**********************************************************************
       01  WS03-SIZE-GB                  PIC S9(7)V99 COMP-3 VALUE 0.
       EJECT
**********************************************************************
*    QUALITY BREAKDOWN REPORT LINES
**********************************************************************
       01  WS04-RPT-HEADING-1.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(45) VALUE
               'PLEXIQ QUALITY BREAKDOWN REPORT'.
           05  FILLER                    PIC X(84) VALUE SPACES.
       01  WS04-RPT-HEADING-2.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(12) VALUE 'RESOLUTION'.
           05  FILLER                    PIC X(04) VALUE SPACES.
           05  FILLER                    PIC X(10) VALUE 'ITEM CNT'.
           05  FILLER                    PIC X(04) VALUE SPACES.
           05  FILLER                    PIC X(12) VALUE 'TOTAL GB'.
           05  FILLER                    PIC X(83) VALUE SPACES.
       01  WS04-RPT-DETAIL-LINE.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  WS04-RD-CLASS-LABEL       PIC X(10).
           05  FILLER                    PIC X(06) VALUE SPACES.
           05  WS04-RD-ITEM-COUNT        PIC ZZZZZ9.
           05  FILLER                    PIC X(05) VALUE SPACES.
           05  WS04-RD-GB-TOTAL          PIC ZZZZZ9.99.
           05  FILLER                    PIC X(85) VALUE SPACES.
       01  WS04-RPT-UPGRADE-LINE.
           05  FILLER                    PIC X(03) VALUE SPACES.
           05  FILLER                    PIC X(40) VALUE
               'SD/480 UPGRADE CANDIDATES -'.
           05  WS04-UL-COUNT              PIC ZZZZZ9.
           05  FILLER                    PIC X(82) VALUE SPACES.
       01  WS04-RPT-DETAIL-ALT REDEFINES WS04-RPT-DETAIL-LINE.
           05  FILLER                    PIC X(132).
       EJECT
       LINKAGE SECTION.
       EJECT
       PROCEDURE DIVISION.
**********************************************************************
*                        MAINLINE LOGIC                              *
**********************************************************************
       0000-MAIN-CONTROL.
           PERFORM 1000-OPEN-AND-INIT.
           PERFORM 2000-PROCESS-ONE-ITEM
               UNTIL WS01-AT-EOF.
           PERFORM 8000-WRITE-BREAKDOWN-REPORT.
           PERFORM 9000-CLOSE-AND-REPORT.
           GOBACK.
       EJECT
**********************************************************************
*                       OPEN AND INITIALIZE                           *
**********************************************************************
       1000-OPEN-AND-INIT.
           OPEN INPUT MEDIA-IN-FILE.
           IF NOT MEDIAIN-OK
               DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
               MOVE 16 TO RETURN-CODE
               GOBACK
           END-IF.
           OPEN EXTEND ANALYSIS-RPT-FILE.
           IF NOT ANALRPT-OK
               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
               MOVE 16 TO RETURN-CODE
               GOBACK
           END-IF.
           PERFORM 1200-INIT-CLASS-TABLE.
           SET WS01-NOT-AT-EOF TO TRUE.
           PERFORM 1500-READ-NEXT-MEDIA-ITEM.
       EJECT
**********************************************************************
*    INITIALIZE THE RESOLUTION CLASS TABLE WITH ITS FIXED LABELS
**********************************************************************
       1200-INIT-CLASS-TABLE.
           MOVE 'SD'     TO WS02-CLASS-LABEL (1).
           MOVE '480'    TO WS02-CLASS-LABEL (2).
           MOVE '720'    TO WS02-CLASS-LABEL (3).
           MOVE '1080'   TO WS02-CLASS-LABEL (4).
           MOVE '4K'     TO WS02-CLASS-LABEL (5).
           MOVE '2160'   TO WS02-CLASS-LABEL (6).
           MOVE 'UNKNWN' TO WS02-CLASS-LABEL (7).
       EJECT
**********************************************************************
*                     READ NEXT MEDIA ITEM                           *
**********************************************************************
       1500-READ-NEXT-MEDIA-ITEM.
           READ MEDIA-IN-FILE INTO MEDIA-ITEM-AREA
               AT END
                   SET WS01-AT-EOF TO TRUE
               NOT AT END
                   ADD 1 TO WC-ITEMS-READ
           END-READ.
           IF NOT WS01-AT-EOF
               IF NOT MEDIAIN-OK AND NOT MEDIAIN-EOF
                   DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
                   MOVE 16 TO RETURN-CODE
                   GOBACK
               END-IF
           END-IF.
       EJECT
**********************************************************************
*                     PROCESS ONE MEDIA ITEM                         *
**********************************************************************
       2000-PROCESS-ONE-ITEM.
           PERFORM 2100-FIND-CLASS-SUBSCRIPT.
           COMPUTE WS03-SIZE-GB ROUNDED =
               MI-SIZE-BYTES / WS00-GB-DIVISOR.
           ADD 1 TO WS02-CLASS-ITEM-COUNT (WC-CLASS-SUB).
           ADD WS03-SIZE-GB TO WS02-CLASS-GB-TOTAL (WC-CLASS-SUB).
           IF MI-RESOLUTION = 'SD' OR MI-RESOLUTION = '480'
               ADD 1 TO WC-UPGRADE-CANDIDATES
           END-IF.
           PERFORM 1500-READ-NEXT-MEDIA-ITEM.
       EJECT
**********************************************************************
*    FIND THE CLASS TABLE SUBSCRIPT FOR THIS ITEM'S RESOLUTION
**********************************************************************
       2100-FIND-CLASS-SUBSCRIPT.
           EVALUATE TRUE
               WHEN MI-RESOLUTION = 'SD'
                   MOVE 1 TO WC-CLASS-SUB
               WHEN MI-RESOLUTION = '480'
                   MOVE 2 TO WC-CLASS-SUB
               WHEN MI-RESOLUTION = '720'
                   MOVE 3 TO WC-CLASS-SUB
               WHEN MI-RESOLUTION = '1080'
                   MOVE 4 TO WC-CLASS-SUB
               WHEN MI-RESOLUTION = '4K'
                   MOVE 5 TO WC-CLASS-SUB
               WHEN MI-RESOLUTION = '2160'
                   MOVE 6 TO WC-CLASS-SUB
               WHEN OTHER
                   MOVE 7 TO WC-CLASS-SUB
           END-EVALUATE.
       EJECT
**********************************************************************
*          WRITE THE QUALITY BREAKDOWN SECTION TO ANALRPT            *
**********************************************************************
       8000-WRITE-BREAKDOWN-REPORT.
           WRITE ANALYSIS-RPT-REC FROM WS04-RPT-HEADING-1.
           WRITE ANALYSIS-RPT-REC FROM WS04-RPT-HEADING-2.
           PERFORM 8100-WRITE-ONE-CLASS-LINE
               VARYING WS02-CLASS-IDX FROM 1 BY 1
               UNTIL WS02-CLASS-IDX > 7.
           MOVE WC-UPGRADE-CANDIDATES TO WS04-UL-COUNT.
           WRITE ANALYSIS-RPT-REC FROM WS04-RPT-UPGRADE-LINE.
       EJECT
**********************************************************************
*    WRITE ONE RESOLUTION CLASS LINE TO THE REPORT                   *
**********************************************************************
       8100-WRITE-ONE-CLASS-LINE.
           MOVE WS02-CLASS-LABEL (WS02-CLASS-IDX)
               TO WS04-RD-CLASS-LABEL.
           MOVE WS02-CLASS-ITEM-COUNT (WS02-CLASS-IDX)
               TO WS04-RD-ITEM-COUNT.
           MOVE WS02-CLASS-GB-TOTAL (WS02-CLASS-IDX)
               TO WS04-RD-GB-TOTAL.
           WRITE ANALYSIS-RPT-REC FROM WS04-RPT-DETAIL-LINE.
           IF NOT ANALRPT-OK
               DISPLAY MSG01-IO-ERROR ' ANALRPT  ' WS-ANALRPT-STATUS
               MOVE 16 TO RETURN-CODE
               GOBACK
           END-IF.
       EJECT
**********************************************************************
*                     CLOSE FILES AND REPORT COUNTS                   *
**********************************************************************
       9000-CLOSE-AND-REPORT.
           CLOSE MEDIA-IN-FILE.
           CLOSE ANALYSIS-RPT-FILE.
           DISPLAY 'PLQUALBR - ITEMS READ:            ' WC-ITEMS-READ.
           DISPLAY 'PLQUALBR - UPGRADE CANDIDATES:     '
               WC-UPGRADE-CANDIDATES.
