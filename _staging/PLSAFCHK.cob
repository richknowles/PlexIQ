       IDENTIFICATION DIVISION.
       PROGRAM-ID. PLSAFCHK.
       AUTHOR. L K MORALES.
       INSTALLATION. PLEXIQ DATA CENTER.
       DATE-WRITTEN. 02/1995.
       DATE-COMPILED.
       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
**********************************************************************
*                                                                    *
*A    ABSTRACT..                                                     *
*  SAFETY SCREEN FILEPASS.  POPULATES ITS "BEFORE" COUNT FROM THE    *
*  PLDELSEL CANDIDATE POOL - RECOMMENDED ITEMS AT OR ABOVE THE       *
*  ELEVATED WS-TH-SAFE SCORE LINE - THEN RE-EXAMINES EACH ONE AND    *
*  DROPS IT IF ITS BEST AVAILABLE CRITIC RATING IS HIGH ENOUGH TO    *
*  PROTECT (SEE WS-TH-NEVERDEL), OR IF IT WAS ADDED TO THE LIBRARY   *
*  TOO RECENTLY TO JUDGE FAIRLY (SEE THE GRACE-DAYS CONSTANT         *
*  BELOW).  THE ELEVATED THRESHOLD GATES WHICH ITEMS ARE LOOKED AT   *
*  AT ALL - IT IS NOT ITSELF ONE OF THE TWO DROP TESTS.              *
*  THIS PASS HAS NO REPORT FILE OF ITS OWN - IT IS A COUNT-AND-LOG   *
*  STEP THE COMMITTEE RUNS BEFORE TRUSTING PLDELSEL'S PLAN.          *
*                                                                    *
*  THE RAW DAYS-SINCE-ADDED FIGURE LIVES ON THE MEDIAEXT CARD, NOT   *
*  ON THE SCORED CARD, SO THIS PASS WALKS BOTH FILES IN LOCKSTEP -   *
*  THEY ARE WRITTEN IN THE SAME ITEM ORDER BY PLDELSCR'S SINGLE      *
*  SCAN OF MEDIAEXT, SO RECORD N OF EACH FILE IS THE SAME ITEM.      *
*                                                                    *
*J    JCL..                                                          *
*                                                                    *
* //PLSAFCHK EXEC PGM=PLSAFCHK                                       *
* //SYSOUT   DD SYSOUT=*                                             *
* //MEDIAIN  DD DISP=SHR,DSN=PLX.LIBRARY.MEDIAEXT.DAILY              *
* //SCOREIN  DD DISP=SHR,DSN=PLX.LIBRARY.SCOREOUT.PRIMARY            *
*                                                                    *
*P    ENTRY PARAMETERS..                                             *
*     NONE.                                                          *
*                                                                    *
*E    ERRORS DETECTED BY THIS ELEMENT..                              *
*     I/O ERROR ON SCOREIN.                                          *
*                                                                    *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
*     NONE.                                                          *
*                                                                    *
**********************************************************************
*    MAINTENANCE LOG
*    ------------------------------------------------------------
*    DATE     BY   TICKET      DESCRIPTION
*    -------- ---- ----------- -----------------------------------
*    02/20/95 LKM  INIT        ORIGINAL SAFETY SCREEN - PROTECTS
*                               HIGH-RATED ITEMS FROM THE DELETION
*                               PLAN EVEN IF THEIR OTHER COMPONENT
*                               SCORES LOOK LIKE A GOOD CANDIDATE.
*    11/09/98 DCW  PLX-Y2K01   Y2K REVIEW - DAYS-SINCE-ADDED IS AN
*                               ELAPSED-DAY COUNT, NOT A CALENDAR
*                               DATE, NO 2-DIGIT YEAR EXPOSURE HERE.
*    06/02/00 DCW  PLX-0287    NEVER-DELETE RATING LINE RAISED TO
*                               MATCH PLDELSCR'S 8.0 CUTOFF.
*    07/18/15 SGH  PLX-0455    ADDED THE RECENTLY-ADDED GRACE-PERIOD
*                               SCREEN (30 DAYS) ALONGSIDE THE
*                               RATING SCREEN - STREAMING ADDS WERE
*                               GETTING CAUGHT BY LOW INITIAL PLAYS.
*    03/22/21 MQR  PLX-0601    BEFORE/AFTER COUNTS NOW DISPLAYED AT
*                               EOJ FOR THE OPERATOR LOG - COMMITTEE
*                               WANTED A QUICK SANITY CHECK WITHOUT
*                               OPENING THE FULL PLAN REPORT.
*    01/11/23 RFT  PLX-0639    2000-PROCESS-ONE-ITEM WAS ONLY GATING
*                               ON THE RECOMMENDED FLAG - RESTORED
*                               THE ELEVATED WS-TH-SAFE SCORE TEST
*                               THE COMMITTEE SPECIFIED FOR WHICH
*                               ITEMS EVEN REACH THE TWO SCREENS.
*    02/08/23 RFT  PLX-0642    2200-FIND-BEST-RATING WAS BACKING AN
*                               IMPLIED RATING OUT OF THE PRIMARY
*                               ENGINE'S AVERAGED SI-RATING-SCORE -
*                               THAT MISSES AN ITEM WITH ONE VERY
*                               HIGH SOURCE AND ONE LOW ONE (AVERAGE
*                               UNDER THE LINE EVEN THOUGH THE BEST
*                               SOURCE IS OVER IT).  NOW COMPUTES THE
*                               TRUE MAX OF THE PRESENT MEDIAEXT
*                               RATING FIELDS DIRECTLY, RT NORMALIZED
*                               TO /10, PER THE ORIGINAL U4 RULE.
**********************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MEDIA-IN-FILE ASSIGN TO MEDIAIN
               FILE STATUS IS WS-MEDIAIN-STATUS.
           SELECT SCORE-IN-FILE ASSIGN TO SCOREIN
               FILE STATUS IS WS-SCOREIN-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  MEDIA-IN-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  MEDIA-IN-REC                  PIC X(120).
       FD  SCORE-IN-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SCORE-IN-REC                  PIC X(100).
       EJECT
       WORKING-STORAGE SECTION.
       01  FILLER PIC X(32)
           VALUE 'PLSAFCHK WORKING STORAGE BEGINS'.
**********************************************************************
*    DATA AREAS
**********************************************************************
       01  MEDIA-ITEM-AREA.
           COPY PLXMEDI.
       01  SCORED-ITEM-AREA.
           COPY PLXSCPR.
       COPY PLXPARM.
       EJECT
**********************************************************************
*    READ ONLY CONSTANTS
**********************************************************************
       01  WS00-READ-ONLY-AREA.
           05  WS00-DUMMY               PIC X VALUE SPACE.
           05  WS00-MIN-GRACE-DAYS      PIC S9(3) COMP-3 VALUE 30.
           05  MSG01-IO-ERROR           PIC X(19)
                                        VALUE 'I/O ERROR ON FILE -'.
       01  WS01-SWITCHES.
           05  WS01-EOF-SW              PIC X(01) VALUE 'N'.
               88  WS01-AT-EOF           VALUE 'Y'.
               88  WS01-NOT-AT-EOF       VALUE 'N'.
           05  WS01-DROP-ITEM-SW        PIC X(01) VALUE 'N'.
               88  WS01-DROP-ITEM        VALUE 'Y'.
               88  WS01-KEEP-ITEM        VALUE 'N'.
           05  WS-SCOREIN-STATUS         PIC X(02).
               88  SCOREIN-OK            VALUE '00'.
               88  SCOREIN-EOF           VALUE '10'.
           05  WS-MEDIAIN-STATUS         PIC X(02).
               88  MEDIAIN-OK            VALUE '00'.
               88  MEDIAIN-EOF           VALUE '10'.
       EJECT
**********************************************************************
*    MASTER DAYS-SINCE-ADDED VIEW - ALTERNATE DISPLAY FORM FOR
*    THE OPERATOR TRACE LINE
**********************************************************************
       01  WS02-DAYS-NUMERIC            PIC S9(5) COMP-3 VALUE 0.
       01  WS02-DAYS-DISPLAY REDEFINES WS02-DAYS-NUMERIC.
           05  FILLER                   PIC X(02).
           05  WS02-DAYS-DISPLAY-LOW    PIC X(03).
       EJECT
**********************************************************************
*    COUNTERS
**********************************************************************
       01  WC-COUNTERS.
           05  WC-ITEMS-READ            PIC S9(7) COMP-3 VALUE 0.
           05  WC-BEFORE-COUNT          PIC S9(7) COMP-3 VALUE 0.
           05  WC-AFTER-COUNT           PIC S9(7) COMP-3 VALUE 0.
           05  WC-RATING-SCREEN-DROPS   PIC S9(7) COMP-3 VALUE 0.
           05  WC-GRACE-SCREEN-DROPS    PIC S9(7) COMP-3 VALUE 0.
       01  WC-COUNTERS-DUMP-VIEW REDEFINES WC-COUNTERS.
           05  FILLER                   PIC X(20).
       EJECT
**********************************************************************
*    HIGHEST PRESENT RATING, NORMALIZED TO A 0-10 SCALE
**********************************************************************
       01  WR-RATING-WORK-AREA.
           05  WR-BEST-RATING           PIC S9(2)V9 COMP-3 VALUE 0.
           05  WR-RT-NORMALIZED         PIC S9(2)V9 COMP-3 VALUE 0.
       01  WR-RATING-WORK-ALT REDEFINES WR-RATING-WORK-AREA.
           05  FILLER                   PIC X(04).
       EJECT
       LINKAGE SECTION.
       EJECT
       PROCEDURE DIVISION.
**********************************************************************
*                        MAINLINE LOGIC                              *
**********************************************************************
       0000-MAIN-CONTROL.
           PERFORM 1000-OPEN-AND-INIT.
           PERFORM 2000-PROCESS-ONE-ITEM
               UNTIL WS01-AT-EOF.
           PERFORM 9000-CLOSE-AND-REPORT.
           GOBACK.
       EJECT
**********************************************************************
*                       OPEN AND INITIALIZE                           *
**********************************************************************
       1000-OPEN-AND-INIT.
           OPEN INPUT MEDIA-IN-FILE.
           IF NOT MEDIAIN-OK
               DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
               MOVE 16 TO RETURN-CODE
               GOBACK
           END-IF.
           OPEN INPUT SCORE-IN-FILE.
           IF NOT SCOREIN-OK
               DISPLAY MSG01-IO-ERROR ' SCOREIN  ' WS-SCOREIN-STATUS
               MOVE 16 TO RETURN-CODE
               GOBACK
           END-IF.
           SET WS01-NOT-AT-EOF TO TRUE.
           PERFORM 1500-READ-NEXT-SCORED-ITEM.
       EJECT
**********************************************************************
*          READ THE NEXT MATCHED PAIR OF MEDIAIN/SCOREIN RECORDS      *
**********************************************************************
       1500-READ-NEXT-SCORED-ITEM.
           READ MEDIA-IN-FILE INTO MEDIA-ITEM-AREA
               AT END
                   SET WS01-AT-EOF TO TRUE
           END-READ.
           IF NOT WS01-AT-EOF
               IF NOT MEDIAIN-OK AND NOT MEDIAIN-EOF
                   DISPLAY MSG01-IO-ERROR ' MEDIAIN  ' WS-MEDIAIN-STATUS
                   MOVE 16 TO RETURN-CODE
                   GOBACK
               END-IF
           END-IF.
           IF NOT WS01-AT-EOF
               READ SCORE-IN-FILE INTO SCORED-ITEM-AREA
                   AT END
                       SET WS01-AT-EOF TO TRUE
                   NOT AT END
                       ADD 1 TO WC-ITEMS-READ
               END-READ
               IF NOT WS01-AT-EOF
                   IF NOT SCOREIN-OK AND NOT SCOREIN-EOF
                       DISPLAY MSG01-IO-ERROR ' SCOREIN  '
                           WS-SCOREIN-STATUS
                       MOVE 16 TO RETURN-CODE
                       GOBACK
                   END-IF
               END-IF
           END-IF.
       EJECT
**********************************************************************
*                     PROCESS ONE SCORED ITEM                         *
**********************************************************************
       2000-PROCESS-ONE-ITEM.
           IF SI-RECOMMENDED AND SI-DELETION-SCORE >= WS-TH-SAFE
               ADD 1 TO WC-BEFORE-COUNT
               PERFORM 2100-APPLY-SAFETY-SCREENS
               IF WS01-KEEP-ITEM
                   ADD 1 TO WC-AFTER-COUNT
               END-IF
           END-IF.
           PERFORM 1500-READ-NEXT-SCORED-ITEM.
       EJECT
**********************************************************************
*    APPLY THE TWO SAFETY SCREENS - RATING AND GRACE PERIOD
**********************************************************************
       2100-APPLY-SAFETY-SCREENS.
           SET WS01-KEEP-ITEM TO TRUE.
           PERFORM 2200-FIND-BEST-RATING.
           IF WR-BEST-RATING >= WS-TH-NEVERDEL
               SET WS01-DROP-ITEM TO TRUE
               ADD 1 TO WC-RATING-SCREEN-DROPS
               DISPLAY 'PLSAFCHK - DROPPED ' SI-TITLE
                   ' RATING SCREEN ' WR-BEST-RATING
           END-IF.
           IF WS01-KEEP-ITEM
               IF MI-DAYS-SINCE-ADDED < WS00-MIN-GRACE-DAYS
                   SET WS01-DROP-ITEM TO TRUE
                   ADD 1 TO WC-GRACE-SCREEN-DROPS
                   DISPLAY 'PLSAFCHK - DROPPED ' SI-TITLE
                       ' GRACE PERIOD SCREEN'
               END-IF
           END-IF.
       EJECT
**********************************************************************
*    BEST PRESENT RATING ON A 0-10 SCALE - THE TRUE MAXIMUM OF THE
*    PRESENT MEDIAEXT SOURCES (IMDB, TMDB, RT NORMALIZED /10), NOT
*    THE PRIMARY ENGINE'S AVERAGED RATING-SCORE.  AN ITEM WITH ONE
*    VERY HIGH SOURCE AND ONE LOW ONE MUST STILL BE CAUGHT HERE EVEN
*    THOUGH ITS AVERAGE FALLS WELL SHORT OF THE NEVER-DELETE LINE.
**********************************************************************
       2200-FIND-BEST-RATING.
           MOVE 0 TO WR-BEST-RATING.
           IF MI-IMDB-PRESENT
               IF MI-IMDB-RATING > WR-BEST-RATING
                   MOVE MI-IMDB-RATING TO WR-BEST-RATING
               END-IF
           END-IF.
           IF MI-TMDB-PRESENT
               IF MI-TMDB-RATING > WR-BEST-RATING
                   MOVE MI-TMDB-RATING TO WR-BEST-RATING
               END-IF
           END-IF.
           IF MI-RT-PRESENT
               COMPUTE WR-RT-NORMALIZED ROUNDED = MI-RT-RATING / 10.
               IF WR-RT-NORMALIZED > WR-BEST-RATING
                   MOVE WR-RT-NORMALIZED TO WR-BEST-RATING
               END-IF
           END-IF.
       EJECT
**********************************************************************
*                     CLOSE FILE AND REPORT COUNTS                    *
**********************************************************************
       9000-CLOSE-AND-REPORT.
           CLOSE MEDIA-IN-FILE.
           CLOSE SCORE-IN-FILE.
           DISPLAY 'PLSAFCHK - ITEMS READ:            ' WC-ITEMS-READ.
           DISPLAY 'PLSAFCHK - RECOMMENDED BEFORE:     '
               WC-BEFORE-COUNT.
           DISPLAY 'PLSAFCHK - RATING SCREEN DROPS:    '
               WC-RATING-SCREEN-DROPS.
           DISPLAY 'PLSAFCHK - GRACE PERIOD DROPS:     '
               WC-GRACE-SCREEN-DROPS.
           DISPLAY 'PLSAFCHK - RECOMMENDED AFTER:      '
               WC-AFTER-COUNT.
